000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID.    RSIFLT0O.
000400 AUTHOR.        R. HALVERSON.
000500 INSTALLATION.  FIRST CAPITAL TRUST CO. - INVESTMENT SYSTEMS DIV.
000600 DATE-WRITTEN.  1990-01-18.
000700 DATE-COMPILED.
000800 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000900
001000*****************************************************************
001100* Last Revision  :: 2009-03-18
001200* Last Version   :: A.00.05
001300* Short Desc.    :: STATUS+FILTER screen driver - screens the
001400* Short Desc.    :: symbol universe against a requested status on
001500* Short Desc.    :: a set of timeframes, volume-ordered output
001600* Package        :: PAIRSCRN
001700*
001800* Change history (update version/date in K-PROG-VERSION below)
001900*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002000*----------------------------------------------------------------*
002100* Ver.   | Date       | By  | Description                       *
002200*--------|------------|-----|-----------------------------------*
002300*A.00.00 | 1990-01-18 | RLH | Original - FILTERREQ/FILTEROUT,    *
002400*        |            |     | ALL-match over the four timeframes *
002500*--------|------------|-----|-----------------------------------*
002600*A.00.01 | 1993-05-20 | RLH | Exchange sort on volume descending, *
002700*        |            |     | zero-volume symbols pushed to the  *
002800*        |            |     | tail in symbol order               *
002900*--------|------------|-----|-----------------------------------*
003000*A.00.02 | 1999-01-11 | CAW | Y2K review - no date fields, OK    *
003100*--------|------------|-----|-----------------------------------*
003200*A.00.03 | 2003-07-21 | JMT | MDS-0118 raised match table to 50  *
003300*        |            |     | symbols to match RSIBAT0O          *
003400*--------|------------|-----|-----------------------------------*
003500*A.00.04 | 2009-03-16 | SLV | REQ-4895 UPSI-1 trace switch added *
003600*        |            |     | - counts lookups/table-full skips  *
003700*--------|------------|-----|-----------------------------------*
003800*A.00.05 | 2009-03-18 | SLV | REQ-4895 audit: WS- counters        *
003900*        |            |     | renamed to C4- and WS-PROG-VERSION *
004000*        |            |     | to K-PROG-VERSION (house standard) *
004100*----------------------------------------------------------------*
004200*
004300* Program Description
004400* --------------------
004500*
004600* Reads one FILTER-REQUEST-RECORD off FILTERREQ - a status test
004700* (OVERSOLD, OVERBOUGHT or BOTH) and a comma list of the timeframes
004800* that must all satisfy it.  An empty list means all four configured
004900* timeframes are required.  The symbol universe currently on file in
005000* STOCHRSI_CURRENT is walked with a cursor; a symbol qualifies only
005100* when every REQUESTED timeframe has a current row and that row's
005200* status passes the test (a missing row on a requested timeframe is
005300* a miss, full stop).  Matches are held in memory, exchange-sorted
005400* by 24-hour volume descending (zero-volume symbols last, by symbol
005500* ascending within that), and written to FILTEROUT with a trailing
005600* match-count line.
005700*
005800******************************************************************
005900
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006300     UPSI-0 IS SHOW-VERSION-SW
006400         ON STATUS IS SHOW-VERSION
006500     UPSI-1 IS SHOW-TRACE-SW
006600         ON STATUS IS SHOW-TRACE
006700     CLASS NUMERIC-SIGN IS "+" "-".
006800
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT FILTERREQ-FILE ASSIGN TO "FILTERREQ"
007200         ORGANIZATION IS SEQUENTIAL
007300         FILE STATUS IS FILE-STATUS.
007400     SELECT FILTEROUT-FILE ASSIGN TO "FILTEROUT"
007500         ORGANIZATION IS SEQUENTIAL
007600         FILE STATUS IS FILE-STATUS.
007700
007800 DATA DIVISION.
007900 FILE SECTION.
008000
008100 FD  FILTERREQ-FILE
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 35 CHARACTERS.
008400 01          FILTERREQ-IN-REC.
008500     COPY    RS-FLTREQ.
008600
008700 FD  FILTEROUT-FILE
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 75 CHARACTERS.
009000 01          FILTEROUT-OUT-REC.
009100     COPY    RS-FLTOUT.
009200*-->    Addressable view of the trailing pad - FILLER itself
009300*-->    cannot be MOVEd to by name
009400 01          FILTEROUT-OUT-PAD REDEFINES FILTEROUT-OUT-REC.
009500     05      FILLER              PIC X(70).
009600     05      FO-PAD              PIC X(05).
009700
009800 WORKING-STORAGE SECTION.
009900*--------------------------------------------------------------------*
010000* REQ-4895 trace counters, shown only when UPSI-1 is ON - standalone
010100*--------------------------------------------------------------------*
010200 77          C4-LOOKUP-COUNT      PIC S9(04) COMP VALUE ZERO.
010300 77          C4-TABLE-FULL-COUNT  PIC S9(04) COMP VALUE ZERO.
010400
010500*--------------------------------------------------------------------*
010600* Comp fields: prefix Cn with n = number of digits
010700*--------------------------------------------------------------------*
010800 01          COMP-FIELDS.
010900     05      C4-TF-IDX           PIC S9(04) COMP.
011000     05      C4-MATCH-N          PIC S9(04) COMP.
011100     05      C4-I                PIC S9(04) COMP.
011200     05      C4-J                PIC S9(04) COMP.
011300     05      C4-SCAN-PTR         PIC S9(04) COMP.
011400
011500*--------------------------------------------------------------------*
011600* Fields with constant content: prefix K
011700*--------------------------------------------------------------------*
011800 01          CONSTANT-FIELDS.
011900     05      K-MODULE            PIC X(08)      VALUE "RSIFLT0O".
012000     05      K-PROG-VERSION      PIC X(08)      VALUE "A.00.05 ".
012100     05      K-MAX-MATCH         PIC S9(04) COMP VALUE 50.
012200     05      K-NUM-TF            PIC S9(04) COMP VALUE 4.
012300
012400     05      TIMEFRAME-TABLE.
012500         10  FILLER              PIC X(04) VALUE "15m ".
012600         10  FILLER              PIC X(04) VALUE "1h  ".
012700         10  FILLER              PIC X(04) VALUE "4h  ".
012800         10  FILLER              PIC X(04) VALUE "1d  ".
012900     05      TIMEFRAME-TABLE-R REDEFINES TIMEFRAME-TABLE.
013000         10  TF-CODE             PIC X(04) OCCURS 4 TIMES.
013100
013200*--------------------------------------------------------------------*
013300* Condition fields: prefix F / status
013400*--------------------------------------------------------------------*
013500 01          SWITCHES.
013600     05      FILE-STATUS         PIC X(02).
013700         88  FILE-OK                           VALUE "00".
013800         88  FILE-EOF                          VALUE "10".
013900     05      SYMBOL-EOF-SW       PIC X         VALUE "N".
014000         88  SYMBOL-EOF                        VALUE "Y".
014100     05      PRG-STATUS          PIC 9         VALUE ZERO.
014200         88  PRG-OK                            VALUE ZERO.
014300         88  PRG-ABBRUCH                       VALUE 1.
014400
014500*--------------------------------------------------------------------*
014600* The four-slot requested-timeframe flag, built from FR-TF-LIST; an
014700* empty request list sets all four flags ON
014800*--------------------------------------------------------------------*
014900 01          REQUEST-WORK.
015000     05      REQ-STATUS          PIC X(10).
015100     05      REQ-TF-WANTED OCCURS 4 TIMES PIC X VALUE "N".
015200         88  REQ-TF-IS-WANTED                  VALUE "Y".
015300     05      W-TOKEN             PIC X(04).
015400
015500*--------------------------------------------------------------------*
015600* One cell per symbol that matches so far - held in memory so the
015700* whole set can be exchange-sorted before it is written out
015800*--------------------------------------------------------------------*
015900 01          MATCH-TABLE.
016000     05      MATCH-ENTRY OCCURS 50 TIMES INDEXED BY MT-IDX.
016100         10  MT-SYMBOL           PIC X(12).
016200         10  MT-VOLUME           PIC S9(13)V9(04).
016300         10  MT-TF-STATUS OCCURS 4 TIMES PIC X(10).
016400
016500*--------------------------------------------------------------------*
016600* Working fields for the cursor walk and the sort/write passes
016700*--------------------------------------------------------------------*
016800 01          WORK-FIELDS.
016900     05      W-ALL-MATCH-SW      PIC X         VALUE "Y".
017000         88  W-ALL-MATCH                       VALUE "Y".
017100     05      W-STATUS-OK-SW      PIC X         VALUE "N".
017200         88  W-STATUS-OK                       VALUE "Y".
017300     05      W-ORDER-SW          PIC X         VALUE "N".
017400         88  W-OUT-OF-ORDER                    VALUE "Y".
017500     05      W-SAVE-SYMBOL       PIC X(12).
017600     05      W-HOLD-SYMBOL       PIC X(12).
017700     05      W-HOLD-VOLUME       PIC S9(13)V9(04).
017800     05      W-HOLD-TF-GROUP.
017900         10  W-HOLD-TF-STATUS OCCURS 4 TIMES PIC X(10).
018000*-->    Flat view of the four status slots - lets the group be
018100*-->    space-filled in one MOVE instead of four
018200     05      W-HOLD-TF-FLAT REDEFINES W-HOLD-TF-GROUP PIC X(40).
018300     05      W-RPT-TOTAL         PIC ZZZ9.
018400
018500 01          RPT-HEADER-LINE.
018600     05      FILLER              PIC X(01) VALUE SPACES.
018700     05      RH-TEXT             PIC X(50) VALUE SPACES.
018800     05      FILLER              PIC X(14) VALUE SPACES.
018900
019000 01          RPT-COUNT-LINE.
019100     05      FILLER              PIC X(01) VALUE SPACES.
019200     05      RC-TOTAL            PIC ZZZ9.
019300     05      FILLER              PIC X(01) VALUE SPACES.
019400     05      RC-TEXT             PIC X(14) VALUE "SYMBOLS MATCHED".
019500     05      FILLER              PIC X(48) VALUE SPACES.
019600
019700 EXEC SQL
019800     INCLUDE SQLCA
019900 END-EXEC
020000
020100 EXEC SQL
020200     BEGIN DECLARE SECTION
020300 END-EXEC
020400
020500 01          HOST-VARIABLES.
020600     05      H-SYMBOL            PIC X(12).
020700     05      H-TIMEFRAME         PIC X(04).
020800     05      H-STATUS            PIC X(10).
020900     05      H-VOLUME            PIC S9(13)V9(04).
021000
021100 EXEC SQL
021200     END DECLARE SECTION
021300 END-EXEC
021400
021500 EXEC SQL
021600     DECLARE SYMBOL_CURS CURSOR FOR
021700         SELECT DISTINCT SD_SYMBOL
021800           FROM STOCHRSI_CURRENT
021900          ORDER BY SD_SYMBOL
022000 END-EXEC
022100
022200 PROCEDURE DIVISION.
022300******************************************************************
022400* Control section
022500******************************************************************
022600 A100-CONTROL SECTION.
022700 A100-00.
022800     IF  SHOW-VERSION
022900         DISPLAY K-MODULE " VERSION " K-PROG-VERSION
023000         STOP RUN
023100     END-IF
023200
023300     PERFORM B100-INITIAL
023400     IF  PRG-ABBRUCH
023500         STOP RUN
023600     END-IF
023700
023800     PERFORM B200-READ-REQUEST
023900     PERFORM B300-SCAN-SYMBOLS
024000     PERFORM B400-SORT-MATCHES
024100     PERFORM B500-WRITE-RESULTS
024200     PERFORM B900-FINAL
024300
024400     STOP RUN
024500     .
024600 A100-99.
024700     EXIT.
024800
024900******************************************************************
025000* Opening work - clear the match table, open the request and
025100* result files
025200******************************************************************
025300 B100-INITIAL SECTION.
025400 B100-00.
025500     INITIALIZE MATCH-TABLE
025600     MOVE ZERO TO C4-MATCH-N
025700     MOVE ZERO TO C4-LOOKUP-COUNT
025800     MOVE ZERO TO C4-TABLE-FULL-COUNT
025900
026000     OPEN INPUT  FILTERREQ-FILE
026100     IF  NOT FILE-OK
026200         DISPLAY K-MODULE " - CANNOT OPEN FILTERREQ, STATUS "
026300                 FILE-STATUS
026400         GO TO B100-ERROR
026500     END-IF
026600
026700     OPEN OUTPUT FILTEROUT-FILE
026800     IF  NOT FILE-OK
026900         DISPLAY K-MODULE " - CANNOT OPEN FILTEROUT, STATUS "
027000                 FILE-STATUS
027100         GO TO B100-ERROR
027200     END-IF
027300
027400     GO TO B100-99.
027500
027600 B100-ERROR.
027700     SET PRG-ABBRUCH TO TRUE.
027800
027900 B100-99.
028000     EXIT.
028100
028200******************************************************************
028300* Read the one filter request, parse the status test and build the
028400* requested-timeframe flags out of FR-TF-LIST
028500******************************************************************
028600 B200-READ-REQUEST SECTION.
028700 B200-00.
028800     READ FILTERREQ-FILE
028900         AT END
029000             DISPLAY K-MODULE " - NO FILTER REQUEST ON FILE"
029100             SET PRG-ABBRUCH TO TRUE
029200             EXIT SECTION
029300     END-READ
029400
029500     IF  FR-FROM-BATCH
029600         DISPLAY K-MODULE " - BATCH-SOURCED REQUEST"
029700     END-IF
029800
029900     MOVE FR-STATUS TO REQ-STATUS
030000     MOVE "N" TO REQ-TF-WANTED(1) REQ-TF-WANTED(2)
030100                 REQ-TF-WANTED(3) REQ-TF-WANTED(4)
030200
030300     IF  FR-TF-LIST = SPACES
030400         MOVE "Y" TO REQ-TF-WANTED(1) REQ-TF-WANTED(2)
030500                     REQ-TF-WANTED(3) REQ-TF-WANTED(4)
030600     ELSE
030700         MOVE 1 TO C4-SCAN-PTR
030800         PERFORM C200-PARSE-ONE-TOKEN
030900             UNTIL C4-SCAN-PTR > 20
031000     END-IF
031100     .
031200 B200-99.
031300     EXIT.
031400
031500******************************************************************
031600* Pull the next comma-delimited token out of FR-TF-LIST, match it
031700* against the four configured codes, and flag that slot wanted
031800******************************************************************
031900 C200-PARSE-ONE-TOKEN SECTION.
032000 C200-00.
032100     MOVE SPACES TO W-TOKEN
032200     UNSTRING FR-TF-LIST DELIMITED BY ","
032300         INTO W-TOKEN
032400         WITH POINTER C4-SCAN-PTR
032500         ON OVERFLOW MOVE 21 TO C4-SCAN-PTR
032600     END-UNSTRING
032700
032800     IF  W-TOKEN NOT = SPACES
032900         PERFORM D200-FLAG-TOKEN
033000             VARYING C4-TF-IDX FROM 1 BY 1 UNTIL C4-TF-IDX > K-NUM-TF
033100     END-IF
033200     .
033300 C200-99.
033400     EXIT.
033500
033600 D200-FLAG-TOKEN SECTION.
033700 D200-00.
033800     IF  TF-CODE(C4-TF-IDX) = W-TOKEN
033900         MOVE "Y" TO REQ-TF-WANTED(C4-TF-IDX)
034000     END-IF
034100     .
034200 D200-99.
034300     EXIT.
034400
034500******************************************************************
034600* Walk every symbol that has at least one current row, decide
034700* whether it matches on all requested timeframes, and keep it if so
034800******************************************************************
034900 B300-SCAN-SYMBOLS SECTION.
035000 B300-00.
035100     PERFORM C300-OPEN-SYMBOL-CURSOR
035200     PERFORM C310-FETCH-SYMBOL-CURSOR
035300
035400     PERFORM D300-TEST-ONE-SYMBOL
035500         UNTIL SYMBOL-EOF
035600
035700     PERFORM C390-CLOSE-SYMBOL-CURSOR
035800     .
035900 B300-99.
036000     EXIT.
036100
036200 C300-OPEN-SYMBOL-CURSOR SECTION.
036300 C300-00.
036400     EXEC SQL
036500         OPEN SYMBOL_CURS
036600     END-EXEC
036700     .
036800 C300-99.
036900     EXIT.
037000
037100 C310-FETCH-SYMBOL-CURSOR SECTION.
037200 C310-00.
037300     EXEC SQL
037400         FETCH SYMBOL_CURS
037500          INTO :H-SYMBOL
037600     END-EXEC
037700
037800     EVALUATE SQLCODE OF SQLCA
037900         WHEN ZERO
038000             MOVE H-SYMBOL TO W-SAVE-SYMBOL
038100         WHEN 100
038200             SET SYMBOL-EOF TO TRUE
038300         WHEN OTHER
038400             DISPLAY K-MODULE " - SQL ERROR ON SYMBOL CURSOR "
038500                     SQLCODE OF SQLCA
038600             SET SYMBOL-EOF TO TRUE
038700     END-EVALUATE
038800     .
038900 C310-99.
039000     EXIT.
039100
039200 C390-CLOSE-SYMBOL-CURSOR SECTION.
039300 C390-00.
039400     EXEC SQL
039500         CLOSE SYMBOL_CURS
039600     END-EXEC
039700     .
039800 C390-99.
039900     EXIT.
040000
040100******************************************************************
040200* Look up this symbol's status on every configured timeframe; the
040300* symbol matches only if every REQUESTED slot looked up clean and
040400* passed the status test
040500******************************************************************
040600 D300-TEST-ONE-SYMBOL SECTION.
040700 D300-00.
040800     SET W-ALL-MATCH TO TRUE
040900     MOVE ZERO TO W-HOLD-VOLUME
041000     MOVE SPACES TO W-HOLD-TF-FLAT
041100
041200     PERFORM E300-LOOKUP-ONE-TIMEFRAME
041300         VARYING C4-TF-IDX FROM 1 BY 1 UNTIL C4-TF-IDX > K-NUM-TF
041400
041500     IF  W-ALL-MATCH
041600         PERFORM F300-KEEP-MATCH
041700     END-IF
041800
041900     PERFORM C310-FETCH-SYMBOL-CURSOR
042000     .
042100 D300-99.
042200     EXIT.
042300
042400 E300-LOOKUP-ONE-TIMEFRAME SECTION.
042500 E300-00.
042600     ADD 1 TO C4-LOOKUP-COUNT
042700     MOVE W-SAVE-SYMBOL       TO H-SYMBOL
042800     MOVE TF-CODE(C4-TF-IDX)  TO H-TIMEFRAME
042900
043000     EXEC SQL
043100         SELECT SD_STATUS, SD_VOLUME
043200           INTO :H-STATUS, :H-VOLUME
043300           FROM STOCHRSI_CURRENT
043400          WHERE SD_SYMBOL = :H-SYMBOL
043500            AND SD_TIMEFRAME = :H-TIMEFRAME
043600     END-EXEC
043700
043800     EVALUATE SQLCODE OF SQLCA
043900         WHEN ZERO
044000             MOVE H-STATUS TO W-HOLD-TF-STATUS(C4-TF-IDX)
044100             MOVE H-VOLUME TO W-HOLD-VOLUME
044200             PERFORM G300-STATUS-PASSES
044300             IF  REQ-TF-IS-WANTED(C4-TF-IDX)
044400             AND NOT W-STATUS-OK
044500                 SET W-ALL-MATCH TO FALSE
044600             END-IF
044700         WHEN OTHER
044800             MOVE "NO DATA" TO W-HOLD-TF-STATUS(C4-TF-IDX)
044900             IF  REQ-TF-IS-WANTED(C4-TF-IDX)
045000                 SET W-ALL-MATCH TO FALSE
045100             END-IF
045200     END-EVALUATE
045300     .
045400 E300-99.
045500     EXIT.
045600
045700******************************************************************
045800* The status test for the current timeframe's fetched H-STATUS
045900* against the requested REQ-STATUS
046000******************************************************************
046100 G300-STATUS-PASSES SECTION.
046200 G300-00.
046300     MOVE "N" TO W-STATUS-OK-SW
046400     IF  (REQ-STATUS = "OVERSOLD"   AND H-STATUS = "OVERSOLD")
046500      OR (REQ-STATUS = "OVERBOUGHT" AND H-STATUS = "OVERBOUGHT")
046600      OR (REQ-STATUS = "BOTH"       AND (H-STATUS = "OVERSOLD"
046700                                      OR H-STATUS = "OVERBOUGHT"))
046800         MOVE "Y" TO W-STATUS-OK-SW
046900     END-IF
047000     .
047100 G300-99.
047200     EXIT.
047300
047400******************************************************************
047500* Append the current symbol to MATCH-TABLE
047600******************************************************************
047700 F300-KEEP-MATCH SECTION.
047800 F300-00.
047900     IF  C4-MATCH-N NOT LESS THAN K-MAX-MATCH
048000         ADD 1 TO C4-TABLE-FULL-COUNT
048100         EXIT SECTION
048200     END-IF
048300
048400     ADD 1 TO C4-MATCH-N
048500     SET MT-IDX TO C4-MATCH-N
048600     MOVE W-SAVE-SYMBOL      TO MT-SYMBOL(MT-IDX)
048700     MOVE W-HOLD-VOLUME      TO MT-VOLUME(MT-IDX)
048800     MOVE W-HOLD-TF-STATUS(1) TO MT-TF-STATUS(MT-IDX, 1)
048900     MOVE W-HOLD-TF-STATUS(2) TO MT-TF-STATUS(MT-IDX, 2)
049000     MOVE W-HOLD-TF-STATUS(3) TO MT-TF-STATUS(MT-IDX, 3)
049100     MOVE W-HOLD-TF-STATUS(4) TO MT-TF-STATUS(MT-IDX, 4)
049200     .
049300 F300-99.
049400     EXIT.
049500
049600******************************************************************
049700* Exchange sort of MATCH-TABLE: volume descending, zero-volume
049800* entries pushed to the tail in ascending symbol order
049900******************************************************************
050000 B400-SORT-MATCHES SECTION.
050100 B400-00.
050200     IF  C4-MATCH-N < 2
050300         EXIT SECTION
050400     END-IF
050500
050600     PERFORM C400-SORT-PASS
050700         VARYING C4-I FROM 1 BY 1 UNTIL C4-I > C4-MATCH-N - 1
050800     .
050900 B400-99.
051000     EXIT.
051100
051200 C400-SORT-PASS SECTION.
051300 C400-00.
051400     PERFORM D400-SORT-COMPARE
051500         VARYING C4-J FROM 1 BY 1 UNTIL C4-J > C4-MATCH-N - C4-I
051600     .
051700 C400-99.
051800     EXIT.
051900
052000 D400-SORT-COMPARE SECTION.
052100 D400-00.
052200     PERFORM H400-OUT-OF-ORDER
052300     IF  W-OUT-OF-ORDER
052400         PERFORM E400-SWAP-ENTRIES
052500     END-IF
052600     .
052700 D400-99.
052800     EXIT.
052900
053000******************************************************************
053100* Flags W-ORDER-SW "Y" when entry J should follow entry J+1 under
053200* the rule: higher volume first; among zero-volume entries, lower
053300* symbol first
053400******************************************************************
053500 H400-OUT-OF-ORDER SECTION.
053600 H400-00.
053700     MOVE "N" TO W-ORDER-SW
053800     IF  MT-VOLUME(C4-J) = ZERO AND MT-VOLUME(C4-J + 1) = ZERO
053900         IF  MT-SYMBOL(C4-J) > MT-SYMBOL(C4-J + 1)
054000             MOVE "Y" TO W-ORDER-SW
054100         END-IF
054200     ELSE
054300         IF  MT-VOLUME(C4-J) = ZERO
054400             MOVE "Y" TO W-ORDER-SW
054500         ELSE
054600             IF  MT-VOLUME(C4-J + 1) NOT = ZERO
054700             AND MT-VOLUME(C4-J) < MT-VOLUME(C4-J + 1)
054800                 MOVE "Y" TO W-ORDER-SW
054900             END-IF
055000         END-IF
055100     END-IF
055200     .
055300 H400-99.
055400     EXIT.
055500
055600 E400-SWAP-ENTRIES SECTION.
055700 E400-00.
055800     MOVE MT-SYMBOL(C4-J)       TO W-HOLD-SYMBOL
055900     MOVE MT-VOLUME(C4-J)       TO W-HOLD-VOLUME
056000     MOVE MT-TF-STATUS(C4-J, 1) TO W-HOLD-TF-STATUS(1)
056100     MOVE MT-TF-STATUS(C4-J, 2) TO W-HOLD-TF-STATUS(2)
056200     MOVE MT-TF-STATUS(C4-J, 3) TO W-HOLD-TF-STATUS(3)
056300     MOVE MT-TF-STATUS(C4-J, 4) TO W-HOLD-TF-STATUS(4)
056400
056500     MOVE MT-SYMBOL(C4-J + 1)       TO MT-SYMBOL(C4-J)
056600     MOVE MT-VOLUME(C4-J + 1)       TO MT-VOLUME(C4-J)
056700     MOVE MT-TF-STATUS(C4-J + 1, 1) TO MT-TF-STATUS(C4-J, 1)
056800     MOVE MT-TF-STATUS(C4-J + 1, 2) TO MT-TF-STATUS(C4-J, 2)
056900     MOVE MT-TF-STATUS(C4-J + 1, 3) TO MT-TF-STATUS(C4-J, 3)
057000     MOVE MT-TF-STATUS(C4-J + 1, 4) TO MT-TF-STATUS(C4-J, 4)
057100
057200     MOVE W-HOLD-SYMBOL         TO MT-SYMBOL(C4-J + 1)
057300     MOVE W-HOLD-VOLUME         TO MT-VOLUME(C4-J + 1)
057400     MOVE W-HOLD-TF-STATUS(1)   TO MT-TF-STATUS(C4-J + 1, 1)
057500     MOVE W-HOLD-TF-STATUS(2)   TO MT-TF-STATUS(C4-J + 1, 2)
057600     MOVE W-HOLD-TF-STATUS(3)   TO MT-TF-STATUS(C4-J + 1, 3)
057700     MOVE W-HOLD-TF-STATUS(4)   TO MT-TF-STATUS(C4-J + 1, 4)
057800     .
057900 E400-99.
058000     EXIT.
058100
058200******************************************************************
058300* Header, one line per matched symbol in sorted order, trailing
058400* match-count line
058500******************************************************************
058600 B500-WRITE-RESULTS SECTION.
058700 B500-00.
058800     MOVE SPACES TO RPT-HEADER-LINE
058900     STRING "STATUS=" DELIMITED BY SIZE
059000            REQ-STATUS DELIMITED BY SPACE
059100            "  TIMEFRAMES=" DELIMITED BY SIZE
059200            FR-TF-LIST DELIMITED BY SIZE
059300       INTO RH-TEXT
059400     MOVE RPT-HEADER-LINE TO FILTEROUT-OUT-REC
059500     MOVE SPACES TO FO-PAD
059600     WRITE FILTEROUT-OUT-REC
059700
059800     PERFORM D500-WRITE-ONE-MATCH
059900         VARYING MT-IDX FROM 1 BY 1 UNTIL MT-IDX > C4-MATCH-N
060000
060100     MOVE C4-MATCH-N TO RC-TOTAL
060200     MOVE RPT-COUNT-LINE TO FILTEROUT-OUT-REC
060300     MOVE SPACES TO FO-PAD
060400     WRITE FILTEROUT-OUT-REC
060500     .
060600 B500-99.
060700     EXIT.
060800
060900 D500-WRITE-ONE-MATCH SECTION.
061000 D500-00.
061100     MOVE MT-SYMBOL(MT-IDX) TO FO-SYMBOL
061200     MOVE MT-VOLUME(MT-IDX) TO FO-VOLUME
061300     MOVE MT-TF-STATUS(MT-IDX, 1) TO FO-TF-STATUS(1)
061400     MOVE MT-TF-STATUS(MT-IDX, 2) TO FO-TF-STATUS(2)
061500     MOVE MT-TF-STATUS(MT-IDX, 3) TO FO-TF-STATUS(3)
061600     MOVE MT-TF-STATUS(MT-IDX, 4) TO FO-TF-STATUS(4)
061700     IF  MT-VOLUME(MT-IDX) = ZERO
061800         SET FO-ZERO-VOLUME TO TRUE
061900     ELSE
062000         SET FO-HAS-VOLUME TO TRUE
062100     END-IF
062200     MOVE SPACES TO FO-PAD
062300     WRITE FILTEROUT-OUT-REC
062400     .
062500 D500-99.
062600     EXIT.
062700
062800******************************************************************
062900* Closing work
063000******************************************************************
063100 B900-FINAL SECTION.
063200 B900-00.
063300     CLOSE FILTERREQ-FILE
063400     CLOSE FILTEROUT-FILE
063500     PERFORM B910-TRACE-COUNTS THRU B910-99
063600     .
063700 B900-99.
063800     EXIT.
063900
064000*-->    REQ-4895 - desk diagnostic line, UPSI-1 ON only
064100 B910-TRACE-COUNTS.
064200     IF  SHOW-TRACE
064300         DISPLAY K-MODULE " - LOOKUPS " C4-LOOKUP-COUNT
064400                 " TABLE-FULL SKIPS " C4-TABLE-FULL-COUNT
064500     END-IF
064600     .
064700 B910-99.
064800     EXIT.
