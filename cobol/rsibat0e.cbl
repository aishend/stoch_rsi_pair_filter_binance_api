000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID.    RSIBAT0O.
000400 AUTHOR.        D. KOVACH.
000500 INSTALLATION.  FIRST CAPITAL TRUST CO. - INVESTMENT SYSTEMS DIV.
000600 DATE-WRITTEN.  1986-09-15.
000700 DATE-COMPILED.
000800 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000900
001000*****************************************************************
001100* Last Revision  :: 2009-03-18
001200* Last Version   :: A.00.08
001300* Short Desc.    :: PAIRCALC batch driver - runs the STOCHRSI
001400* Short Desc.    :: engine over the symbol/candle universe, keeps
001500* Short Desc.    :: the current-value and history datastore, and
001600* Short Desc.    :: prints the summary-by-timeframe report
001700* Package        :: PAIRSCRN
001800*
001900* Change history (update version/date in K-PROG-VERSION below)
002000*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002100*----------------------------------------------------------------*
002200* Ver.   | Date       | By  | Description                       *
002300*--------|------------|-----|-----------------------------------*
002400*A.00.00 | 1986-09-15 | DK  | Original - SYMBOLS/CANDLES to      *
002500*        |            |     | CURRENT/HISTORY, summary report    *
002600*--------|------------|-----|-----------------------------------*
002700*A.00.01 | 1988-02-26 | DK  | Added stochastic smoothing to match *
002800*        |            |     | RSICLC0M A.00.01                   *
002900*--------|------------|-----|-----------------------------------*
003000*A.00.02 | 1990-01-18 | RLH | Datastore moved to SQL tables       *
003100*        |            |     | (STOCHRSI_CURRENT/STOCHRSI_HISTORY) *
003200*--------|------------|-----|-----------------------------------*
003300*A.00.03 | 1993-05-14 | RLH | Added TEST-MODE switch (first 5    *
003400*        |            |     | symbols only) for desk dry runs    *
003500*--------|------------|-----|-----------------------------------*
003600*A.00.04 | 1999-01-11 | CAW | Y2K review - no date fields, OK    *
003700*--------|------------|-----|-----------------------------------*
003800*A.00.05 | 2003-07-21 | JMT | MDS-0118 raised series/symbol      *
003900*        |            |     | limits, added volume to CURRENT    *
004000*--------|------------|-----|-----------------------------------*
004100*A.00.06 | 2007-11-02 | PDQ | REQ-4471 keep larger of stored/new  *
004200*        |            |     | 24h volume across runs             *
004300*--------|------------|-----|-----------------------------------*
004400*A.00.07 | 2009-03-16 | SLV | REQ-4895 a symbol with no CANDLES   *
004500*        |            |     | group at all for a timeframe was   *
004600*        |            |     | not being counted against FINAL    *
004700*        |            |     | SUMMARY total - closed the gap     *
004800*--------|------------|-----|-----------------------------------*
004900*A.00.08 | 2009-03-18 | SLV | REQ-4895 audit: LK- linkage prefix  *
005000*        |            |     | renamed to LINK- (house standard), *
005100*        |            |     | WS- counters renamed to C4- and    *
005200*        |            |     | WS-PROG-VERSION to K-PROG-VERSION  *
005300*----------------------------------------------------------------*
005400*
005500* Program Description
005600* --------------------
005700*
005800* Reads the trading-pair universe (SYMBOLS) and the closing-price
005900* series for each symbol/timeframe (CANDLES, sorted symbol within
006000* timeframe within sequence), runs the STOCHRSI engine RSICLC0M
006100* over each series, rounds and classifies the latest bar, and
006200* keeps the datastore current:  STOCHRSI_CURRENT carries the one
006300* live value per symbol/timeframe, STOCHRSI_HISTORY carries the
006400* last five.  A flat export of both is produced at end of run for
006500* whoever still wants to read them off tape.  Finishes with the
006600* summary-by-timeframe report to SUMMARY.
006700*
006800* UPSI-1 ON means test mode - only the first five symbols in the
006900* SYMBOLS file are processed, for a quick desk dry run.
007000*
007100******************************************************************
007200
007300 ENVIRONMENT DIVISION.
007400 CONFIGURATION SECTION.
007500 SPECIAL-NAMES.
007600     UPSI-0 IS SHOW-VERSION-SW
007700         ON STATUS IS SHOW-VERSION
007800     UPSI-1 IS TEST-MODE-SW
007900         ON STATUS IS TEST-MODE
008000     CLASS NUMERIC-SIGN IS "+" "-".
008100
008200 INPUT-OUTPUT SECTION.
008300 FILE-CONTROL.
008400     SELECT SYMBOL-FILE  ASSIGN TO "SYMBOLS"
008500         ORGANIZATION IS SEQUENTIAL
008600         FILE STATUS IS FILE-STATUS.
008700     SELECT CANDLE-FILE  ASSIGN TO "CANDLES"
008800         ORGANIZATION IS SEQUENTIAL
008900         FILE STATUS IS FILE-STATUS.
009000     SELECT CURRENT-FILE ASSIGN TO "CURRENT"
009100         ORGANIZATION IS SEQUENTIAL
009200         FILE STATUS IS FILE-STATUS.
009300     SELECT HISTORY-FILE ASSIGN TO "HISTORY"
009400         ORGANIZATION IS SEQUENTIAL
009500         FILE STATUS IS FILE-STATUS.
009600     SELECT SUMMARY-FILE ASSIGN TO "SUMMARY"
009700         ORGANIZATION IS SEQUENTIAL
009800         FILE STATUS IS FILE-STATUS.
009900
010000 DATA DIVISION.
010100 FILE SECTION.
010200
010300 FD  SYMBOL-FILE
010400     LABEL RECORDS ARE STANDARD
010500     RECORD CONTAINS 45 CHARACTERS.
010600 01          SYMBOL-IN-REC.
010700     COPY    RS-SYMBOL.
010800
010900 FD  CANDLE-FILE
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 43 CHARACTERS.
011200 01          CANDLE-IN-REC.
011300     COPY    RS-CANDLE.
011400
011500 FD  CURRENT-FILE
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 74 CHARACTERS.
011800 01          CURRENT-OUT-REC.
011900     COPY    RS-CURRNT.
012000*-->    Addressable view of the trailing pad - FILLER itself
012100*-->    cannot be MOVEd to by name
012200 01          CURRENT-OUT-PAD REDEFINES CURRENT-OUT-REC.
012300     05      FILLER              PIC X(65).
012400     05      CO-PAD              PIC X(09).
012500
012600 FD  HISTORY-FILE
012700     LABEL RECORDS ARE STANDARD
012800     RECORD CONTAINS 44 CHARACTERS.
012900 01          HISTORY-OUT-REC.
013000     COPY    RS-HISTRY.
013100 01          HISTORY-OUT-PAD REDEFINES HISTORY-OUT-REC.
013200     05      FILLER              PIC X(39).
013300     05      HO-PAD              PIC X(05).
013400
013500 FD  SUMMARY-FILE
013600     LABEL RECORDS ARE STANDARD
013700     RECORD CONTAINS 132 CHARACTERS.
013800 01          SUMMARY-LINE            PIC X(132).
013900
014000 WORKING-STORAGE SECTION.
014100*--------------------------------------------------------------------*
014200* REQ-4895 run counters - standalone, not worth a group of their own
014300*--------------------------------------------------------------------*
014400 77          C4-MISSING-TF-COUNT PIC S9(04) COMP VALUE ZERO.
014500 77          C4-DATASTORE-WRITES PIC S9(04) COMP VALUE ZERO.
014600
014700*--------------------------------------------------------------------*
014800* Comp fields: prefix Cn with n = number of digits
014900*--------------------------------------------------------------------*
015000 01          COMP-FIELDS.
015100     05      C4-SYM-N            PIC S9(04) COMP.
015200     05      C4-SYM-IDX          PIC S9(04) COMP.
015300     05      C4-TF-IDX           PIC S9(04) COMP.
015400     05      C4-BAR-IDX          PIC S9(04) COMP.
015500     05      C4-HIST-IDX         PIC S9(04) COMP.
015600     05      C4-RPT-RANK         PIC S9(04) COMP.
015700     05      C4-FOUND-TF         PIC S9(04) COMP.
015800
015900*--------------------------------------------------------------------*
016000* Fields with constant content: prefix K
016100*--------------------------------------------------------------------*
016200 01          CONSTANT-FIELDS.
016300     05      K-MODULE            PIC X(08)      VALUE "RSIBAT0O".
016400     05      K-PROG-VERSION      PIC X(08)      VALUE "A.00.08 ".
016500     05      K-MAX-SYM           PIC S9(04) COMP VALUE 50.
016600     05      K-MAX-BARS          PIC S9(04) COMP VALUE 100.
016700     05      K-NUM-TF            PIC S9(04) COMP VALUE 4.
016800     05      K-TEST-LIMIT        PIC S9(04) COMP VALUE 5.
016900     05      K-RPT-MAX           PIC S9(04) COMP VALUE 20.
017000     05      K-HIST-DEEP         PIC S9(04) COMP VALUE 5.
017100     05      K-OVERSOLD-LIM      PIC S9(03)V9(04) VALUE 20.0000.
017200     05      K-OVERBOT-LIM       PIC S9(03)V9(04) VALUE 80.0000.
017300
017400     05      TIMEFRAME-TABLE.
017500         10  FILLER              PIC X(04) VALUE "15m ".
017600         10  FILLER              PIC X(04) VALUE "1h  ".
017700         10  FILLER              PIC X(04) VALUE "4h  ".
017800         10  FILLER              PIC X(04) VALUE "1d  ".
017900     05      TIMEFRAME-TABLE-R REDEFINES TIMEFRAME-TABLE.
018000         10  TF-CODE             PIC X(04) OCCURS 4 TIMES.
018100
018200*--------------------------------------------------------------------*
018300* Condition fields: prefix F / status
018400*--------------------------------------------------------------------*
018500 01          SWITCHES.
018600     05      FILE-STATUS         PIC X(02).
018700         88  FILE-OK                           VALUE "00".
018800         88  FILE-EOF                          VALUE "10".
018900     05      SYM-EOF-SW          PIC X         VALUE "N".
019000         88  SYM-EOF                           VALUE "Y".
019100     05      CAN-EOF-SW          PIC X         VALUE "N".
019200         88  CAN-EOF                           VALUE "Y".
019300     05      PRG-STATUS          PIC 9         VALUE ZERO.
019400         88  PRG-OK                            VALUE ZERO.
019500         88  PRG-ABBRUCH                       VALUE 1.
019600
019700*--------------------------------------------------------------------*
019800* Symbol universe, held in memory for the run
019900*--------------------------------------------------------------------*
020000 01          SYMBOL-TABLE.
020100     05      SYM-ENTRY OCCURS 50 TIMES INDEXED BY SYM-IDX.
020200         10  SYM-CODE            PIC X(12).
020300         10  SYM-BASE            PIC X(08).
020400         10  SYM-QUOTE           PIC X(08).
020500         10  SYM-VOLUME          PIC S9(13)V9(04).
020600
020700*--------------------------------------------------------------------*
020800* One result cell per symbol/timeframe
020900*--------------------------------------------------------------------*
021000 01          RESULT-TABLE.
021100     05      RESULT-SYM OCCURS 50 TIMES INDEXED BY RS-SYM-IDX.
021200         10  RESULT-TF OCCURS 4 TIMES INDEXED BY RS-TF-IDX.
021300             15  RES-FOUND       PIC X       VALUE "N".
021400                 88  RES-HAS-DATA            VALUE "Y".
021500             15  RES-K           PIC S9(03)V9(04).
021600             15  RES-D           PIC S9(03)V9(04).
021700             15  RES-RSI         PIC S9(03)V9(04).
021800             15  RES-STATUS      PIC X(10).
021900             15  RES-HIST-N      PIC S9(04) COMP.
022000             15  RES-HIST-K      PIC S9(03)V9(04) OCCURS 5 TIMES.
022100             15  RES-HIST-D      PIC S9(03)V9(04) OCCURS 5 TIMES.
022200             15  RES-HIST-RSI    PIC S9(03)V9(04) OCCURS 5 TIMES.
022300
022400*--------------------------------------------------------------------*
022500* Per-timeframe run counters
022600*--------------------------------------------------------------------*
022700 01          TF-COUNTERS.
022800     05      TF-COUNT OCCURS 4 TIMES.
022900         10  TF-SUCCESS          PIC S9(04) COMP.
023000         10  TF-TOTAL            PIC S9(04) COMP.
023100
023200*--------------------------------------------------------------------*
023300* Parameter block passed to RSICLC0M - shape shared via copybook
023400*--------------------------------------------------------------------*
023500 01          CALC-PARM.
023600     COPY    RS-CALCPM.
023700
023800*--------------------------------------------------------------------*
023900* Working fields for the symbol/candle merge and rounding step
024000*--------------------------------------------------------------------*
024100 01          WORK-FIELDS.
024200     05      W-SAVE-SYMBOL       PIC X(12).
024300     05      W-SAVE-TF           PIC X(04).
024400     05      W-LAST-BAR          PIC S9(04) COMP.
024500     05      W-LAST-K            PIC S9(03)V9(04).
024600     05      W-LAST-D            PIC S9(03)V9(04).
024700     05      W-LAST-RSI          PIC S9(03)V9(04).
024800     05      W-RPT-K             PIC ZZZ9.9999.
024900     05      W-RPT-D             PIC ZZZ9.9999.
025000     05      W-RPT-RSI           PIC ZZZ9.9999.
025100     05      W-RPT-RANK          PIC ZZ9.
025200     05      W-RPT-SUCCESS       PIC ZZZ9.
025300     05      W-RPT-TOTAL         PIC ZZZ9.
025400*-->    REQ-4895 - one flag per configured timeframe, set when a
025500*-->    CANDLES group was actually seen for the symbol in hand
025600     05      W-TF-SEEN-TAB.
025700         10  W-TF-SEEN           PIC X OCCURS 4 TIMES.
025800             88  W-TF-IS-SEEN                VALUE "Y".
025900
026000 01          RPT-DETAIL-LINE.
026100     05      FILLER              PIC X(04) VALUE SPACES.
026200     05      RD-RANK             PIC ZZ9.
026300     05      FILLER              PIC X(02) VALUE SPACES.
026400     05      RD-SYMBOL           PIC X(12).
026500     05      FILLER              PIC X(02) VALUE SPACES.
026600     05      RD-K                PIC X(12).
026700     05      FILLER              PIC X(02) VALUE SPACES.
026800     05      RD-D                PIC X(12).
026900     05      FILLER              PIC X(02) VALUE SPACES.
027000     05      RD-RSI              PIC X(12).
027100     05      FILLER              PIC X(69) VALUE SPACES.
027200
027300*-->    Alternate view of the same line for the NO DATA / error
027400*-->    case - rank and symbol share the same bytes as above, the
027500*-->    message just replaces the three numeric columns
027600 01          RPT-DETAIL-ERR-LINE REDEFINES RPT-DETAIL-LINE.
027700     05      FILLER              PIC X(04).
027800     05      FILLER              PIC X(03).
027900     05      FILLER              PIC X(02).
028000     05      FILLER              PIC X(12).
028100     05      FILLER              PIC X(02).
028200     05      RDE-TEXT            PIC X(40).
028300     05      FILLER              PIC X(69).
028400
028500 01          RPT-TF-HEADER.
028600     05      FILLER              PIC X(01) VALUE SPACES.
028700     05      RH-TEXT             PIC X(30) VALUE SPACES.
028800     05      FILLER              PIC X(101) VALUE SPACES.
028900
029000 01          RPT-TITLE-LINE.
029100     05      FILLER              PIC X(01) VALUE SPACES.
029200     05      RT-TEXT             PIC X(40)
029300             VALUE "STOCHASTIC RSI - SUMMARY BY TIMEFRAME".
029400     05      FILLER              PIC X(91) VALUE SPACES.
029500
029600 01          RPT-COUNT-LINE.
029700     05      FILLER              PIC X(04) VALUE SPACES.
029800     05      RC-TF               PIC X(04).
029900     05      FILLER              PIC X(02) VALUE SPACES.
030000     05      RC-SUCCESS          PIC ZZZ9.
030100     05      FILLER              PIC X(01) VALUE "/".
030200     05      RC-TOTAL            PIC ZZZ9.
030300     05      FILLER              PIC X(113) VALUE SPACES.
030400
030500 EXEC SQL
030600     INCLUDE SQLCA
030700 END-EXEC
030800
030900 EXEC SQL
031000     BEGIN DECLARE SECTION
031100 END-EXEC
031200
031300 01          HOST-VARIABLES.
031400     05      H-SYMBOL            PIC X(12).
031500     05      H-TIMEFRAME         PIC X(04).
031600     05      H-K                 PIC S9(03)V9(04).
031700     05      H-D                 PIC S9(03)V9(04).
031800     05      H-RSI               PIC S9(03)V9(04).
031900     05      H-STATUS            PIC X(10).
032000     05      H-VOLUME            PIC S9(13)V9(04).
032100     05      H-SEQUENCE          PIC 9(01).
032200     05      H-MAX-VOLUME        PIC S9(13)V9(04).
032300     05      H-SQLIND            PIC S9(04) COMP.
032400
032500 EXEC SQL
032600     END DECLARE SECTION
032700 END-EXEC
032800
032900 PROCEDURE DIVISION.
033000******************************************************************
033100* Control section
033200******************************************************************
033300 A100-CONTROL SECTION.
033400 A100-00.
033500     IF  SHOW-VERSION
033600         DISPLAY K-MODULE " VERSION " K-PROG-VERSION
033700         STOP RUN
033800     END-IF
033900
034000     PERFORM B100-INITIAL
034100     IF  PRG-ABBRUCH
034200         STOP RUN
034300     END-IF
034400
034500     PERFORM B200-LOAD-SYMBOLS
034600     PERFORM B300-PROCESS-SYMBOLS
034700     PERFORM B400-WRITE-DATASTORE
034800     PERFORM B500-PRINT-SUMMARY
034900     PERFORM B900-FINAL
035000
035100     STOP RUN
035200     .
035300 A100-99.
035400     EXIT.
035500
035600******************************************************************
035700* Opening work - clear tables/counters, open the files we use
035800* for the whole run
035900******************************************************************
036000 B100-INITIAL SECTION.
036100 B100-00.
036200     INITIALIZE SYMBOL-TABLE RESULT-TABLE TF-COUNTERS
036300     MOVE ZERO TO C4-SYM-N
036400     MOVE ZERO TO C4-MISSING-TF-COUNT
036500     MOVE ZERO TO C4-DATASTORE-WRITES
036600
036700     OPEN INPUT  SYMBOL-FILE
036800     IF  NOT FILE-OK
036900         DISPLAY K-MODULE " - CANNOT OPEN SYMBOLS, STATUS "
037000                 FILE-STATUS
037100         GO TO B100-ERROR
037200     END-IF
037300
037400     OPEN INPUT  CANDLE-FILE
037500     IF  NOT FILE-OK
037600         DISPLAY K-MODULE " - CANNOT OPEN CANDLES, STATUS "
037700                 FILE-STATUS
037800         GO TO B100-ERROR
037900     END-IF
038000
038100     OPEN OUTPUT SUMMARY-FILE
038200     IF  NOT FILE-OK
038300         DISPLAY K-MODULE " - CANNOT OPEN SUMMARY, STATUS "
038400                 FILE-STATUS
038500         GO TO B100-ERROR
038600     END-IF
038700
038800     GO TO B100-99.
038900
039000 B100-ERROR.
039100     SET PRG-ABBRUCH TO TRUE.
039200
039300 B100-99.
039400     EXIT.
039500
039600******************************************************************
039700* Load the symbol universe into SYMBOL-TABLE; under TEST-MODE-SW
039800* only the first K-TEST-LIMIT symbols are kept
039900******************************************************************
040000 B200-LOAD-SYMBOLS SECTION.
040100 B200-00.
040200     PERFORM C200-READ-SYMBOL
040300     PERFORM C210-KEEP-SYMBOL
040400         UNTIL SYM-EOF
040500            OR C4-SYM-N NOT LESS THAN K-MAX-SYM
040600            OR (TEST-MODE AND C4-SYM-N NOT LESS THAN K-TEST-LIMIT)
040700     .
040800 B200-99.
040900     EXIT.
041000
041100 C200-READ-SYMBOL SECTION.
041200 C200-00.
041300     READ SYMBOL-FILE
041400         AT END SET SYM-EOF TO TRUE
041500     END-READ
041600     .
041700 C200-99.
041800     EXIT.
041900
042000 C210-KEEP-SYMBOL SECTION.
042100 C210-00.
042200     ADD 1 TO C4-SYM-N
042300     SET SYM-IDX TO C4-SYM-N
042400     MOVE SY-SYMBOL  TO SYM-CODE(SYM-IDX)
042500     MOVE SY-BASE    TO SYM-BASE(SYM-IDX)
042600     MOVE SY-QUOTE   TO SYM-QUOTE(SYM-IDX)
042700     MOVE SY-VOLUME  TO SYM-VOLUME(SYM-IDX)
042800
042900*-->    REQ-4471 - keep the larger of the stored and new volume
043000     PERFORM D210-MAX-STORED-VOLUME
043100
043200     PERFORM C200-READ-SYMBOL
043300     .
043400 C210-99.
043500     EXIT.
043600
043700******************************************************************
043800* Look up the highest volume already on file for this symbol in
043900* the datastore and keep it if it beats today's figure
044000******************************************************************
044100 D210-MAX-STORED-VOLUME SECTION.
044200 D210-00.
044300     MOVE SY-SYMBOL TO H-SYMBOL
044400     MOVE ZERO      TO H-MAX-VOLUME
044500
044600     EXEC SQL
044700         SELECT MAX(SD_VOLUME)
044800           INTO :H-MAX-VOLUME
044900           FROM STOCHRSI_CURRENT
045000          WHERE SD_SYMBOL = :H-SYMBOL
045100     END-EXEC
045200
045300     EVALUATE SQLCODE OF SQLCA
045400         WHEN ZERO
045500             IF  H-MAX-VOLUME > SYM-VOLUME(SYM-IDX)
045600                 MOVE H-MAX-VOLUME TO SYM-VOLUME(SYM-IDX)
045700             END-IF
045800         WHEN 100
045900             CONTINUE
046000         WHEN OTHER
046100             DISPLAY K-MODULE " - SQL ERROR ON VOLUME LOOKUP "
046200                     SQLCODE OF SQLCA
046300     END-EVALUATE
046400     .
046500 D210-99.
046600     EXIT.
046700
046800******************************************************************
046900* Run the indicator for every symbol/timeframe; CANDLES is read
047000* once, straight through, sorted symbol within timeframe within
047100* sequence - a classic control-break merge against SYMBOL-TABLE
047200******************************************************************
047300 B300-PROCESS-SYMBOLS SECTION.
047400 B300-00.
047500     PERFORM C300-READ-CANDLE
047600     PERFORM D300-PROCESS-ONE-SYMBOL
047700         VARYING C4-SYM-IDX FROM 1 BY 1 UNTIL C4-SYM-IDX > C4-SYM-N
047800     .
047900 B300-99.
048000     EXIT.
048100
048200 C300-READ-CANDLE SECTION.
048300 C300-00.
048400     READ CANDLE-FILE
048500         AT END SET CAN-EOF TO TRUE
048600     END-READ
048700     .
048800 C300-99.
048900     EXIT.
049000
049100******************************************************************
049200* All the candle-file groups for one symbol (one group per
049300* timeframe the symbol appears under) are consumed here before
049400* the outer loop moves to the next symbol
049500******************************************************************
049600 D300-PROCESS-ONE-SYMBOL SECTION.
049700 D300-00.
049800     SET SYM-IDX    TO C4-SYM-IDX
049900     SET RS-SYM-IDX TO C4-SYM-IDX
050000     MOVE SPACES TO W-TF-SEEN-TAB
050100
050200     PERFORM E300-PROCESS-CANDLE-GROUP
050300         UNTIL CAN-EOF
050400            OR CR-SYMBOL NOT = SYM-CODE(SYM-IDX)
050500
050600*-->    REQ-4895 - a timeframe this symbol never showed up under in
050700*-->    CANDLES at all still owes the FINAL SUMMARY an error count
050800     PERFORM D390-CHECK-MISSING-TF THRU D390-99
050900         VARYING C4-TF-IDX FROM 1 BY 1 UNTIL C4-TF-IDX > K-NUM-TF
051000     .
051100 D300-99.
051200     EXIT.
051300
051400 D390-CHECK-MISSING-TF.
051500     IF  NOT W-TF-IS-SEEN(C4-TF-IDX)
051600         ADD 1 TO TF-TOTAL(C4-TF-IDX)
051700         ADD 1 TO C4-MISSING-TF-COUNT
051800         SET RS-TF-IDX TO C4-TF-IDX
051900         MOVE "N" TO RES-FOUND(RS-SYM-IDX, RS-TF-IDX)
052000     END-IF
052100     .
052200 D390-99.
052300     EXIT.
052400
052500******************************************************************
052600* Collect one symbol/timeframe's close series out of CANDLES,
052700* run the engine, round and classify, save the result cell
052800******************************************************************
052900 E300-PROCESS-CANDLE-GROUP SECTION.
053000 E300-00.
053100     MOVE CR-SYMBOL    TO W-SAVE-SYMBOL
053200     MOVE CR-TIMEFRAME TO W-SAVE-TF
053300     MOVE ZERO         TO LINK-N
053400
053500     PERFORM F300-COLLECT-BAR
053600         UNTIL CAN-EOF
053700            OR CR-SYMBOL    NOT = W-SAVE-SYMBOL
053800            OR CR-TIMEFRAME NOT = W-SAVE-TF
053900
054000     PERFORM G300-RUN-ENGINE
054100     .
054200 E300-99.
054300     EXIT.
054400
054500 F300-COLLECT-BAR SECTION.
054600 F300-00.
054700     IF  LINK-N < K-MAX-BARS
054800         ADD 1 TO LINK-N
054900         MOVE CR-CLOSE TO LINK-CLOSE(LINK-N)
055000     END-IF
055100
055200     PERFORM C300-READ-CANDLE
055300     .
055400 F300-99.
055500     EXIT.
055600
055700******************************************************************
055800* Locate the timeframe slot for W-SAVE-TF, call RSICLC0M, then
055900* pick off the current bar and the last five defined bars
056000******************************************************************
056100 G300-RUN-ENGINE SECTION.
056200 G300-00.
056300     MOVE ZERO TO C4-FOUND-TF
056400     PERFORM H300-FIND-TF
056500         VARYING C4-TF-IDX FROM 1 BY 1 UNTIL C4-TF-IDX > K-NUM-TF
056600
056700     IF  C4-FOUND-TF = ZERO
056800         EXIT SECTION
056900     END-IF
057000
057100     SET RS-TF-IDX TO C4-FOUND-TF
057200     ADD 1 TO TF-TOTAL(C4-FOUND-TF)
057300     SET W-TF-IS-SEEN(C4-FOUND-TF) TO TRUE
057400
057500     CALL "RSICLC0M" USING CALC-PARM
057600
057700     MOVE LINK-N TO W-LAST-BAR
057800     IF  LINK-K-DEF(W-LAST-BAR) = "Y"
057900     AND LINK-D-DEF(W-LAST-BAR) = "Y"
058000         PERFORM I300-SAVE-CURRENT
058100         PERFORM J300-SAVE-HISTORY
058200         ADD 1 TO TF-SUCCESS(C4-FOUND-TF)
058300     ELSE
058400         MOVE "N" TO RES-FOUND(RS-SYM-IDX, RS-TF-IDX)
058500     END-IF
058600     .
058700 G300-99.
058800     EXIT.
058900
059000 H300-FIND-TF SECTION.
059100 H300-00.
059200     IF  TF-CODE(C4-TF-IDX) = W-SAVE-TF
059300         MOVE C4-TF-IDX TO C4-FOUND-TF
059400     END-IF
059500     .
059600 H300-99.
059700     EXIT.
059800
059900******************************************************************
060000* Round the current bar to 4 decimals (half-up) and classify
060100******************************************************************
060200 I300-SAVE-CURRENT SECTION.
060300 I300-00.
060400     COMPUTE W-LAST-K   ROUNDED = LINK-K(W-LAST-BAR)
060500     COMPUTE W-LAST-D   ROUNDED = LINK-D(W-LAST-BAR)
060600     IF  LINK-RSI-DEF(W-LAST-BAR) = "Y"
060700         COMPUTE W-LAST-RSI ROUNDED = LINK-RSI(W-LAST-BAR)
060800     ELSE
060900         MOVE ZERO TO W-LAST-RSI
061000     END-IF
061100
061200     MOVE "Y"         TO RES-FOUND(RS-SYM-IDX, RS-TF-IDX)
061300     MOVE W-LAST-K     TO RES-K(RS-SYM-IDX, RS-TF-IDX)
061400     MOVE W-LAST-D     TO RES-D(RS-SYM-IDX, RS-TF-IDX)
061500     MOVE W-LAST-RSI   TO RES-RSI(RS-SYM-IDX, RS-TF-IDX)
061600
061700     EVALUATE TRUE
061800         WHEN W-LAST-K < K-OVERSOLD-LIM
061900             MOVE "OVERSOLD"   TO RES-STATUS(RS-SYM-IDX, RS-TF-IDX)
062000         WHEN W-LAST-K > K-OVERBOT-LIM
062100             MOVE "OVERBOUGHT" TO RES-STATUS(RS-SYM-IDX, RS-TF-IDX)
062200         WHEN OTHER
062300             MOVE "NEUTRAL"    TO RES-STATUS(RS-SYM-IDX, RS-TF-IDX)
062400     END-EVALUATE
062500     .
062600 I300-99.
062700     EXIT.
062800
062900******************************************************************
063000* Collect the last up-to-5 bars with K and D both defined, oldest
063100* first, for the history slice of this symbol/timeframe
063200******************************************************************
063300 J300-SAVE-HISTORY SECTION.
063400 J300-00.
063500     MOVE ZERO TO RES-HIST-N(RS-SYM-IDX, RS-TF-IDX)
063600
063700     PERFORM K300-SCAN-FOR-HISTORY
063800         VARYING C4-BAR-IDX FROM 1 BY 1
063900             UNTIL C4-BAR-IDX > LINK-N
064000     .
064100 J300-99.
064200     EXIT.
064300
064400******************************************************************
064500* Shift-and-append: keep only the newest K-HIST-DEEP entries by
064600* sliding the table down one slot whenever it is already full
064700******************************************************************
064800 K300-SCAN-FOR-HISTORY SECTION.
064900 K300-00.
065000     IF  LINK-K-DEF(C4-BAR-IDX) NOT = "Y"
065100      OR LINK-D-DEF(C4-BAR-IDX) NOT = "Y"
065200         EXIT SECTION
065300     END-IF
065400
065500     IF  RES-HIST-N(RS-SYM-IDX, RS-TF-IDX) = K-HIST-DEEP
065600         PERFORM L300-SHIFT-HISTORY
065700             VARYING C4-HIST-IDX FROM 1 BY 1
065800                 UNTIL C4-HIST-IDX > K-HIST-DEEP - 1
065900     ELSE
066000         ADD 1 TO RES-HIST-N(RS-SYM-IDX, RS-TF-IDX)
066100     END-IF
066200
066300     MOVE RES-HIST-N(RS-SYM-IDX, RS-TF-IDX) TO C4-HIST-IDX
066400     COMPUTE RES-HIST-K(RS-SYM-IDX, RS-TF-IDX, C4-HIST-IDX)
066500             ROUNDED = LINK-K(C4-BAR-IDX)
066600     COMPUTE RES-HIST-D(RS-SYM-IDX, RS-TF-IDX, C4-HIST-IDX)
066700             ROUNDED = LINK-D(C4-BAR-IDX)
066800     IF  LINK-RSI-DEF(C4-BAR-IDX) = "Y"
066900         COMPUTE RES-HIST-RSI(RS-SYM-IDX, RS-TF-IDX, C4-HIST-IDX)
067000                 ROUNDED = LINK-RSI(C4-BAR-IDX)
067100     ELSE
067200         MOVE ZERO TO RES-HIST-RSI(RS-SYM-IDX, RS-TF-IDX, C4-HIST-IDX)
067300     END-IF
067400     .
067500 K300-99.
067600     EXIT.
067700
067800 L300-SHIFT-HISTORY SECTION.
067900 L300-00.
068000     MOVE RES-HIST-K(RS-SYM-IDX, RS-TF-IDX, C4-HIST-IDX + 1)
068100       TO RES-HIST-K(RS-SYM-IDX, RS-TF-IDX, C4-HIST-IDX)
068200     MOVE RES-HIST-D(RS-SYM-IDX, RS-TF-IDX, C4-HIST-IDX + 1)
068300       TO RES-HIST-D(RS-SYM-IDX, RS-TF-IDX, C4-HIST-IDX)
068400     MOVE RES-HIST-RSI(RS-SYM-IDX, RS-TF-IDX, C4-HIST-IDX + 1)
068500       TO RES-HIST-RSI(RS-SYM-IDX, RS-TF-IDX, C4-HIST-IDX)
068600     .
068700 L300-99.
068800     EXIT.
068900
069000******************************************************************
069100* Persist the whole result table: SQL datastore first (so the
069200* screen and statistics jobs see it immediately), then the flat
069300* CURRENT/HISTORY export for the tape-oriented downstream jobs
069400******************************************************************
069500 B400-WRITE-DATASTORE SECTION.
069600 B400-00.
069700     PERFORM U100-BEGIN
069800
069900     PERFORM D400-WRITE-SYMBOL-ROWS
070000         VARYING C4-SYM-IDX FROM 1 BY 1 UNTIL C4-SYM-IDX > C4-SYM-N
070100
070200     PERFORM U110-COMMIT
070300
070400     OPEN OUTPUT CURRENT-FILE
070500     OPEN OUTPUT HISTORY-FILE
070600
070700     PERFORM D410-EXPORT-SYMBOL-ROWS
070800         VARYING C4-SYM-IDX FROM 1 BY 1 UNTIL C4-SYM-IDX > C4-SYM-N
070900
071000     CLOSE CURRENT-FILE
071100     CLOSE HISTORY-FILE
071200     .
071300 B400-99.
071400     EXIT.
071500
071600 D400-WRITE-SYMBOL-ROWS SECTION.
071700 D400-00.
071800     SET RS-SYM-IDX TO C4-SYM-IDX
071900     SET SYM-IDX    TO C4-SYM-IDX
072000
072100     PERFORM E400-WRITE-TF-ROW
072200         VARYING RS-TF-IDX FROM 1 BY 1 UNTIL RS-TF-IDX > K-NUM-TF
072300     .
072400 D400-99.
072500     EXIT.
072600
072700 E400-WRITE-TF-ROW SECTION.
072800 E400-00.
072900     IF  NOT RES-HAS-DATA(RS-SYM-IDX, RS-TF-IDX)
073000         EXIT SECTION
073100     END-IF
073200
073300     MOVE SYM-CODE(SYM-IDX)                       TO H-SYMBOL
073400     MOVE TF-CODE(RS-TF-IDX)                  TO H-TIMEFRAME
073500     MOVE RES-K(RS-SYM-IDX, RS-TF-IDX)             TO H-K
073600     MOVE RES-D(RS-SYM-IDX, RS-TF-IDX)             TO H-D
073700     MOVE RES-RSI(RS-SYM-IDX, RS-TF-IDX)           TO H-RSI
073800     MOVE RES-STATUS(RS-SYM-IDX, RS-TF-IDX)        TO H-STATUS
073900     MOVE SYM-VOLUME(SYM-IDX)                      TO H-VOLUME
074000     ADD 1 TO C4-DATASTORE-WRITES
074100
074200     EXEC SQL
074300         DELETE FROM STOCHRSI_CURRENT
074400          WHERE SD_SYMBOL = :H-SYMBOL
074500            AND SD_TIMEFRAME = :H-TIMEFRAME
074600     END-EXEC
074700
074800     EXEC SQL
074900         INSERT INTO STOCHRSI_CURRENT
075000                ( SD_SYMBOL, SD_TIMEFRAME, SD_K, SD_D, SD_RSI
075100                , SD_STATUS, SD_VOLUME )
075200         VALUES ( :H-SYMBOL, :H-TIMEFRAME, :H-K, :H-D, :H-RSI
075300                , :H-STATUS, :H-VOLUME )
075400     END-EXEC
075500
075600     IF  SQLCODE OF SQLCA NOT = ZERO
075700         DISPLAY K-MODULE " - SQL ERROR ON CURRENT INSERT "
075800                 SQLCODE OF SQLCA
075900     END-IF
076000
076100     EXEC SQL
076200         DELETE FROM STOCHRSI_HISTORY
076300          WHERE SH_SYMBOL = :H-SYMBOL
076400            AND SH_TIMEFRAME = :H-TIMEFRAME
076500     END-EXEC
076600
076700     PERFORM F400-WRITE-HISTORY-ROW
076800         VARYING C4-HIST-IDX FROM 1 BY 1
076900             UNTIL C4-HIST-IDX > RES-HIST-N(RS-SYM-IDX, RS-TF-IDX)
077000     .
077100 E400-99.
077200     EXIT.
077300
077400 F400-WRITE-HISTORY-ROW SECTION.
077500 F400-00.
077600     MOVE C4-HIST-IDX TO H-SEQUENCE
077700     MOVE RES-HIST-K(RS-SYM-IDX, RS-TF-IDX, C4-HIST-IDX)   TO H-K
077800     MOVE RES-HIST-D(RS-SYM-IDX, RS-TF-IDX, C4-HIST-IDX)   TO H-D
077900     MOVE RES-HIST-RSI(RS-SYM-IDX, RS-TF-IDX, C4-HIST-IDX) TO H-RSI
078000
078100     EXEC SQL
078200         INSERT INTO STOCHRSI_HISTORY
078300                ( SH_SYMBOL, SH_TIMEFRAME, SH_SEQUENCE
078400                , SH_K, SH_D, SH_RSI )
078500         VALUES ( :H-SYMBOL, :H-TIMEFRAME, :H-SEQUENCE
078600                , :H-K, :H-D, :H-RSI )
078700     END-EXEC
078800
078900     IF  SQLCODE OF SQLCA NOT = ZERO
079000         DISPLAY K-MODULE " - SQL ERROR ON HISTORY INSERT "
079100                 SQLCODE OF SQLCA
079200     END-IF
079300     .
079400 F400-99.
079500     EXIT.
079600
079700******************************************************************
079800* Flat CURRENT/HISTORY export - same data, fixed sequential
079900* layout, for jobs that still read off the old files
080000******************************************************************
080100 D410-EXPORT-SYMBOL-ROWS SECTION.
080200 D410-00.
080300     SET RS-SYM-IDX TO C4-SYM-IDX
080400     SET SYM-IDX    TO C4-SYM-IDX
080500
080600     PERFORM E410-EXPORT-TF-ROW
080700         VARYING RS-TF-IDX FROM 1 BY 1 UNTIL RS-TF-IDX > K-NUM-TF
080800     .
080900 D410-99.
081000     EXIT.
081100
081200 E410-EXPORT-TF-ROW SECTION.
081300 E410-00.
081400     IF  NOT RES-HAS-DATA(RS-SYM-IDX, RS-TF-IDX)
081500         EXIT SECTION
081600     END-IF
081700
081800     MOVE SYM-CODE(SYM-IDX)                TO SD-SYMBOL
081900     MOVE TF-CODE(RS-TF-IDX)          TO SD-TIMEFRAME
082000     MOVE RES-K(RS-SYM-IDX, RS-TF-IDX)     TO SD-K
082100     MOVE RES-D(RS-SYM-IDX, RS-TF-IDX)     TO SD-D
082200     MOVE RES-RSI(RS-SYM-IDX, RS-TF-IDX)   TO SD-RSI
082300     MOVE RES-STATUS(RS-SYM-IDX, RS-TF-IDX) TO SD-STATUS
082400     EVALUATE RES-STATUS(RS-SYM-IDX, RS-TF-IDX)
082500         WHEN "OVERSOLD"
082600             SET SD-IS-OVERSOLD   TO TRUE
082700         WHEN "OVERBOUGHT"
082800             SET SD-IS-OVERBOUGHT TO TRUE
082900         WHEN OTHER
083000             SET SD-IS-NEUTRAL    TO TRUE
083100     END-EVALUATE
083200     MOVE SYM-VOLUME(SYM-IDX)              TO SD-VOLUME
083300     MOVE SPACES                           TO CO-PAD
083400     WRITE CURRENT-OUT-REC
083500
083600     PERFORM F410-EXPORT-HISTORY-ROW
083700         VARYING C4-HIST-IDX FROM 1 BY 1
083800             UNTIL C4-HIST-IDX > RES-HIST-N(RS-SYM-IDX, RS-TF-IDX)
083900     .
084000 E410-99.
084100     EXIT.
084200
084300 F410-EXPORT-HISTORY-ROW SECTION.
084400 F410-00.
084500     MOVE SYM-CODE(SYM-IDX)      TO SH-SYMBOL
084600     MOVE TF-CODE(RS-TF-IDX) TO SH-TIMEFRAME
084700     MOVE C4-HIST-IDX            TO SH-SEQUENCE
084800     MOVE RES-HIST-K(RS-SYM-IDX, RS-TF-IDX, C4-HIST-IDX)   TO SH-K
084900     MOVE RES-HIST-D(RS-SYM-IDX, RS-TF-IDX, C4-HIST-IDX)   TO SH-D
085000     MOVE RES-HIST-RSI(RS-SYM-IDX, RS-TF-IDX, C4-HIST-IDX) TO SH-RSI
085100     IF  C4-HIST-IDX = 1
085200         SET SH-IS-OLDEST TO TRUE
085300     ELSE
085400         IF  C4-HIST-IDX = RES-HIST-N(RS-SYM-IDX, RS-TF-IDX)
085500             SET SH-IS-LATEST TO TRUE
085600         ELSE
085700             MOVE SPACE TO SH-ENTRY-SW
085800         END-IF
085900     END-IF
086000     MOVE SPACES                 TO HO-PAD
086100     WRITE HISTORY-OUT-REC
086200     .
086300 F410-99.
086400     EXIT.
086500
086600******************************************************************
086700* Summary report - control break on timeframe, up to K-RPT-MAX
086800* symbols printed per timeframe, then the final count section
086900******************************************************************
087000 B500-PRINT-SUMMARY SECTION.
087100 B500-00.
087200     MOVE RPT-TITLE-LINE TO SUMMARY-LINE
087300     WRITE SUMMARY-LINE
087400     MOVE SPACES TO SUMMARY-LINE
087500     WRITE SUMMARY-LINE
087600
087700     PERFORM C500-PRINT-ONE-TIMEFRAME
087800         VARYING C4-TF-IDX FROM 1 BY 1 UNTIL C4-TF-IDX > K-NUM-TF
087900
088000     MOVE SPACES TO RPT-TF-HEADER
088100     MOVE "FINAL SUMMARY" TO RH-TEXT
088200     MOVE RPT-TF-HEADER TO SUMMARY-LINE
088300     WRITE SUMMARY-LINE
088400
088500     PERFORM D500-PRINT-FINAL-COUNT
088600         VARYING C4-TF-IDX FROM 1 BY 1 UNTIL C4-TF-IDX > K-NUM-TF
088700     .
088800 B500-99.
088900     EXIT.
089000
089100 C500-PRINT-ONE-TIMEFRAME SECTION.
089200 C500-00.
089300     MOVE SPACES TO RPT-TF-HEADER
089400     STRING "TIMEFRAME " DELIMITED BY SIZE
089500            TF-CODE(C4-TF-IDX) DELIMITED BY SPACE
089600       INTO RH-TEXT
089700     MOVE RPT-TF-HEADER TO SUMMARY-LINE
089800     WRITE SUMMARY-LINE
089900
090000     MOVE ZERO TO C4-RPT-RANK
090100     PERFORM D520-PRINT-DETAIL-ROW
090200         VARYING RS-SYM-IDX FROM 1 BY 1
090300             UNTIL RS-SYM-IDX > C4-SYM-N
090400                OR C4-RPT-RANK NOT LESS THAN K-RPT-MAX
090500
090600     MOVE SPACES TO SUMMARY-LINE
090700     WRITE SUMMARY-LINE
090800     .
090900 C500-99.
091000     EXIT.
091100
091200 D520-PRINT-DETAIL-ROW SECTION.
091300 D520-00.
091400     SET RS-TF-IDX TO C4-TF-IDX
091500     ADD 1 TO C4-RPT-RANK
091600     SET SYM-IDX TO RS-SYM-IDX
091700
091800     MOVE SPACES TO RPT-DETAIL-LINE
091900     MOVE C4-RPT-RANK TO RD-RANK
092000     MOVE SYM-CODE(SYM-IDX) TO RD-SYMBOL
092100
092200     IF  RES-HAS-DATA(RS-SYM-IDX, RS-TF-IDX)
092300         MOVE RES-K(RS-SYM-IDX, RS-TF-IDX)   TO W-RPT-K
092400         MOVE RES-D(RS-SYM-IDX, RS-TF-IDX)   TO W-RPT-D
092500         MOVE RES-RSI(RS-SYM-IDX, RS-TF-IDX) TO W-RPT-RSI
092600         MOVE W-RPT-K   TO RD-K
092700         MOVE W-RPT-D   TO RD-D
092800         MOVE W-RPT-RSI TO RD-RSI
092900     ELSE
093000         MOVE "NO DATA" TO RDE-TEXT
093100     END-IF
093200
093300     MOVE RPT-DETAIL-LINE TO SUMMARY-LINE
093400     WRITE SUMMARY-LINE
093500     .
093600 D520-99.
093700     EXIT.
093800
093900 D500-PRINT-FINAL-COUNT SECTION.
094000 D500-00.
094100     MOVE SPACES TO RPT-COUNT-LINE
094200     MOVE TF-CODE(C4-TF-IDX)        TO RC-TF
094300     MOVE TF-SUCCESS(C4-TF-IDX)     TO RC-SUCCESS
094400     MOVE TF-TOTAL(C4-TF-IDX)       TO RC-TOTAL
094500     MOVE RPT-COUNT-LINE TO SUMMARY-LINE
094600     WRITE SUMMARY-LINE
094700     .
094800 D500-99.
094900     EXIT.
095000
095100******************************************************************
095200* Closing work
095300******************************************************************
095400 B900-FINAL SECTION.
095500 B900-00.
095600     CLOSE SYMBOL-FILE
095700     CLOSE CANDLE-FILE
095800     CLOSE SUMMARY-FILE
095900
096000     DISPLAY K-MODULE " - DATASTORE ROWS WRITTEN  " C4-DATASTORE-WRITES
096100     DISPLAY K-MODULE " - MISSING TIMEFRAME GROUPS " C4-MISSING-TF-COUNT
096200     .
096300 B900-99.
096400     EXIT.
096500
096600******************************************************************
096700* Transaction boundaries
096800******************************************************************
096900 U100-BEGIN SECTION.
097000 U100-00.
097100     EXEC SQL
097200         BEGIN WORK
097300     END-EXEC
097400     .
097500 U100-99.
097600     EXIT.
097700
097800 U110-COMMIT SECTION.
097900 U110-00.
098000     EXEC SQL
098100         COMMIT WORK
098200     END-EXEC
098300     .
098400 U110-99.
098500     EXIT.
