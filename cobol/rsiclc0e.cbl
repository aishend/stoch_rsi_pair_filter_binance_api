000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID.    RSICLC0M.
000400 AUTHOR.        D. KOVACH.
000500 INSTALLATION.  FIRST CAPITAL TRUST CO. - INVESTMENT SYSTEMS DIV.
000600 DATE-WRITTEN.  1986-09-10.
000700 DATE-COMPILED.
000800 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000900
001000*****************************************************************
001100* Last Revision  :: 2009-03-18
001200* Last Version   :: A.00.06
001300* Short Desc.    :: STOCHRSI indicator engine - pure calculation
001400* Short Desc.    :: of RSI, raw %K and smoothed %K/%D for one
001500* Short Desc.    :: symbol/timeframe close-price series
001600* Package        :: PAIRSCRN
001700*
001800* Change history (update version/date in K-PROG-VERSION below)
001900*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002000*----------------------------------------------------------------*
002100* Ver.   | Date       | By  | Description                       *
002200*--------|------------|-----|-----------------------------------*
002300*A.00.00 | 1986-09-10 | DK  | Original - 14 bar RSI, no stoch    *
002400*--------|------------|-----|-----------------------------------*
002500*A.00.01 | 1988-02-26 | DK  | Added stochastic-of-RSI pass       *
002600*--------|------------|-----|-----------------------------------*
002700*A.00.02 | 1993-05-14 | RLH | Added %K and %D smoothing passes   *
002800*--------|------------|-----|-----------------------------------*
002900*A.00.03 | 1999-01-08 | CAW | Y2K review - no date fields, OK    *
003000*--------|------------|-----|-----------------------------------*
003100*A.00.04 | 2003-07-21 | JMT | MDS-0118 Raised series limit to 100*
003200*        |            |     | bars, tightened avgLoss=0 handling *
003300*--------|------------|-----|-----------------------------------*
003400*A.00.05 | 2009-03-16 | SLV | REQ-4895 UPSI-1 trace switch added *
003500*        |            |     | - counts calls/short-series skips  *
003600*--------|------------|-----|-----------------------------------*
003700*A.00.06 | 2009-03-18 | SLV | REQ-4895 audit: LK- linkage prefix  *
003800*        |            |     | renamed to LINK- (house standard), *
003900*        |            |     | WS- counters renamed to C4- and    *
004000*        |            |     | WS-PROG-VERSION to K-PROG-VERSION  *
004100*----------------------------------------------------------------*
004200*
004300* Program Description
004400* --------------------
004500*
004600* Computes Wilder's RSI over a series of up to 100 closing
004700* prices, then the stochastic of that RSI, then two simple
004800* moving-average smoothing passes (%K and %D), exactly as
004900* published by the technical-analysis desk.  This module does
005000* NOT decide what is "current" or what belongs in history, and
005100* it does NOT round - it hands the whole per-bar series back to
005200* the caller with a defined/undefined flag on every bar so the
005300* caller (RSIBAT0O) can pick the values it needs and round them.
005400*
005500******************************************************************
005600
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     UPSI-0 IS SHOW-VERSION-SW
006100         ON STATUS IS SHOW-VERSION
006200     UPSI-1 IS SHOW-TRACE-SW
006300         ON STATUS IS SHOW-TRACE
006400     CLASS NUMERIC-SIGN IS "+" "-".
006500
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800
006900 DATA DIVISION.
007000 FILE SECTION.
007100
007200 WORKING-STORAGE SECTION.
007300*--------------------------------------------------------------------*
007400* REQ-4895 trace counters, shown only when UPSI-1 is ON - standalone
007500*--------------------------------------------------------------------*
007600 77          C4-CALL-COUNT         PIC S9(04) COMP VALUE ZERO.
007700 77          C4-SHORT-SERIES-COUNT PIC S9(04) COMP VALUE ZERO.
007800
007900*--------------------------------------------------------------------*
008000* Comp fields: prefix Cn with n = number of digits
008100*--------------------------------------------------------------------*
008200 01          COMP-FIELDS.
008300     05      C4-N                PIC S9(04) COMP.
008400     05      C4-I1               PIC S9(04) COMP.
008500     05      C4-I2               PIC S9(04) COMP.
008600     05      C4-J                PIC S9(04) COMP.
008700     05      C4-SEED-BAR         PIC S9(04) COMP.
008800     05      C4-WIN-START        PIC S9(04) COMP.
008900
009000*--------------------------------------------------------------------*
009100* Fields with constant content: prefix K
009200*--------------------------------------------------------------------*
009300 01          CONSTANT-FIELDS.
009400     05      K-MODULE            PIC X(08)      VALUE "RSICLC0M".
009500     05      K-PROG-VERSION      PIC X(08)      VALUE "A.00.06 ".
009600     05      K-MIN-BARS          PIC S9(04) COMP VALUE 32.
009700     05      K-MAX-BARS          PIC S9(04) COMP VALUE 100.
009800
009900*-->    The two window lengths that feed the RSI/stochastic formula
010000*-->    - RSI length then stochastic length, same 14 bars per the
010100*-->    technical-analysis desk standard
010200     05      INDICATOR-LEN-TABLE.
010300         10  FILLER              PIC S9(04) COMP VALUE 14.
010400         10  FILLER              PIC S9(04) COMP VALUE 14.
010500     05      INDICATOR-LEN-TABLE-R REDEFINES INDICATOR-LEN-TABLE.
010600         10  INDICATOR-LEN       PIC S9(04) COMP OCCURS 2 TIMES.
010700
010800*-->    The two smoothing window lengths - %K smooth then %D smooth,
010900*-->    both 3 bars per the technical-analysis desk standard
011000     05      SMOOTH-LEN-TABLE.
011100         10  FILLER              PIC S9(04) COMP VALUE 3.
011200         10  FILLER              PIC S9(04) COMP VALUE 3.
011300     05      SMOOTH-LEN-TABLE-R REDEFINES SMOOTH-LEN-TABLE.
011400         10  SMOOTH-LEN          PIC S9(04) COMP OCCURS 2 TIMES.
011500
011600*--------------------------------------------------------------------*
011700* Further work fields: prefix W
011800*--------------------------------------------------------------------*
011900 01          WORK-FIELDS.
012000     05      W-CLOSE-TAB.
012100         10  W-CLOSE             PIC S9(10)V9(08) OCCURS 100 TIMES.
012200     05      W-DELTA-TAB.
012300         10  W-DELTA             PIC S9(11)V9(08) OCCURS 100 TIMES.
012400     05      W-GAIN-TAB.
012500         10  W-GAIN              PIC S9(11)V9(08) OCCURS 100 TIMES.
012600     05      W-LOSS-TAB.
012700         10  W-LOSS              PIC S9(11)V9(08) OCCURS 100 TIMES.
012800     05      W-RSI-TAB.
012900         10  W-RSI               PIC S9(03)V9(08) OCCURS 100 TIMES.
013000     05      W-RSI-DEF-TAB.
013100         10  W-RSI-DEF           PIC X            OCCURS 100 TIMES.
013200     05      W-RAWK-TAB.
013300         10  W-RAWK              PIC S9(03)V9(08) OCCURS 100 TIMES.
013400     05      W-RAWK-DEF-TAB.
013500         10  W-RAWK-DEF          PIC X            OCCURS 100 TIMES.
013600     05      W-SMOK-TAB.
013700         10  W-SMOK              PIC S9(03)V9(08) OCCURS 100 TIMES.
013800     05      W-SMOK-DEF-TAB.
013900         10  W-SMOK-DEF          PIC X            OCCURS 100 TIMES.
014000     05      W-SMOD-TAB.
014100         10  W-SMOD              PIC S9(03)V9(08) OCCURS 100 TIMES.
014200     05      W-SMOD-DEF-TAB.
014300         10  W-SMOD-DEF          PIC X            OCCURS 100 TIMES.
014400     05      W-AVG-GAIN          PIC S9(11)V9(08).
014500     05      W-AVG-LOSS          PIC S9(11)V9(08).
014600     05      W-SUM-GAIN          PIC S9(11)V9(08).
014700     05      W-SUM-LOSS          PIC S9(11)V9(08).
014800     05      W-RS                PIC S9(05)V9(08).
014900     05      W-MINMAX-PAIR.
015000         10  W-LO                PIC S9(03)V9(08).
015100         10  W-HI                PIC S9(03)V9(08).
015200     05      W-MINMAX-PAIR-R REDEFINES W-MINMAX-PAIR.
015300         10  W-EXTREME           PIC S9(03)V9(08) OCCURS 2 TIMES.
015400
015500 LINKAGE SECTION.
015600*-->    Parameter block passed from the batch driver
015700 01          LINK-PARM.
015800     COPY    RS-CALCPM.
015900
016000 PROCEDURE DIVISION USING LINK-PARM.
016100******************************************************************
016200* Control section
016300******************************************************************
016400 A100-CONTROL SECTION.
016500 A100-00.
016600**  ---> version-only request from the operator - show and quit
016700     IF  SHOW-VERSION
016800         DISPLAY K-MODULE " VERSION " K-PROG-VERSION
016900         EXIT PROGRAM
017000     END-IF
017100
017200     ADD 1 TO C4-CALL-COUNT
017300     MOVE LINK-N TO C4-N
017400     PERFORM B100-INIT-WORK
017500
017600*-->    REQ-4895 - a series shorter than K-MIN-BARS has no seed
017700*-->    window to work from; skip straight to the trace/return step
017800     IF  C4-N < K-MIN-BARS
017900         GO TO A100-SHORT-SERIES
018000     END-IF
018100
018200     PERFORM B200-COMPUTE-DELTAS
018300     PERFORM B300-SEED-AVERAGES
018400     PERFORM B400-SEED-RSI
018500     PERFORM B500-COMPUTE-RSI
018600     PERFORM B600-COMPUTE-RAWK
018700     PERFORM B700-COMPUTE-SMOK
018800     PERFORM B800-COMPUTE-SMOD
018900     GO TO A100-DONE.
019000
019100 A100-SHORT-SERIES.
019200     ADD 1 TO C4-SHORT-SERIES-COUNT.
019300
019400 A100-DONE.
019500     PERFORM B900-COPY-RESULTS
019600     PERFORM A190-TRACE-COUNTS THRU A190-99
019700     EXIT PROGRAM
019800     .
019900 A100-99.
020000     EXIT.
020100
020200*-->    REQ-4895 - desk diagnostic line, UPSI-1 ON only
020300 A190-TRACE-COUNTS.
020400     IF  SHOW-TRACE
020500         DISPLAY K-MODULE " - CALLS " C4-CALL-COUNT
020600                 " SHORT-SERIES SKIPS " C4-SHORT-SERIES-COUNT
020700     END-IF
020800     .
020900 A190-99.
021000     EXIT.
021100
021200******************************************************************
021300* Clear all working tables and copy the close-price series in
021400******************************************************************
021500 B100-INIT-WORK SECTION.
021600 B100-00.
021700     INITIALIZE W-CLOSE-TAB W-DELTA-TAB W-GAIN-TAB W-LOSS-TAB
021800                W-RSI-TAB   W-RAWK-TAB  W-SMOK-TAB  W-SMOD-TAB
021900     INITIALIZE W-RSI-DEF-TAB  W-RAWK-DEF-TAB
022000                W-SMOK-DEF-TAB W-SMOD-DEF-TAB
022100         REPLACING ALPHANUMERIC DATA BY "N"
022200     MOVE ZERO TO W-AVG-GAIN W-AVG-LOSS
022300
022400     PERFORM C100-COPY-CLOSE
022500         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-N
022600     .
022700 B100-99.
022800     EXIT.
022900
023000 C100-COPY-CLOSE SECTION.
023100 C100-00.
023200     MOVE LINK-CLOSE(C4-I1) TO W-CLOSE(C4-I1)
023300     .
023400 C100-99.
023500     EXIT.
023600
023700******************************************************************
023800* Bar-to-bar deltas, split into gain and loss series
023900******************************************************************
024000 B200-COMPUTE-DELTAS SECTION.
024100 B200-00.
024200     PERFORM C200-DELTA-STEP
024300         VARYING C4-I1 FROM 2 BY 1 UNTIL C4-I1 > C4-N
024400     .
024500 B200-99.
024600     EXIT.
024700
024800 C200-DELTA-STEP SECTION.
024900 C200-00.
025000     COMPUTE W-DELTA(C4-I1) =
025100             W-CLOSE(C4-I1) - W-CLOSE(C4-I1 - 1)
025200
025300     IF  W-DELTA(C4-I1) > ZERO
025400         MOVE W-DELTA(C4-I1) TO W-GAIN(C4-I1)
025500         MOVE ZERO           TO W-LOSS(C4-I1)
025600     ELSE
025700         IF  W-DELTA(C4-I1) < ZERO
025800             COMPUTE W-LOSS(C4-I1) = ZERO - W-DELTA(C4-I1)
025900             MOVE ZERO TO W-GAIN(C4-I1)
026000         ELSE
026100             MOVE ZERO TO W-GAIN(C4-I1)
026200             MOVE ZERO TO W-LOSS(C4-I1)
026300         END-IF
026400     END-IF
026500     .
026600 C200-99.
026700     EXIT.
026800
026900******************************************************************
027000* Seed the Wilder averages - simple mean of the first R gains
027100* and losses, bars 2 through R+1
027200******************************************************************
027300 B300-SEED-AVERAGES SECTION.
027400 B300-00.
027500     MOVE ZERO TO W-SUM-GAIN W-SUM-LOSS
027600     COMPUTE C4-SEED-BAR = INDICATOR-LEN(1) + 1
027700
027800     PERFORM C300-SUM-STEP
027900         VARYING C4-I1 FROM 2 BY 1 UNTIL C4-I1 > C4-SEED-BAR
028000     .
028100 B300-99.
028200     EXIT.
028300
028400 C300-SUM-STEP SECTION.
028500 C300-00.
028600     ADD W-GAIN(C4-I1) TO W-SUM-GAIN
028700     ADD W-LOSS(C4-I1) TO W-SUM-LOSS
028800     .
028900 C300-99.
029000     EXIT.
029100
029200******************************************************************
029300* RSI at the seed bar (R+1) - first defined RSI value
029400******************************************************************
029500 B400-SEED-RSI SECTION.
029600 B400-00.
029700     COMPUTE W-AVG-GAIN ROUNDED = W-SUM-GAIN / INDICATOR-LEN(1)
029800     COMPUTE W-AVG-LOSS ROUNDED = W-SUM-LOSS / INDICATOR-LEN(1)
029900
030000     PERFORM D400-RSI-FORMULA
030100     MOVE W-RS           TO W-RSI(C4-SEED-BAR)
030200     MOVE "Y"             TO W-RSI-DEF(C4-SEED-BAR)
030300     .
030400 B400-99.
030500     EXIT.
030600
030700******************************************************************
030800* RSI from bar R+2 through the end of the series - Wilder
030900* smoothing of the running averages
031000******************************************************************
031100 B500-COMPUTE-RSI SECTION.
031200 B500-00.
031300     COMPUTE C4-I2 = C4-SEED-BAR + 1
031400     PERFORM C500-RSI-STEP
031500         VARYING C4-I1 FROM C4-I2 BY 1 UNTIL C4-I1 > C4-N
031600     .
031700 B500-99.
031800     EXIT.
031900
032000 C500-RSI-STEP SECTION.
032100 C500-00.
032200     COMPUTE W-AVG-GAIN ROUNDED =
032300             (W-AVG-GAIN * (INDICATOR-LEN(1) - 1) + W-GAIN(C4-I1))
032400             / INDICATOR-LEN(1)
032500     COMPUTE W-AVG-LOSS ROUNDED =
032600             (W-AVG-LOSS * (INDICATOR-LEN(1) - 1) + W-LOSS(C4-I1))
032700             / INDICATOR-LEN(1)
032800
032900     PERFORM D400-RSI-FORMULA
033000     MOVE W-RS            TO W-RSI(C4-I1)
033100     MOVE "Y"              TO W-RSI-DEF(C4-I1)
033200     .
033300 C500-99.
033400     EXIT.
033500
033600******************************************************************
033700* Shared RSI formula - RS = avgGain / avgLoss, with the
033800* avgLoss = zero special case
033900******************************************************************
034000 D400-RSI-FORMULA SECTION.
034100 D400-00.
034200     IF  W-AVG-LOSS = ZERO
034300         IF  W-AVG-GAIN > ZERO
034400             MOVE 100 TO W-RS
034500         ELSE
034600             MOVE ZERO TO W-RS
034700         END-IF
034800     ELSE
034900         COMPUTE W-RS ROUNDED =
035000             100 - (100 / (1 + (W-AVG-GAIN / W-AVG-LOSS)))
035100     END-IF
035200     .
035300 D400-99.
035400     EXIT.
035500
035600******************************************************************
035700* Raw stochastic %K - position of the latest RSI within the
035800* high/low range of the trailing STOCH-LEN RSI window
035900******************************************************************
036000 B600-COMPUTE-RAWK SECTION.
036100 B600-00.
036200     COMPUTE C4-I2 = C4-SEED-BAR + INDICATOR-LEN(2) - 1
036300     PERFORM C600-RAWK-STEP
036400         VARYING C4-I1 FROM C4-I2 BY 1 UNTIL C4-I1 > C4-N
036500     .
036600 B600-99.
036700     EXIT.
036800
036900 C600-RAWK-STEP SECTION.
037000 C600-00.
037100     COMPUTE C4-WIN-START = C4-I1 - INDICATOR-LEN(2) + 1
037200     MOVE W-RSI(C4-WIN-START) TO W-EXTREME(1)
037300     MOVE W-RSI(C4-WIN-START) TO W-EXTREME(2)
037400
037500     PERFORM C610-MINMAX-STEP
037600         VARYING C4-J FROM C4-WIN-START BY 1 UNTIL C4-J > C4-I1
037700
037800     IF  W-HI = W-LO
037900         MOVE 50 TO W-RAWK(C4-I1)
038000     ELSE
038100         COMPUTE W-RAWK(C4-I1) ROUNDED =
038200             (W-RSI(C4-I1) - W-LO) / (W-HI - W-LO) * 100
038300     END-IF
038400     MOVE "Y" TO W-RAWK-DEF(C4-I1)
038500     .
038600 C600-99.
038700     EXIT.
038800
038900 C610-MINMAX-STEP SECTION.
039000 C610-00.
039100     IF  W-RSI(C4-J) < W-LO
039200         MOVE W-RSI(C4-J) TO W-LO
039300     END-IF
039400     IF  W-RSI(C4-J) > W-HI
039500         MOVE W-RSI(C4-J) TO W-HI
039600     END-IF
039700     .
039800 C610-99.
039900     EXIT.
040000
040100******************************************************************
040200* Smoothed %K - simple moving average of raw %K over K-SMOOTH
040300* bars (fixed at 3 per the technical-analysis desk standard)
040400******************************************************************
040500 B700-COMPUTE-SMOK SECTION.
040600 B700-00.
040700     COMPUTE C4-I2 = C4-SEED-BAR + INDICATOR-LEN(2) + SMOOTH-LEN(1) - 2
040800     PERFORM C700-SMOK-STEP
040900         VARYING C4-I1 FROM C4-I2 BY 1 UNTIL C4-I1 > C4-N
041000     .
041100 B700-99.
041200     EXIT.
041300
041400 C700-SMOK-STEP SECTION.
041500 C700-00.
041600     COMPUTE W-SMOK(C4-I1) ROUNDED =
041700         (W-RAWK(C4-I1) + W-RAWK(C4-I1 - 1) + W-RAWK(C4-I1 - 2))
041800         / SMOOTH-LEN(1)
041900     MOVE "Y" TO W-SMOK-DEF(C4-I1)
042000     .
042100 C700-99.
042200     EXIT.
042300
042400******************************************************************
042500* %D - simple moving average of smoothed %K over D-SMOOTH bars
042600* (fixed at 3 per the technical-analysis desk standard)
042700******************************************************************
042800 B800-COMPUTE-SMOD SECTION.
042900 B800-00.
043000     COMPUTE C4-I2 =
043100         C4-SEED-BAR + INDICATOR-LEN(2) + SMOOTH-LEN(1)
043200             + SMOOTH-LEN(2) - 3
043300     PERFORM C800-SMOD-STEP
043400         VARYING C4-I1 FROM C4-I2 BY 1 UNTIL C4-I1 > C4-N
043500     .
043600 B800-99.
043700     EXIT.
043800
043900 C800-SMOD-STEP SECTION.
044000 C800-00.
044100     COMPUTE W-SMOD(C4-I1) ROUNDED =
044200         (W-SMOK(C4-I1) + W-SMOK(C4-I1 - 1) + W-SMOK(C4-I1 - 2))
044300         / SMOOTH-LEN(2)
044400     MOVE "Y" TO W-SMOD-DEF(C4-I1)
044500     .
044600 C800-99.
044700     EXIT.
044800
044900******************************************************************
045000* Hand the whole per-bar series back to the caller
045100******************************************************************
045200 B900-COPY-RESULTS SECTION.
045300 B900-00.
045400     PERFORM C900-COPY-STEP
045500         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > K-MAX-BARS
045600     .
045700 B900-99.
045800     EXIT.
045900
046000 C900-COPY-STEP SECTION.
046100 C900-00.
046200     MOVE W-RSI(C4-I1)      TO LINK-RSI(C4-I1)
046300     MOVE W-RSI-DEF(C4-I1)  TO LINK-RSI-DEF(C4-I1)
046400     MOVE W-SMOK(C4-I1)     TO LINK-K(C4-I1)
046500     MOVE W-SMOK-DEF(C4-I1) TO LINK-K-DEF(C4-I1)
046600     MOVE W-SMOD(C4-I1)     TO LINK-D(C4-I1)
046700     MOVE W-SMOD-DEF(C4-I1) TO LINK-D-DEF(C4-I1)
046800     .
046900 C900-99.
047000     EXIT.
