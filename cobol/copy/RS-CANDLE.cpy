000100*****************************************************************
000200* Copy member    :: RS-CANDLE
000300* Last Revision  :: 2009-03-16
000400* Record layout  :: one closing-price bar for a symbol/timeframe
000500*-----------------------------------------------------------------*
000600* Ver.   | Date       | By  | Description
000700*--------|------------|-----|----------------------------------
000800* A.00.00| 1986-09-10 | DK  | Original layout (CANDLES file)
000900* A.00.01| 1993-05-14 | RLH | Widened CR-CLOSE, added CR-TIMEFRAME
001000* A.00.02| 1999-01-08 | CAW | Y2K review - no date fields, OK
001100* A.00.03| 2009-03-16 | SLV | REQ-4895 widened for CR-STATUS-SW and
001200*        |            |     | reserve filler; added whole/fraction
001300*        |            |     | view of CR-CLOSE
001400*-----------------------------------------------------------------*
001500     05      CR-SYMBOL           PIC X(12).
001600     05      CR-TIMEFRAME        PIC X(04).
001700     05      CR-SEQ              PIC 9(04).
001800     05      CR-CLOSE            PIC S9(10)V9(08).
001900*-->    Whole/fraction view - used by the desk reconciliation
002000*-->    extract, not by this suite
002100     05      CR-CLOSE-R REDEFINES CR-CLOSE.
002200         10  CR-CLOSE-WHOLE      PIC S9(10).
002300         10  CR-CLOSE-FRAC       PIC 9(08).
002400     05      CR-STATUS-SW        PIC X(01) VALUE "N".
002500         88  CR-IS-RESTATED                  VALUE "R".
002600         88  CR-IS-NORMAL                    VALUE "N".
002700     05      FILLER              PIC X(04).
