000100*****************************************************************
000200* Copy member    :: RS-STATS
000300* Last Revision  :: 2009-03-16
000400* Record layout  :: avg/min/max of K, D, RSI for one symbol/tf
000500*-----------------------------------------------------------------*
000600* Ver.   | Date       | By  | Description
000700*--------|------------|-----|----------------------------------
000800* A.00.00| 1990-02-02 | RLH | Original layout (STATREQ/STATOUT)
000900* A.00.01| 1999-01-11 | CAW | Y2K review - no date fields, OK
001000* A.00.02| 2009-03-16 | SLV | REQ-4895 added ST-COUNT-SW and a
001100*        |            |     | flat-byte view of the nine agg fields
001200*-----------------------------------------------------------------*
001300     05      ST-SYMBOL           PIC X(12).
001400     05      ST-TIMEFRAME        PIC X(04).
001500     05      ST-AGG-GROUP.
001600         10  ST-K-AVG            PIC S9(03)V9(04).
001700         10  ST-K-MIN            PIC S9(03)V9(04).
001800         10  ST-K-MAX            PIC S9(03)V9(04).
001900         10  ST-D-AVG            PIC S9(03)V9(04).
002000         10  ST-D-MIN            PIC S9(03)V9(04).
002100         10  ST-D-MAX            PIC S9(03)V9(04).
002200         10  ST-RSI-AVG          PIC S9(03)V9(04).
002300         10  ST-RSI-MIN          PIC S9(03)V9(04).
002400         10  ST-RSI-MAX          PIC S9(03)V9(04).
002500*-->    Flat-byte view of the nine aggregate fields - the nightly
002600*-->    extract diffs this against yesterday's row byte for byte
002700     05      ST-AGG-GROUP-R REDEFINES ST-AGG-GROUP
002800                                 PIC X(63).
002900     05      ST-COUNT            PIC 9(05).
003000     05      ST-COUNT-SW         PIC X(01) VALUE "Z".
003100         88  ST-NO-HISTORY-FLAG              VALUE "Z".
003200         88  ST-HAS-HISTORY-FLAG             VALUE "N".
003300     05      FILLER              PIC X(03).
