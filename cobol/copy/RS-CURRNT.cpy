000100*****************************************************************
000200* Copy member    :: RS-CURRNT
000300* Last Revision  :: 2009-03-16
000400* Record layout  :: latest STOCHRSI value for one symbol/timeframe
000500*-----------------------------------------------------------------*
000600* Ver.   | Date       | By  | Description
000700*--------|------------|-----|----------------------------------
000800* A.00.00| 1986-09-12 | DK  | Original layout (CURRENT file)
000900* A.00.01| 1993-05-14 | RLH | Added SD-STATUS classification byte
001000* A.00.02| 1999-01-11 | CAW | Y2K review - no date fields, OK
001100* A.00.03| 2003-07-21 | JMT | Added SD-VOLUME for filter ordering
001200* A.00.04| 2009-03-16 | SLV | REQ-4895 added SD-STATUS-SW indicator
001300*        |            |     | and grouped K/D/RSI for a flat-byte
001400*        |            |     | redefine used by the recon extract
001500*-----------------------------------------------------------------*
001600     05      SD-SYMBOL           PIC X(12).
001700     05      SD-TIMEFRAME        PIC X(04).
001800     05      SD-KDR-TRIPLE.
001900         10  SD-K                PIC S9(03)V9(04).
002000         10  SD-D                PIC S9(03)V9(04).
002100         10  SD-RSI              PIC S9(03)V9(04).
002200*-->    Flat-byte view of the K/D/RSI triple - recon extract reads
002300*-->    this as one opaque field, it does not care about the scale
002400     05      SD-KDR-TRIPLE-R REDEFINES SD-KDR-TRIPLE
002500                                 PIC X(21).
002600     05      SD-STATUS           PIC X(10).
002700     05      SD-STATUS-SW        PIC X(01) VALUE "N".
002800         88  SD-IS-OVERSOLD                  VALUE "O".
002900         88  SD-IS-OVERBOUGHT                VALUE "B".
003000         88  SD-IS-NEUTRAL                   VALUE "N".
003100     05      SD-VOLUME           PIC S9(13)V9(04).
003200     05      FILLER              PIC X(09).
