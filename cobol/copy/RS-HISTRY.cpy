000100*****************************************************************
000200* Copy member    :: RS-HISTRY
000300* Last Revision  :: 2009-03-16
000400* Record layout  :: last 5 STOCHRSI values, oldest bar first
000500*-----------------------------------------------------------------*
000600* Ver.   | Date       | By  | Description
000700*--------|------------|-----|----------------------------------
000800* A.00.00| 1986-09-12 | DK  | Original layout (HISTORY file)
000900* A.00.01| 1993-05-20 | RLH | Added SH-RSI (was K/D only)
001000* A.00.02| 1999-01-11 | CAW | Y2K review - no date fields, OK
001100* A.00.03| 2009-03-16 | SLV | REQ-4895 added SH-ENTRY-SW indicator
001200*        |            |     | and flat-byte redefine of the K/D/RSI
001300*        |            |     | triple for the recon extract
001400*-----------------------------------------------------------------*
001500     05      SH-SYMBOL           PIC X(12).
001600     05      SH-TIMEFRAME        PIC X(04).
001700     05      SH-SEQUENCE         PIC 9(01).
001800     05      SH-KDR-TRIPLE.
001900         10  SH-K                PIC S9(03)V9(04).
002000         10  SH-D                PIC S9(03)V9(04).
002100         10  SH-RSI              PIC S9(03)V9(04).
002200*-->    Flat-byte view of the K/D/RSI triple - recon extract reads
002300*-->    this as one opaque field, it does not care about the scale
002400     05      SH-KDR-TRIPLE-R REDEFINES SH-KDR-TRIPLE
002500                                 PIC X(21).
002600     05      SH-ENTRY-SW         PIC X(01) VALUE SPACE.
002700         88  SH-IS-OLDEST                    VALUE "O".
002800         88  SH-IS-LATEST                    VALUE "L".
002900     05      FILLER              PIC X(05).
