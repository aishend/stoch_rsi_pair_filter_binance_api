000100*****************************************************************
000200* Copy member    :: RS-FLTOUT
000300* Last Revision  :: 2009-03-16
000400* Record layout  :: one symbol qualifying the status screen
000500*-----------------------------------------------------------------*
000600* Ver.   | Date       | By  | Description
000700*--------|------------|-----|----------------------------------
000800* A.00.00| 1990-01-18 | RLH | Original layout (FILTEROUT file)
000900* A.00.01| 1999-01-11 | CAW | Y2K review - no date fields, OK
001000* A.00.02| 2003-07-21 | JMT | Added FO-VOLUME for output ordering
001100* A.00.03| 2009-03-16 | SLV | REQ-4895 added FO-VOLUME-SW and a
001200*        |            |     | flat-byte view of the status OCCURS
001300*-----------------------------------------------------------------*
001400     05      FO-SYMBOL           PIC X(12).
001500     05      FO-VOLUME           PIC S9(13)V9(04).
001600     05      FO-TF-STATUS        PIC X(10) OCCURS 4 TIMES.
001700*-->    Flat-byte view - used by the screen-paint routine to blit
001800*-->    all four status cells in a single MOVE
001900     05      FO-TF-STATUS-R REDEFINES FO-TF-STATUS
002000                                 PIC X(40).
002100     05      FO-VOLUME-SW        PIC X(01) VALUE "Z".
002200         88  FO-ZERO-VOLUME                  VALUE "Z".
002300         88  FO-HAS-VOLUME                   VALUE "H".
002400     05      FILLER              PIC X(05).
