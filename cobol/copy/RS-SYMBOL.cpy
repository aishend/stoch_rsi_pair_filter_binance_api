000100*****************************************************************
000200* Copy member    :: RS-SYMBOL
000300* Last Revision  :: 2009-03-16
000400* Record layout  :: trading-pair universe with 24-hour volume
000500*-----------------------------------------------------------------*
000600* Ver.   | Date       | By  | Description
000700*--------|------------|-----|----------------------------------
000800* A.00.00| 1986-09-10 | DK  | Original layout (SYMBOLS file)
000900* A.00.01| 1993-05-14 | RLH | Added SY-BASE, SY-QUOTE asset codes
001000* A.00.02| 1999-01-08 | CAW | Y2K review - no date fields, OK
001100* A.00.03| 2009-03-16 | SLV | REQ-4895 zero-volume flag and whole/
001200*        |            |     | fraction view on SY-VOLUME - no bytes
001300*        |            |     | added, record stays packed at 45
001400*-----------------------------------------------------------------*
001500*    NOTE - this 45-byte record is packed edge-to-edge; there is
001600*    no room left for a trailing filler without breaking the
001700*    file layout the downstream load jobs depend on.
001800     05      SY-SYMBOL           PIC X(12).
001900     05      SY-BASE             PIC X(08).
002000     05      SY-QUOTE            PIC X(08).
002100     05      SY-VOLUME           PIC S9(13)V9(04).
002200         88  SY-NO-VOLUME                    VALUE ZERO.
002300*-->    Whole/fraction view - lets a caller test the integer 24h
002400*-->    volume without going through the V9(04) scale factor
002500     05      SY-VOLUME-R REDEFINES SY-VOLUME.
002600         10  SY-VOLUME-WHOLE     PIC S9(13).
002700         10  SY-VOLUME-FRAC      PIC 9(04).
