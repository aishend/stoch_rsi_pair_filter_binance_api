000100*****************************************************************
000200* Copy member    :: RS-CALCPM
000300* Last Revision  :: 2009-03-16
000400* Record layout  :: parameter block for the STOCHRSI calc engine,
000500* Record layout  :: shared between RSICLC0M's linkage and the
000600* Record layout  :: working-storage of whatever calls it
000700*-----------------------------------------------------------------*
000800* Ver.   | Date       | By  | Description
000900*--------|------------|-----|----------------------------------
001000* A.00.00| 1986-09-10 | DK  | Original layout (RSICLC0M linkage)
001100* A.00.01| 2003-07-21 | JMT | MDS-0118 raised series limit to 100
001200* A.00.02| 2009-03-16 | SLV | REQ-4895 renamed LK- fields to LINK-
001300*        |            |     | to match the shop's linkage-block
001400*        |            |     | naming used elsewhere in the house
001500*-----------------------------------------------------------------*
001600     05      LINK-N                PIC S9(04) COMP.
001700     05      LINK-CLOSE-TAB.
001800         10  LINK-CLOSE            PIC S9(10)V9(08) OCCURS 100 TIMES.
001900     05      LINK-RSI-TAB.
002000         10  LINK-RSI              PIC S9(03)V9(08) OCCURS 100 TIMES.
002100     05      LINK-RSI-DEF-TAB.
002200         10  LINK-RSI-DEF          PIC X            OCCURS 100 TIMES.
002300     05      LINK-K-TAB.
002400         10  LINK-K                PIC S9(03)V9(08) OCCURS 100 TIMES.
002500     05      LINK-K-DEF-TAB.
002600         10  LINK-K-DEF            PIC X            OCCURS 100 TIMES.
002700     05      LINK-D-TAB.
002800         10  LINK-D                PIC S9(03)V9(08) OCCURS 100 TIMES.
002900     05      LINK-D-DEF-TAB.
003000         10  LINK-D-DEF            PIC X            OCCURS 100 TIMES.
003100     05      FILLER                PIC X(04).
