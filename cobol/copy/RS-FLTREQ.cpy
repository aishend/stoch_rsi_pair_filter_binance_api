000100*****************************************************************
000200* Copy member    :: RS-FLTREQ
000300* Last Revision  :: 2009-03-16
000400* Record layout  :: screen request - status and timeframe list
000500*-----------------------------------------------------------------*
000600* Ver.   | Date       | By  | Description
000700*--------|------------|-----|----------------------------------
000800* A.00.00| 1990-01-18 | RLH | Original layout (FILTERREQ file)
000900* A.00.01| 1999-01-11 | CAW | Y2K review - no date fields, OK
001000* A.00.02| 2009-03-16 | SLV | REQ-4895 added FR-STATUS 88-levels,
001100*        |            |     | FR-TF-LIST-R fixed-slot view, and
001200*        |            |     | FR-SOURCE-SW carved from FILLER
001300*-----------------------------------------------------------------*
001400     05      FR-STATUS           PIC X(10).
001500         88  FR-WANT-OVERSOLD                VALUE "OVERSOLD".
001600         88  FR-WANT-OVERBOT                 VALUE "OVERBOUGHT".
001700         88  FR-WANT-BOTH                    VALUE "BOTH".
001800     05      FR-TF-LIST          PIC X(20).
001900*-->    Fixed-slot view - desk screen paints the four timeframe
002000*-->    picks into fixed 5-byte slots rather than the scanned list
002100     05      FR-TF-LIST-R REDEFINES FR-TF-LIST.
002200         10  FR-TF-SLOT          PIC X(05) OCCURS 4 TIMES.
002300     05      FR-SOURCE-SW        PIC X(01) VALUE "D".
002400         88  FR-FROM-DESK                    VALUE "D".
002500         88  FR-FROM-BATCH                   VALUE "B".
002600     05      FILLER              PIC X(04).
