000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID.    RSISTA0O.
000400 AUTHOR.        R. HALVERSON.
000500 INSTALLATION.  FIRST CAPITAL TRUST CO. - INVESTMENT SYSTEMS DIV.
000600 DATE-WRITTEN.  1990-02-02.
000700 DATE-COMPILED.
000800 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000900
001000*****************************************************************
001100* Last Revision  :: 2009-03-18
001200* Last Version   :: A.00.04
001300* Short Desc.    :: STATISTICS query driver - avg/min/max of K, D
001400* Short Desc.    :: and RSI over the stored history for a
001500* Short Desc.    :: symbol/timeframe key
001600* Package        :: PAIRSCRN
001700*
001800* Change history (update version/date in K-PROG-VERSION below)
001900*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002000*----------------------------------------------------------------*
002100* Ver.   | Date       | By  | Description                       *
002200*--------|------------|-----|-----------------------------------*
002300*A.00.00 | 1990-02-02 | RLH | Original - STATREQ keys, aggregate *
002400*        |            |     | over STOCHRSI_HISTORY, STATOUT     *
002500*--------|------------|-----|-----------------------------------*
002600*A.00.01 | 1999-01-11 | CAW | Y2K review - no date fields, OK    *
002700*--------|------------|-----|-----------------------------------*
002800*A.00.02 | 2003-07-21 | JMT | MDS-0118 no-history now writes a   *
002900*        |            |     | zero-count record instead of       *
003000*        |            |     | skipping the request                *
003100*--------|------------|-----|-----------------------------------*
003200*A.00.03 | 2009-03-16 | SLV | REQ-4895 UPSI-1 trace switch added *
003300*        |            |     | - counts requests/no-history keys  *
003400*--------|------------|-----|-----------------------------------*
003500*A.00.04 | 2009-03-18 | SLV | REQ-4895 audit: WS- counters        *
003600*        |            |     | renamed to C4- and WS-PROG-VERSION *
003700*        |            |     | to K-PROG-VERSION (house standard) *
003800*----------------------------------------------------------------*
003900*
004000* Program Description
004100* --------------------
004200*
004300* STATREQ carries one key per record - ST-SYMBOL/ST-TIMEFRAME - with
004400* the rest of the STATISTICS-RECORD layout unused on input.  For
004500* each key this program walks the up-to-5 rows held for it in
004600* STOCHRSI_HISTORY and accumulates sum/low/high of K, D and RSI plus
004700* a row count; the averages are rounded half-up to 4 decimals and
004800* the filled-in STATISTICS-RECORD is written to STATOUT.  A key with
004900* no history on file still produces an output record, with the
005000* aggregates at zero and ST-COUNT zero - see A.00.02.
005100*
005200******************************************************************
005300
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     UPSI-0 IS SHOW-VERSION-SW
005800         ON STATUS IS SHOW-VERSION
005900     UPSI-1 IS SHOW-TRACE-SW
006000         ON STATUS IS SHOW-TRACE
006100     CLASS NUMERIC-SIGN IS "+" "-".
006200
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT STATREQ-FILE ASSIGN TO "STATREQ"
006600         ORGANIZATION IS SEQUENTIAL
006700         FILE STATUS IS FILE-STATUS.
006800     SELECT STATOUT-FILE ASSIGN TO "STATOUT"
006900         ORGANIZATION IS SEQUENTIAL
007000         FILE STATUS IS FILE-STATUS.
007100
007200 DATA DIVISION.
007300 FILE SECTION.
007400
007500 FD  STATREQ-FILE
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 88 CHARACTERS.
007800 01          STATREQ-IN-REC.
007900     COPY    RS-STATS.
008000
008100 FD  STATOUT-FILE
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 88 CHARACTERS.
008400 01          STATOUT-OUT-REC.
008500     COPY    RS-STATS.
008600*-->    Addressable view of the trailing pad - FILLER itself
008700*-->    cannot be MOVEd to by name
008800 01          STATOUT-OUT-PAD REDEFINES STATOUT-OUT-REC.
008900     05      FILLER              PIC X(84).
009000     05      SO-PAD              PIC X(04).
009100
009200 WORKING-STORAGE SECTION.
009300*--------------------------------------------------------------------*
009400* REQ-4895 trace counters, shown only when UPSI-1 is ON - standalone
009500*--------------------------------------------------------------------*
009600 77          C4-REQUEST-COUNT     PIC S9(04) COMP VALUE ZERO.
009700 77          C4-NO-HISTORY-COUNT  PIC S9(04) COMP VALUE ZERO.
009800
009900*--------------------------------------------------------------------*
010000* Comp fields: prefix Cn with n = number of digits
010100*--------------------------------------------------------------------*
010200 01          COMP-FIELDS.
010300     05      C4-HIST-N           PIC S9(04) COMP.
010400
010500*--------------------------------------------------------------------*
010600* Fields with constant content: prefix K
010700*--------------------------------------------------------------------*
010800 01          CONSTANT-FIELDS.
010900     05      K-MODULE            PIC X(08)      VALUE "RSISTA0O".
011000     05      K-PROG-VERSION      PIC X(08)      VALUE "A.00.04 ".
011100
011200*--------------------------------------------------------------------*
011300* Condition fields: prefix F / status
011400*--------------------------------------------------------------------*
011500 01          SWITCHES.
011600     05      FILE-STATUS         PIC X(02).
011700         88  FILE-OK                           VALUE "00".
011800         88  FILE-EOF                          VALUE "10".
011900     05      REQUEST-EOF-SW      PIC X         VALUE "N".
012000         88  REQUEST-EOF                       VALUE "Y".
012100     05      HISTORY-EOF-SW      PIC X         VALUE "N".
012200         88  HISTORY-EOF                       VALUE "Y".
012300     05      PRG-STATUS          PIC 9         VALUE ZERO.
012400         88  PRG-OK                            VALUE ZERO.
012500         88  PRG-ABBRUCH                       VALUE 1.
012600
012700*--------------------------------------------------------------------*
012800* Running sum/low/high accumulators for the key being worked; the
012900* K/D/RSI triplet is held as one OCCURS 3 table, indexed once by
013000* W-WHICH so the low/high/sum logic is written only once
013100*--------------------------------------------------------------------*
013200 01          ACCUM-FIELDS.
013300     05      ACCUM-TRIPLE.
013400         10  A-SUM       PIC S9(08)V9(08) OCCURS 3 TIMES
013500                         INDEXED BY A-IDX.
013600         10  A-LOW       PIC S9(03)V9(08) OCCURS 3 TIMES
013700                         INDEXED BY A-LO-IDX.
013800         10  A-HIGH      PIC S9(03)V9(08) OCCURS 3 TIMES
013900                         INDEXED BY A-HI-IDX.
014000*-->    One-shot reset of the whole sum/low/high triple at the top
014100*-->    of each request, instead of a 3-pass clear loop
014200     05      ACCUM-TRIPLE-R REDEFINES ACCUM-TRIPLE
014300                         PIC X(114).
014400*-->    K/D/RSI laid side by side in a fetch buffer so the three
014500*-->    accumulator updates can be driven off one subscript
014600     05      FETCH-ROW.
014700         10  FETCH-VALUE         PIC S9(03)V9(08) OCCURS 3 TIMES.
014800     05      FETCH-ROW-R REDEFINES FETCH-ROW.
014900         10  FETCH-K             PIC S9(03)V9(08).
015000         10  FETCH-D             PIC S9(03)V9(08).
015100         10  FETCH-RSI           PIC S9(03)V9(08).
015200
015300*--------------------------------------------------------------------*
015400* Working fields for the averaging/rounding step
015500*--------------------------------------------------------------------*
015600 01          WORK-FIELDS.
015700     05      W-AVERAGE   PIC S9(03)V9(04) OCCURS 3 TIMES
015800                         INDEXED BY W-AVG-IDX.
015900     05      W-FIRST-ROW-SW      PIC X         VALUE "Y".
016000         88  W-FIRST-ROW                       VALUE "Y".
016100
016200 EXEC SQL
016300     INCLUDE SQLCA
016400 END-EXEC
016500
016600 EXEC SQL
016700     BEGIN DECLARE SECTION
016800 END-EXEC
016900
017000 01          HOST-VARIABLES.
017100     05      H-SYMBOL            PIC X(12).
017200     05      H-TIMEFRAME         PIC X(04).
017300     05      H-K                 PIC S9(03)V9(08).
017400     05      H-D                 PIC S9(03)V9(08).
017500     05      H-RSI               PIC S9(03)V9(08).
017600
017700 EXEC SQL
017800     END DECLARE SECTION
017900 END-EXEC
018000
018100 EXEC SQL
018200     DECLARE HISTORY_CURS CURSOR FOR
018300         SELECT SH_K, SH_D, SH_RSI
018400           FROM STOCHRSI_HISTORY
018500          WHERE SH_SYMBOL = :H-SYMBOL
018600            AND SH_TIMEFRAME = :H-TIMEFRAME
018700          ORDER BY SH_SEQUENCE
018800 END-EXEC
018900
019000 PROCEDURE DIVISION.
019100******************************************************************
019200* Control section
019300******************************************************************
019400 A100-CONTROL SECTION.
019500 A100-00.
019600     IF  SHOW-VERSION
019700         DISPLAY K-MODULE " VERSION " K-PROG-VERSION
019800         STOP RUN
019900     END-IF
020000
020100     PERFORM B100-INITIAL
020200     IF  PRG-ABBRUCH
020300         STOP RUN
020400     END-IF
020500
020600     PERFORM C100-READ-REQUEST
020700     PERFORM D100-ANSWER-ONE-REQUEST
020800         UNTIL REQUEST-EOF
020900
021000     PERFORM B900-FINAL
021100
021200     STOP RUN
021300     .
021400 A100-99.
021500     EXIT.
021600
021700******************************************************************
021800* Opening work - open the request and answer files
021900******************************************************************
022000 B100-INITIAL SECTION.
022100 B100-00.
022200     MOVE ZERO TO C4-REQUEST-COUNT
022300     MOVE ZERO TO C4-NO-HISTORY-COUNT
022400
022500     OPEN INPUT  STATREQ-FILE
022600     IF  NOT FILE-OK
022700         DISPLAY K-MODULE " - CANNOT OPEN STATREQ, STATUS "
022800                 FILE-STATUS
022900         GO TO B100-ERROR
023000     END-IF
023100
023200     OPEN OUTPUT STATOUT-FILE
023300     IF  NOT FILE-OK
023400         DISPLAY K-MODULE " - CANNOT OPEN STATOUT, STATUS "
023500                 FILE-STATUS
023600         GO TO B100-ERROR
023700     END-IF
023800
023900     GO TO B100-99.
024000
024100 B100-ERROR.
024200     SET PRG-ABBRUCH TO TRUE.
024300
024400 B100-99.
024500     EXIT.
024600
024700 C100-READ-REQUEST SECTION.
024800 C100-00.
024900     READ STATREQ-FILE
025000         AT END SET REQUEST-EOF TO TRUE
025100     END-READ
025200     .
025300 C100-99.
025400     EXIT.
025500
025600******************************************************************
025700* One request: clear the accumulators, walk the history rows for
025800* this key, work out the averages, write the answer record
025900******************************************************************
026000 D100-ANSWER-ONE-REQUEST SECTION.
026100 D100-00.
026200     ADD 1 TO C4-REQUEST-COUNT
026300     MOVE ST-SYMBOL    OF STATREQ-IN-REC TO H-SYMBOL
026400     MOVE ST-TIMEFRAME OF STATREQ-IN-REC TO H-TIMEFRAME
026500
026600     MOVE ZERO TO ACCUM-TRIPLE-R
026700
026800     MOVE ZERO TO C4-HIST-N
026900     SET HISTORY-EOF TO FALSE
027000
027100     PERFORM F100-OPEN-HISTORY-CURSOR
027200     PERFORM G100-FETCH-HISTORY-ROW
027300
027400     PERFORM H100-ACCUMULATE-ONE-ROW
027500         UNTIL HISTORY-EOF
027600
027700     PERFORM J100-CLOSE-HISTORY-CURSOR
027800     PERFORM K100-BUILD-ANSWER
027900     PERFORM L100-WRITE-ANSWER
028000
028100     PERFORM C100-READ-REQUEST
028200     .
028300 D100-99.
028400     EXIT.
028500
028600 F100-OPEN-HISTORY-CURSOR SECTION.
028700 F100-00.
028800     MOVE "Y" TO W-FIRST-ROW-SW
028900     EXEC SQL
029000         OPEN HISTORY_CURS
029100     END-EXEC
029200     .
029300 F100-99.
029400     EXIT.
029500
029600 G100-FETCH-HISTORY-ROW SECTION.
029700 G100-00.
029800     EXEC SQL
029900         FETCH HISTORY_CURS
030000          INTO :H-K, :H-D, :H-RSI
030100     END-EXEC
030200
030300     EVALUATE SQLCODE OF SQLCA
030400         WHEN ZERO
030500             MOVE H-K   TO FETCH-K
030600             MOVE H-D   TO FETCH-D
030700             MOVE H-RSI TO FETCH-RSI
030800         WHEN 100
030900             SET HISTORY-EOF TO TRUE
031000         WHEN OTHER
031100             DISPLAY K-MODULE " - SQL ERROR ON HISTORY CURSOR "
031200                     SQLCODE OF SQLCA
031300             SET HISTORY-EOF TO TRUE
031400     END-EVALUATE
031500     .
031600 G100-99.
031700     EXIT.
031800
031900******************************************************************
032000* Fold one fetched row into the running sum/low/high for each of
032100* the three values, then move on to the next row
032200******************************************************************
032300 H100-ACCUMULATE-ONE-ROW SECTION.
032400 H100-00.
032500     ADD 1 TO C4-HIST-N
032600
032700     PERFORM J110-ACCUMULATE-ONE-VALUE
032800         VARYING A-IDX FROM 1 BY 1 UNTIL A-IDX > 3
032900
033000     MOVE "N" TO W-FIRST-ROW-SW
033100     PERFORM G100-FETCH-HISTORY-ROW
033200     .
033300 H100-99.
033400     EXIT.
033500
033600 J110-ACCUMULATE-ONE-VALUE SECTION.
033700 J110-00.
033800     ADD FETCH-VALUE(A-IDX) TO A-SUM(A-IDX)
033900
034000     IF  W-FIRST-ROW
034100         MOVE FETCH-VALUE(A-IDX) TO A-LOW(A-IDX)
034200         MOVE FETCH-VALUE(A-IDX) TO A-HIGH(A-IDX)
034300     ELSE
034400         IF  FETCH-VALUE(A-IDX) < A-LOW(A-IDX)
034500             MOVE FETCH-VALUE(A-IDX) TO A-LOW(A-IDX)
034600         END-IF
034700         IF  FETCH-VALUE(A-IDX) > A-HIGH(A-IDX)
034800             MOVE FETCH-VALUE(A-IDX) TO A-HIGH(A-IDX)
034900         END-IF
035000     END-IF
035100     .
035200 J110-99.
035300     EXIT.
035400
035500 J100-CLOSE-HISTORY-CURSOR SECTION.
035600 J100-00.
035700     EXEC SQL
035800         CLOSE HISTORY_CURS
035900     END-EXEC
036000     .
036100 J100-99.
036200     EXIT.
036300
036400******************************************************************
036500* Turn the accumulators into the averages (rounded half-up to 4
036600* decimals); a key with no history at all comes out all zero
036700******************************************************************
036800 K100-BUILD-ANSWER SECTION.
036900 K100-00.
037000     IF  C4-HIST-N = ZERO
037100         ADD 1 TO C4-NO-HISTORY-COUNT
037200         MOVE ZERO TO W-AVERAGE(1) W-AVERAGE(2) W-AVERAGE(3)
037300         MOVE ZERO TO A-LOW(1) A-LOW(2) A-LOW(3)
037400         MOVE ZERO TO A-HIGH(1) A-HIGH(2) A-HIGH(3)
037500     ELSE
037600         PERFORM L110-AVERAGE-ONE-VALUE
037700             VARYING W-AVG-IDX FROM 1 BY 1 UNTIL W-AVG-IDX > 3
037800     END-IF
037900     .
038000 K100-99.
038100     EXIT.
038200
038300 L110-AVERAGE-ONE-VALUE SECTION.
038400 L110-00.
038500     COMPUTE W-AVERAGE(W-AVG-IDX) ROUNDED
038600           = A-SUM(W-AVG-IDX) / C4-HIST-N
038700     .
038800 L110-99.
038900     EXIT.
039000
039100 L100-WRITE-ANSWER SECTION.
039200 L100-00.
039300     MOVE ST-SYMBOL    OF STATREQ-IN-REC
039400                          TO ST-SYMBOL    OF STATOUT-OUT-REC
039500     MOVE ST-TIMEFRAME OF STATREQ-IN-REC
039600                          TO ST-TIMEFRAME OF STATOUT-OUT-REC
039700     MOVE W-AVERAGE(1)    TO ST-K-AVG   OF STATOUT-OUT-REC
039800     MOVE A-LOW(1)        TO ST-K-MIN   OF STATOUT-OUT-REC
039900     MOVE A-HIGH(1)       TO ST-K-MAX   OF STATOUT-OUT-REC
040000     MOVE W-AVERAGE(2)    TO ST-D-AVG   OF STATOUT-OUT-REC
040100     MOVE A-LOW(2)        TO ST-D-MIN   OF STATOUT-OUT-REC
040200     MOVE A-HIGH(2)       TO ST-D-MAX   OF STATOUT-OUT-REC
040300     MOVE W-AVERAGE(3)    TO ST-RSI-AVG OF STATOUT-OUT-REC
040400     MOVE A-LOW(3)        TO ST-RSI-MIN OF STATOUT-OUT-REC
040500     MOVE A-HIGH(3)       TO ST-RSI-MAX OF STATOUT-OUT-REC
040600     MOVE C4-HIST-N       TO ST-COUNT   OF STATOUT-OUT-REC
040700     IF  C4-HIST-N = ZERO
040800         SET ST-NO-HISTORY-FLAG  OF STATOUT-OUT-REC TO TRUE
040900     ELSE
041000         SET ST-HAS-HISTORY-FLAG OF STATOUT-OUT-REC TO TRUE
041100     END-IF
041200     MOVE SPACES          TO SO-PAD
041300
041400     WRITE STATOUT-OUT-REC
041500     .
041600 L100-99.
041700     EXIT.
041800
041900******************************************************************
042000* Closing work
042100******************************************************************
042200 B900-FINAL SECTION.
042300 B900-00.
042400     CLOSE STATREQ-FILE
042500     CLOSE STATOUT-FILE
042600     PERFORM B910-TRACE-COUNTS THRU B910-99
042700     .
042800 B900-99.
042900     EXIT.
043000
043100*-->    REQ-4895 - desk diagnostic line, UPSI-1 ON only
043200 B910-TRACE-COUNTS.
043300     IF  SHOW-TRACE
043400         DISPLAY K-MODULE " - REQUESTS " C4-REQUEST-COUNT
043500                 " NO-HISTORY KEYS " C4-NO-HISTORY-COUNT
043600     END-IF
043700     .
043800 B910-99.
043900     EXIT.
