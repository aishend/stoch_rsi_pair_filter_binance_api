 IDENTIFICATION DIVISION.

 PROGRAM-ID.    RSICLC0M.
 AUTHOR.        D. KOVACH.
 INSTALLATION.  FIRST CAPITAL TRUST CO. - INVESTMENT SYSTEMS DIV.
 DATE-WRITTEN.  1986-09-10.
 DATE-COMPILED.
 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.

*****************************************************************
* Last Revision  :: 2009-03-18
* Last Version   :: A.00.06
* Short Desc.    :: STOCHRSI indicator engine - pure calculation
* Short Desc.    :: of RSI, raw %K and smoothed %K/%D for one
* Short Desc.    :: symbol/timeframe close-price series
* Package        :: PAIRSCRN
*
* Change history (update version/date in K-PROG-VERSION below)
*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
*----------------------------------------------------------------*
* Ver.   | Date       | By  | Description                       *
*--------|------------|-----|-----------------------------------*
*A.00.00 | 1986-09-10 | DK  | Original - 14 bar RSI, no stoch    *
*--------|------------|-----|-----------------------------------*
*A.00.01 | 1988-02-26 | DK  | Added stochastic-of-RSI pass       *
*--------|------------|-----|-----------------------------------*
*A.00.02 | 1993-05-14 | RLH | Added %K and %D smoothing passes   *
*--------|------------|-----|-----------------------------------*
*A.00.03 | 1999-01-08 | CAW | Y2K review - no date fields, OK    *
*--------|------------|-----|-----------------------------------*
*A.00.04 | 2003-07-21 | JMT | MDS-0118 Raised series limit to 100*
*        |            |     | bars, tightened avgLoss=0 handling *
*--------|------------|-----|-----------------------------------*
*A.00.05 | 2009-03-16 | SLV | REQ-4895 UPSI-1 trace switch added *
*        |            |     | - counts calls/short-series skips  *
*--------|------------|-----|-----------------------------------*
*A.00.06 | 2009-03-18 | SLV | REQ-4895 audit: LK- linkage prefix  *
*        |            |     | renamed to LINK- (house standard), *
*        |            |     | WS- counters renamed to C4- and    *
*        |            |     | WS-PROG-VERSION to K-PROG-VERSION  *
*----------------------------------------------------------------*
*
* Program Description
* --------------------
*
* Computes Wilder's RSI over a series of up to 100 closing
* prices, then the stochastic of that RSI, then two simple
* moving-average smoothing passes (%K and %D), exactly as
* published by the technical-analysis desk.  This module does
* NOT decide what is "current" or what belongs in history, and
* it does NOT round - it hands the whole per-bar series back to
* the caller with a defined/undefined flag on every bar so the
* caller (RSIBAT0O) can pick the values it needs and round them.
*
******************************************************************

 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     UPSI-0 IS SHOW-VERSION-SW
         ON STATUS IS SHOW-VERSION
     UPSI-1 IS SHOW-TRACE-SW
         ON STATUS IS SHOW-TRACE
     CLASS NUMERIC-SIGN IS "+" "-".

 INPUT-OUTPUT SECTION.
 FILE-CONTROL.

 DATA DIVISION.
 FILE SECTION.

 WORKING-STORAGE SECTION.
*--------------------------------------------------------------------*
* REQ-4895 trace counters, shown only when UPSI-1 is ON - standalone
*--------------------------------------------------------------------*
 77          C4-CALL-COUNT         PIC S9(04) COMP VALUE ZERO.
 77          C4-SHORT-SERIES-COUNT PIC S9(04) COMP VALUE ZERO.

*--------------------------------------------------------------------*
* Comp fields: prefix Cn with n = number of digits
*--------------------------------------------------------------------*
 01          COMP-FIELDS.
     05      C4-N                PIC S9(04) COMP.
     05      C4-I1               PIC S9(04) COMP.
     05      C4-I2               PIC S9(04) COMP.
     05      C4-J                PIC S9(04) COMP.
     05      C4-SEED-BAR         PIC S9(04) COMP.
     05      C4-WIN-START        PIC S9(04) COMP.

*--------------------------------------------------------------------*
* Fields with constant content: prefix K
*--------------------------------------------------------------------*
 01          CONSTANT-FIELDS.
     05      K-MODULE            PIC X(08)      VALUE "RSICLC0M".
     05      K-PROG-VERSION      PIC X(08)      VALUE "A.00.06 ".
     05      K-MIN-BARS          PIC S9(04) COMP VALUE 32.
     05      K-MAX-BARS          PIC S9(04) COMP VALUE 100.

*-->    The two window lengths that feed the RSI/stochastic formula
*-->    - RSI length then stochastic length, same 14 bars per the
*-->    technical-analysis desk standard
     05      INDICATOR-LEN-TABLE.
         10  FILLER              PIC S9(04) COMP VALUE 14.
         10  FILLER              PIC S9(04) COMP VALUE 14.
     05      INDICATOR-LEN-TABLE-R REDEFINES INDICATOR-LEN-TABLE.
         10  INDICATOR-LEN       PIC S9(04) COMP OCCURS 2 TIMES.

*-->    The two smoothing window lengths - %K smooth then %D smooth,
*-->    both 3 bars per the technical-analysis desk standard
     05      SMOOTH-LEN-TABLE.
         10  FILLER              PIC S9(04) COMP VALUE 3.
         10  FILLER              PIC S9(04) COMP VALUE 3.
     05      SMOOTH-LEN-TABLE-R REDEFINES SMOOTH-LEN-TABLE.
         10  SMOOTH-LEN          PIC S9(04) COMP OCCURS 2 TIMES.

*--------------------------------------------------------------------*
* Further work fields: prefix W
*--------------------------------------------------------------------*
 01          WORK-FIELDS.
     05      W-CLOSE-TAB.
         10  W-CLOSE             PIC S9(10)V9(08) OCCURS 100 TIMES.
     05      W-DELTA-TAB.
         10  W-DELTA             PIC S9(11)V9(08) OCCURS 100 TIMES.
     05      W-GAIN-TAB.
         10  W-GAIN              PIC S9(11)V9(08) OCCURS 100 TIMES.
     05      W-LOSS-TAB.
         10  W-LOSS              PIC S9(11)V9(08) OCCURS 100 TIMES.
     05      W-RSI-TAB.
         10  W-RSI               PIC S9(03)V9(08) OCCURS 100 TIMES.
     05      W-RSI-DEF-TAB.
         10  W-RSI-DEF           PIC X            OCCURS 100 TIMES.
     05      W-RAWK-TAB.
         10  W-RAWK              PIC S9(03)V9(08) OCCURS 100 TIMES.
     05      W-RAWK-DEF-TAB.
         10  W-RAWK-DEF          PIC X            OCCURS 100 TIMES.
     05      W-SMOK-TAB.
         10  W-SMOK              PIC S9(03)V9(08) OCCURS 100 TIMES.
     05      W-SMOK-DEF-TAB.
         10  W-SMOK-DEF          PIC X            OCCURS 100 TIMES.
     05      W-SMOD-TAB.
         10  W-SMOD              PIC S9(03)V9(08) OCCURS 100 TIMES.
     05      W-SMOD-DEF-TAB.
         10  W-SMOD-DEF          PIC X            OCCURS 100 TIMES.
     05      W-AVG-GAIN          PIC S9(11)V9(08).
     05      W-AVG-LOSS          PIC S9(11)V9(08).
     05      W-SUM-GAIN          PIC S9(11)V9(08).
     05      W-SUM-LOSS          PIC S9(11)V9(08).
     05      W-RS                PIC S9(05)V9(08).
     05      W-MINMAX-PAIR.
         10  W-LO                PIC S9(03)V9(08).
         10  W-HI                PIC S9(03)V9(08).
     05      W-MINMAX-PAIR-R REDEFINES W-MINMAX-PAIR.
         10  W-EXTREME           PIC S9(03)V9(08) OCCURS 2 TIMES.

 LINKAGE SECTION.
*-->    Parameter block passed from the batch driver
 01          LINK-PARM.
     COPY    RS-CALCPM.

 PROCEDURE DIVISION USING LINK-PARM.
******************************************************************
* Control section
******************************************************************
 A100-CONTROL SECTION.
 A100-00.
**  ---> version-only request from the operator - show and quit
     IF  SHOW-VERSION
         DISPLAY K-MODULE " VERSION " K-PROG-VERSION
         EXIT PROGRAM
     END-IF

     ADD 1 TO C4-CALL-COUNT
     MOVE LINK-N TO C4-N
     PERFORM B100-INIT-WORK

*-->    REQ-4895 - a series shorter than K-MIN-BARS has no seed
*-->    window to work from; skip straight to the trace/return step
     IF  C4-N < K-MIN-BARS
         GO TO A100-SHORT-SERIES
     END-IF

     PERFORM B200-COMPUTE-DELTAS
     PERFORM B300-SEED-AVERAGES
     PERFORM B400-SEED-RSI
     PERFORM B500-COMPUTE-RSI
     PERFORM B600-COMPUTE-RAWK
     PERFORM B700-COMPUTE-SMOK
     PERFORM B800-COMPUTE-SMOD
     GO TO A100-DONE.

 A100-SHORT-SERIES.
     ADD 1 TO C4-SHORT-SERIES-COUNT.

 A100-DONE.
     PERFORM B900-COPY-RESULTS
     PERFORM A190-TRACE-COUNTS THRU A190-99
     EXIT PROGRAM
     .
 A100-99.
     EXIT.

*-->    REQ-4895 - desk diagnostic line, UPSI-1 ON only
 A190-TRACE-COUNTS.
     IF  SHOW-TRACE
         DISPLAY K-MODULE " - CALLS " C4-CALL-COUNT
                 " SHORT-SERIES SKIPS " C4-SHORT-SERIES-COUNT
     END-IF
     .
 A190-99.
     EXIT.

******************************************************************
* Clear all working tables and copy the close-price series in
******************************************************************
 B100-INIT-WORK SECTION.
 B100-00.
     INITIALIZE W-CLOSE-TAB W-DELTA-TAB W-GAIN-TAB W-LOSS-TAB
                W-RSI-TAB   W-RAWK-TAB  W-SMOK-TAB  W-SMOD-TAB
     INITIALIZE W-RSI-DEF-TAB  W-RAWK-DEF-TAB
                W-SMOK-DEF-TAB W-SMOD-DEF-TAB
         REPLACING ALPHANUMERIC DATA BY "N"
     MOVE ZERO TO W-AVG-GAIN W-AVG-LOSS

     PERFORM C100-COPY-CLOSE
         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-N
     .
 B100-99.
     EXIT.

 C100-COPY-CLOSE SECTION.
 C100-00.
     MOVE LINK-CLOSE(C4-I1) TO W-CLOSE(C4-I1)
     .
 C100-99.
     EXIT.

******************************************************************
* Bar-to-bar deltas, split into gain and loss series
******************************************************************
 B200-COMPUTE-DELTAS SECTION.
 B200-00.
     PERFORM C200-DELTA-STEP
         VARYING C4-I1 FROM 2 BY 1 UNTIL C4-I1 > C4-N
     .
 B200-99.
     EXIT.

 C200-DELTA-STEP SECTION.
 C200-00.
     COMPUTE W-DELTA(C4-I1) =
             W-CLOSE(C4-I1) - W-CLOSE(C4-I1 - 1)

     IF  W-DELTA(C4-I1) > ZERO
         MOVE W-DELTA(C4-I1) TO W-GAIN(C4-I1)
         MOVE ZERO           TO W-LOSS(C4-I1)
     ELSE
         IF  W-DELTA(C4-I1) < ZERO
             COMPUTE W-LOSS(C4-I1) = ZERO - W-DELTA(C4-I1)
             MOVE ZERO TO W-GAIN(C4-I1)
         ELSE
             MOVE ZERO TO W-GAIN(C4-I1)
             MOVE ZERO TO W-LOSS(C4-I1)
         END-IF
     END-IF
     .
 C200-99.
     EXIT.

******************************************************************
* Seed the Wilder averages - simple mean of the first R gains
* and losses, bars 2 through R+1
******************************************************************
 B300-SEED-AVERAGES SECTION.
 B300-00.
     MOVE ZERO TO W-SUM-GAIN W-SUM-LOSS
     COMPUTE C4-SEED-BAR = INDICATOR-LEN(1) + 1

     PERFORM C300-SUM-STEP
         VARYING C4-I1 FROM 2 BY 1 UNTIL C4-I1 > C4-SEED-BAR
     .
 B300-99.
     EXIT.

 C300-SUM-STEP SECTION.
 C300-00.
     ADD W-GAIN(C4-I1) TO W-SUM-GAIN
     ADD W-LOSS(C4-I1) TO W-SUM-LOSS
     .
 C300-99.
     EXIT.

******************************************************************
* RSI at the seed bar (R+1) - first defined RSI value
******************************************************************
 B400-SEED-RSI SECTION.
 B400-00.
     COMPUTE W-AVG-GAIN ROUNDED = W-SUM-GAIN / INDICATOR-LEN(1)
     COMPUTE W-AVG-LOSS ROUNDED = W-SUM-LOSS / INDICATOR-LEN(1)

     PERFORM D400-RSI-FORMULA
     MOVE W-RS           TO W-RSI(C4-SEED-BAR)
     MOVE "Y"             TO W-RSI-DEF(C4-SEED-BAR)
     .
 B400-99.
     EXIT.

******************************************************************
* RSI from bar R+2 through the end of the series - Wilder
* smoothing of the running averages
******************************************************************
 B500-COMPUTE-RSI SECTION.
 B500-00.
     COMPUTE C4-I2 = C4-SEED-BAR + 1
     PERFORM C500-RSI-STEP
         VARYING C4-I1 FROM C4-I2 BY 1 UNTIL C4-I1 > C4-N
     .
 B500-99.
     EXIT.

 C500-RSI-STEP SECTION.
 C500-00.
     COMPUTE W-AVG-GAIN ROUNDED =
             (W-AVG-GAIN * (INDICATOR-LEN(1) - 1) + W-GAIN(C4-I1))
             / INDICATOR-LEN(1)
     COMPUTE W-AVG-LOSS ROUNDED =
             (W-AVG-LOSS * (INDICATOR-LEN(1) - 1) + W-LOSS(C4-I1))
             / INDICATOR-LEN(1)

     PERFORM D400-RSI-FORMULA
     MOVE W-RS            TO W-RSI(C4-I1)
     MOVE "Y"              TO W-RSI-DEF(C4-I1)
     .
 C500-99.
     EXIT.

******************************************************************
* Shared RSI formula - RS = avgGain / avgLoss, with the
* avgLoss = zero special case
******************************************************************
 D400-RSI-FORMULA SECTION.
 D400-00.
     IF  W-AVG-LOSS = ZERO
         IF  W-AVG-GAIN > ZERO
             MOVE 100 TO W-RS
         ELSE
             MOVE ZERO TO W-RS
         END-IF
     ELSE
         COMPUTE W-RS ROUNDED =
             100 - (100 / (1 + (W-AVG-GAIN / W-AVG-LOSS)))
     END-IF
     .
 D400-99.
     EXIT.

******************************************************************
* Raw stochastic %K - position of the latest RSI within the
* high/low range of the trailing STOCH-LEN RSI window
******************************************************************
 B600-COMPUTE-RAWK SECTION.
 B600-00.
     COMPUTE C4-I2 = C4-SEED-BAR + INDICATOR-LEN(2) - 1
     PERFORM C600-RAWK-STEP
         VARYING C4-I1 FROM C4-I2 BY 1 UNTIL C4-I1 > C4-N
     .
 B600-99.
     EXIT.

 C600-RAWK-STEP SECTION.
 C600-00.
     COMPUTE C4-WIN-START = C4-I1 - INDICATOR-LEN(2) + 1
     MOVE W-RSI(C4-WIN-START) TO W-EXTREME(1)
     MOVE W-RSI(C4-WIN-START) TO W-EXTREME(2)

     PERFORM C610-MINMAX-STEP
         VARYING C4-J FROM C4-WIN-START BY 1 UNTIL C4-J > C4-I1

     IF  W-HI = W-LO
         MOVE 50 TO W-RAWK(C4-I1)
     ELSE
         COMPUTE W-RAWK(C4-I1) ROUNDED =
             (W-RSI(C4-I1) - W-LO) / (W-HI - W-LO) * 100
     END-IF
     MOVE "Y" TO W-RAWK-DEF(C4-I1)
     .
 C600-99.
     EXIT.

 C610-MINMAX-STEP SECTION.
 C610-00.
     IF  W-RSI(C4-J) < W-LO
         MOVE W-RSI(C4-J) TO W-LO
     END-IF
     IF  W-RSI(C4-J) > W-HI
         MOVE W-RSI(C4-J) TO W-HI
     END-IF
     .
 C610-99.
     EXIT.

******************************************************************
* Smoothed %K - simple moving average of raw %K over K-SMOOTH
* bars (fixed at 3 per the technical-analysis desk standard)
******************************************************************
 B700-COMPUTE-SMOK SECTION.
 B700-00.
     COMPUTE C4-I2 = C4-SEED-BAR + INDICATOR-LEN(2) + SMOOTH-LEN(1) - 2
     PERFORM C700-SMOK-STEP
         VARYING C4-I1 FROM C4-I2 BY 1 UNTIL C4-I1 > C4-N
     .
 B700-99.
     EXIT.

 C700-SMOK-STEP SECTION.
 C700-00.
     COMPUTE W-SMOK(C4-I1) ROUNDED =
         (W-RAWK(C4-I1) + W-RAWK(C4-I1 - 1) + W-RAWK(C4-I1 - 2))
         / SMOOTH-LEN(1)
     MOVE "Y" TO W-SMOK-DEF(C4-I1)
     .
 C700-99.
     EXIT.

******************************************************************
* %D - simple moving average of smoothed %K over D-SMOOTH bars
* (fixed at 3 per the technical-analysis desk standard)
******************************************************************
 B800-COMPUTE-SMOD SECTION.
 B800-00.
     COMPUTE C4-I2 =
         C4-SEED-BAR + INDICATOR-LEN(2) + SMOOTH-LEN(1)
             + SMOOTH-LEN(2) - 3
     PERFORM C800-SMOD-STEP
         VARYING C4-I1 FROM C4-I2 BY 1 UNTIL C4-I1 > C4-N
     .
 B800-99.
     EXIT.

 C800-SMOD-STEP SECTION.
 C800-00.
     COMPUTE W-SMOD(C4-I1) ROUNDED =
         (W-SMOK(C4-I1) + W-SMOK(C4-I1 - 1) + W-SMOK(C4-I1 - 2))
         / SMOOTH-LEN(2)
     MOVE "Y" TO W-SMOD-DEF(C4-I1)
     .
 C800-99.
     EXIT.

******************************************************************
* Hand the whole per-bar series back to the caller
******************************************************************
 B900-COPY-RESULTS SECTION.
 B900-00.
     PERFORM C900-COPY-STEP
         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > K-MAX-BARS
     .
 B900-99.
     EXIT.

 C900-COPY-STEP SECTION.
 C900-00.
     MOVE W-RSI(C4-I1)      TO LINK-RSI(C4-I1)
     MOVE W-RSI-DEF(C4-I1)  TO LINK-RSI-DEF(C4-I1)
     MOVE W-SMOK(C4-I1)     TO LINK-K(C4-I1)
     MOVE W-SMOK-DEF(C4-I1) TO LINK-K-DEF(C4-I1)
     MOVE W-SMOD(C4-I1)     TO LINK-D(C4-I1)
     MOVE W-SMOD-DEF(C4-I1) TO LINK-D-DEF(C4-I1)
     .
 C900-99.
     EXIT.
