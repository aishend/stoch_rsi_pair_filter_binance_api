 IDENTIFICATION DIVISION.

 PROGRAM-ID.    RSISTA0O.
 AUTHOR.        R. HALVERSON.
 INSTALLATION.  FIRST CAPITAL TRUST CO. - INVESTMENT SYSTEMS DIV.
 DATE-WRITTEN.  1990-02-02.
 DATE-COMPILED.
 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.

*****************************************************************
* Last Revision  :: 2009-03-18
* Last Version   :: A.00.04
* Short Desc.    :: STATISTICS query driver - avg/min/max of K, D
* Short Desc.    :: and RSI over the stored history for a
* Short Desc.    :: symbol/timeframe key
* Package        :: PAIRSCRN
*
* Change history (update version/date in K-PROG-VERSION below)
*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
*----------------------------------------------------------------*
* Ver.   | Date       | By  | Description                       *
*--------|------------|-----|-----------------------------------*
*A.00.00 | 1990-02-02 | RLH | Original - STATREQ keys, aggregate *
*        |            |     | over STOCHRSI_HISTORY, STATOUT     *
*--------|------------|-----|-----------------------------------*
*A.00.01 | 1999-01-11 | CAW | Y2K review - no date fields, OK    *
*--------|------------|-----|-----------------------------------*
*A.00.02 | 2003-07-21 | JMT | MDS-0118 no-history now writes a   *
*        |            |     | zero-count record instead of       *
*        |            |     | skipping the request                *
*--------|------------|-----|-----------------------------------*
*A.00.03 | 2009-03-16 | SLV | REQ-4895 UPSI-1 trace switch added *
*        |            |     | - counts requests/no-history keys  *
*--------|------------|-----|-----------------------------------*
*A.00.04 | 2009-03-18 | SLV | REQ-4895 audit: WS- counters        *
*        |            |     | renamed to C4- and WS-PROG-VERSION *
*        |            |     | to K-PROG-VERSION (house standard) *
*----------------------------------------------------------------*
*
* Program Description
* --------------------
*
* STATREQ carries one key per record - ST-SYMBOL/ST-TIMEFRAME - with
* the rest of the STATISTICS-RECORD layout unused on input.  For
* each key this program walks the up-to-5 rows held for it in
* STOCHRSI_HISTORY and accumulates sum/low/high of K, D and RSI plus
* a row count; the averages are rounded half-up to 4 decimals and
* the filled-in STATISTICS-RECORD is written to STATOUT.  A key with
* no history on file still produces an output record, with the
* aggregates at zero and ST-COUNT zero - see A.00.02.
*
******************************************************************

 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     UPSI-0 IS SHOW-VERSION-SW
         ON STATUS IS SHOW-VERSION
     UPSI-1 IS SHOW-TRACE-SW
         ON STATUS IS SHOW-TRACE
     CLASS NUMERIC-SIGN IS "+" "-".

 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT STATREQ-FILE ASSIGN TO "STATREQ"
         ORGANIZATION IS SEQUENTIAL
         FILE STATUS IS FILE-STATUS.
     SELECT STATOUT-FILE ASSIGN TO "STATOUT"
         ORGANIZATION IS SEQUENTIAL
         FILE STATUS IS FILE-STATUS.

 DATA DIVISION.
 FILE SECTION.

 FD  STATREQ-FILE
     LABEL RECORDS ARE STANDARD
     RECORD CONTAINS 88 CHARACTERS.
 01          STATREQ-IN-REC.
     COPY    RS-STATS.

 FD  STATOUT-FILE
     LABEL RECORDS ARE STANDARD
     RECORD CONTAINS 88 CHARACTERS.
 01          STATOUT-OUT-REC.
     COPY    RS-STATS.
*-->    Addressable view of the trailing pad - FILLER itself
*-->    cannot be MOVEd to by name
 01          STATOUT-OUT-PAD REDEFINES STATOUT-OUT-REC.
     05      FILLER              PIC X(84).
     05      SO-PAD              PIC X(04).

 WORKING-STORAGE SECTION.
*--------------------------------------------------------------------*
* REQ-4895 trace counters, shown only when UPSI-1 is ON - standalone
*--------------------------------------------------------------------*
 77          C4-REQUEST-COUNT     PIC S9(04) COMP VALUE ZERO.
 77          C4-NO-HISTORY-COUNT  PIC S9(04) COMP VALUE ZERO.

*--------------------------------------------------------------------*
* Comp fields: prefix Cn with n = number of digits
*--------------------------------------------------------------------*
 01          COMP-FIELDS.
     05      C4-HIST-N           PIC S9(04) COMP.

*--------------------------------------------------------------------*
* Fields with constant content: prefix K
*--------------------------------------------------------------------*
 01          CONSTANT-FIELDS.
     05      K-MODULE            PIC X(08)      VALUE "RSISTA0O".
     05      K-PROG-VERSION      PIC X(08)      VALUE "A.00.04 ".

*--------------------------------------------------------------------*
* Condition fields: prefix F / status
*--------------------------------------------------------------------*
 01          SWITCHES.
     05      FILE-STATUS         PIC X(02).
         88  FILE-OK                           VALUE "00".
         88  FILE-EOF                          VALUE "10".
     05      REQUEST-EOF-SW      PIC X         VALUE "N".
         88  REQUEST-EOF                       VALUE "Y".
     05      HISTORY-EOF-SW      PIC X         VALUE "N".
         88  HISTORY-EOF                       VALUE "Y".
     05      PRG-STATUS          PIC 9         VALUE ZERO.
         88  PRG-OK                            VALUE ZERO.
         88  PRG-ABBRUCH                       VALUE 1.

*--------------------------------------------------------------------*
* Running sum/low/high accumulators for the key being worked; the
* K/D/RSI triplet is held as one OCCURS 3 table, indexed once by
* W-WHICH so the low/high/sum logic is written only once
*--------------------------------------------------------------------*
 01          ACCUM-FIELDS.
     05      ACCUM-TRIPLE.
         10  A-SUM       PIC S9(08)V9(08) OCCURS 3 TIMES
                         INDEXED BY A-IDX.
         10  A-LOW       PIC S9(03)V9(08) OCCURS 3 TIMES
                         INDEXED BY A-LO-IDX.
         10  A-HIGH      PIC S9(03)V9(08) OCCURS 3 TIMES
                         INDEXED BY A-HI-IDX.
*-->    One-shot reset of the whole sum/low/high triple at the top
*-->    of each request, instead of a 3-pass clear loop
     05      ACCUM-TRIPLE-R REDEFINES ACCUM-TRIPLE
                         PIC X(114).
*-->    K/D/RSI laid side by side in a fetch buffer so the three
*-->    accumulator updates can be driven off one subscript
     05      FETCH-ROW.
         10  FETCH-VALUE         PIC S9(03)V9(08) OCCURS 3 TIMES.
     05      FETCH-ROW-R REDEFINES FETCH-ROW.
         10  FETCH-K             PIC S9(03)V9(08).
         10  FETCH-D             PIC S9(03)V9(08).
         10  FETCH-RSI           PIC S9(03)V9(08).

*--------------------------------------------------------------------*
* Working fields for the averaging/rounding step
*--------------------------------------------------------------------*
 01          WORK-FIELDS.
     05      W-AVERAGE   PIC S9(03)V9(04) OCCURS 3 TIMES
                         INDEXED BY W-AVG-IDX.
     05      W-FIRST-ROW-SW      PIC X         VALUE "Y".
         88  W-FIRST-ROW                       VALUE "Y".

 EXEC SQL
     INCLUDE SQLCA
 END-EXEC

 EXEC SQL
     BEGIN DECLARE SECTION
 END-EXEC

 01          HOST-VARIABLES.
     05      H-SYMBOL            PIC X(12).
     05      H-TIMEFRAME         PIC X(04).
     05      H-K                 PIC S9(03)V9(08).
     05      H-D                 PIC S9(03)V9(08).
     05      H-RSI               PIC S9(03)V9(08).

 EXEC SQL
     END DECLARE SECTION
 END-EXEC

 EXEC SQL
     DECLARE HISTORY_CURS CURSOR FOR
         SELECT SH_K, SH_D, SH_RSI
           FROM STOCHRSI_HISTORY
          WHERE SH_SYMBOL = :H-SYMBOL
            AND SH_TIMEFRAME = :H-TIMEFRAME
          ORDER BY SH_SEQUENCE
 END-EXEC

 PROCEDURE DIVISION.
******************************************************************
* Control section
******************************************************************
 A100-CONTROL SECTION.
 A100-00.
     IF  SHOW-VERSION
         DISPLAY K-MODULE " VERSION " K-PROG-VERSION
         STOP RUN
     END-IF

     PERFORM B100-INITIAL
     IF  PRG-ABBRUCH
         STOP RUN
     END-IF

     PERFORM C100-READ-REQUEST
     PERFORM D100-ANSWER-ONE-REQUEST
         UNTIL REQUEST-EOF

     PERFORM B900-FINAL

     STOP RUN
     .
 A100-99.
     EXIT.

******************************************************************
* Opening work - open the request and answer files
******************************************************************
 B100-INITIAL SECTION.
 B100-00.
     MOVE ZERO TO C4-REQUEST-COUNT
     MOVE ZERO TO C4-NO-HISTORY-COUNT

     OPEN INPUT  STATREQ-FILE
     IF  NOT FILE-OK
         DISPLAY K-MODULE " - CANNOT OPEN STATREQ, STATUS "
                 FILE-STATUS
         GO TO B100-ERROR
     END-IF

     OPEN OUTPUT STATOUT-FILE
     IF  NOT FILE-OK
         DISPLAY K-MODULE " - CANNOT OPEN STATOUT, STATUS "
                 FILE-STATUS
         GO TO B100-ERROR
     END-IF

     GO TO B100-99.

 B100-ERROR.
     SET PRG-ABBRUCH TO TRUE.

 B100-99.
     EXIT.

 C100-READ-REQUEST SECTION.
 C100-00.
     READ STATREQ-FILE
         AT END SET REQUEST-EOF TO TRUE
     END-READ
     .
 C100-99.
     EXIT.

******************************************************************
* One request: clear the accumulators, walk the history rows for
* this key, work out the averages, write the answer record
******************************************************************
 D100-ANSWER-ONE-REQUEST SECTION.
 D100-00.
     ADD 1 TO C4-REQUEST-COUNT
     MOVE ST-SYMBOL    OF STATREQ-IN-REC TO H-SYMBOL
     MOVE ST-TIMEFRAME OF STATREQ-IN-REC TO H-TIMEFRAME

     MOVE ZERO TO ACCUM-TRIPLE-R

     MOVE ZERO TO C4-HIST-N
     SET HISTORY-EOF TO FALSE

     PERFORM F100-OPEN-HISTORY-CURSOR
     PERFORM G100-FETCH-HISTORY-ROW

     PERFORM H100-ACCUMULATE-ONE-ROW
         UNTIL HISTORY-EOF

     PERFORM J100-CLOSE-HISTORY-CURSOR
     PERFORM K100-BUILD-ANSWER
     PERFORM L100-WRITE-ANSWER

     PERFORM C100-READ-REQUEST
     .
 D100-99.
     EXIT.

 F100-OPEN-HISTORY-CURSOR SECTION.
 F100-00.
     MOVE "Y" TO W-FIRST-ROW-SW
     EXEC SQL
         OPEN HISTORY_CURS
     END-EXEC
     .
 F100-99.
     EXIT.

 G100-FETCH-HISTORY-ROW SECTION.
 G100-00.
     EXEC SQL
         FETCH HISTORY_CURS
          INTO :H-K, :H-D, :H-RSI
     END-EXEC

     EVALUATE SQLCODE OF SQLCA
         WHEN ZERO
             MOVE H-K   TO FETCH-K
             MOVE H-D   TO FETCH-D
             MOVE H-RSI TO FETCH-RSI
         WHEN 100
             SET HISTORY-EOF TO TRUE
         WHEN OTHER
             DISPLAY K-MODULE " - SQL ERROR ON HISTORY CURSOR "
                     SQLCODE OF SQLCA
             SET HISTORY-EOF TO TRUE
     END-EVALUATE
     .
 G100-99.
     EXIT.

******************************************************************
* Fold one fetched row into the running sum/low/high for each of
* the three values, then move on to the next row
******************************************************************
 H100-ACCUMULATE-ONE-ROW SECTION.
 H100-00.
     ADD 1 TO C4-HIST-N

     PERFORM J110-ACCUMULATE-ONE-VALUE
         VARYING A-IDX FROM 1 BY 1 UNTIL A-IDX > 3

     MOVE "N" TO W-FIRST-ROW-SW
     PERFORM G100-FETCH-HISTORY-ROW
     .
 H100-99.
     EXIT.

 J110-ACCUMULATE-ONE-VALUE SECTION.
 J110-00.
     ADD FETCH-VALUE(A-IDX) TO A-SUM(A-IDX)

     IF  W-FIRST-ROW
         MOVE FETCH-VALUE(A-IDX) TO A-LOW(A-IDX)
         MOVE FETCH-VALUE(A-IDX) TO A-HIGH(A-IDX)
     ELSE
         IF  FETCH-VALUE(A-IDX) < A-LOW(A-IDX)
             MOVE FETCH-VALUE(A-IDX) TO A-LOW(A-IDX)
         END-IF
         IF  FETCH-VALUE(A-IDX) > A-HIGH(A-IDX)
             MOVE FETCH-VALUE(A-IDX) TO A-HIGH(A-IDX)
         END-IF
     END-IF
     .
 J110-99.
     EXIT.

 J100-CLOSE-HISTORY-CURSOR SECTION.
 J100-00.
     EXEC SQL
         CLOSE HISTORY_CURS
     END-EXEC
     .
 J100-99.
     EXIT.

******************************************************************
* Turn the accumulators into the averages (rounded half-up to 4
* decimals); a key with no history at all comes out all zero
******************************************************************
 K100-BUILD-ANSWER SECTION.
 K100-00.
     IF  C4-HIST-N = ZERO
         ADD 1 TO C4-NO-HISTORY-COUNT
         MOVE ZERO TO W-AVERAGE(1) W-AVERAGE(2) W-AVERAGE(3)
         MOVE ZERO TO A-LOW(1) A-LOW(2) A-LOW(3)
         MOVE ZERO TO A-HIGH(1) A-HIGH(2) A-HIGH(3)
     ELSE
         PERFORM L110-AVERAGE-ONE-VALUE
             VARYING W-AVG-IDX FROM 1 BY 1 UNTIL W-AVG-IDX > 3
     END-IF
     .
 K100-99.
     EXIT.

 L110-AVERAGE-ONE-VALUE SECTION.
 L110-00.
     COMPUTE W-AVERAGE(W-AVG-IDX) ROUNDED
           = A-SUM(W-AVG-IDX) / C4-HIST-N
     .
 L110-99.
     EXIT.

 L100-WRITE-ANSWER SECTION.
 L100-00.
     MOVE ST-SYMBOL    OF STATREQ-IN-REC
                          TO ST-SYMBOL    OF STATOUT-OUT-REC
     MOVE ST-TIMEFRAME OF STATREQ-IN-REC
                          TO ST-TIMEFRAME OF STATOUT-OUT-REC
     MOVE W-AVERAGE(1)    TO ST-K-AVG   OF STATOUT-OUT-REC
     MOVE A-LOW(1)        TO ST-K-MIN   OF STATOUT-OUT-REC
     MOVE A-HIGH(1)       TO ST-K-MAX   OF STATOUT-OUT-REC
     MOVE W-AVERAGE(2)    TO ST-D-AVG   OF STATOUT-OUT-REC
     MOVE A-LOW(2)        TO ST-D-MIN   OF STATOUT-OUT-REC
     MOVE A-HIGH(2)       TO ST-D-MAX   OF STATOUT-OUT-REC
     MOVE W-AVERAGE(3)    TO ST-RSI-AVG OF STATOUT-OUT-REC
     MOVE A-LOW(3)        TO ST-RSI-MIN OF STATOUT-OUT-REC
     MOVE A-HIGH(3)       TO ST-RSI-MAX OF STATOUT-OUT-REC
     MOVE C4-HIST-N       TO ST-COUNT   OF STATOUT-OUT-REC
     IF  C4-HIST-N = ZERO
         SET ST-NO-HISTORY-FLAG  OF STATOUT-OUT-REC TO TRUE
     ELSE
         SET ST-HAS-HISTORY-FLAG OF STATOUT-OUT-REC TO TRUE
     END-IF
     MOVE SPACES          TO SO-PAD

     WRITE STATOUT-OUT-REC
     .
 L100-99.
     EXIT.

******************************************************************
* Closing work
******************************************************************
 B900-FINAL SECTION.
 B900-00.
     CLOSE STATREQ-FILE
     CLOSE STATOUT-FILE
     PERFORM B910-TRACE-COUNTS THRU B910-99
     .
 B900-99.
     EXIT.

*-->    REQ-4895 - desk diagnostic line, UPSI-1 ON only
 B910-TRACE-COUNTS.
     IF  SHOW-TRACE
         DISPLAY K-MODULE " - REQUESTS " C4-REQUEST-COUNT
                 " NO-HISTORY KEYS " C4-NO-HISTORY-COUNT
     END-IF
     .
 B910-99.
     EXIT.
