 IDENTIFICATION DIVISION.

 PROGRAM-ID.    RSIFLT0O.
 AUTHOR.        R. HALVERSON.
 INSTALLATION.  FIRST CAPITAL TRUST CO. - INVESTMENT SYSTEMS DIV.
 DATE-WRITTEN.  1990-01-18.
 DATE-COMPILED.
 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.

*****************************************************************
* Last Revision  :: 2009-03-18
* Last Version   :: A.00.05
* Short Desc.    :: STATUS+FILTER screen driver - screens the
* Short Desc.    :: symbol universe against a requested status on
* Short Desc.    :: a set of timeframes, volume-ordered output
* Package        :: PAIRSCRN
*
* Change history (update version/date in K-PROG-VERSION below)
*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
*----------------------------------------------------------------*
* Ver.   | Date       | By  | Description                       *
*--------|------------|-----|-----------------------------------*
*A.00.00 | 1990-01-18 | RLH | Original - FILTERREQ/FILTEROUT,    *
*        |            |     | ALL-match over the four timeframes *
*--------|------------|-----|-----------------------------------*
*A.00.01 | 1993-05-20 | RLH | Exchange sort on volume descending, *
*        |            |     | zero-volume symbols pushed to the  *
*        |            |     | tail in symbol order               *
*--------|------------|-----|-----------------------------------*
*A.00.02 | 1999-01-11 | CAW | Y2K review - no date fields, OK    *
*--------|------------|-----|-----------------------------------*
*A.00.03 | 2003-07-21 | JMT | MDS-0118 raised match table to 50  *
*        |            |     | symbols to match RSIBAT0O          *
*--------|------------|-----|-----------------------------------*
*A.00.04 | 2009-03-16 | SLV | REQ-4895 UPSI-1 trace switch added *
*        |            |     | - counts lookups/table-full skips  *
*--------|------------|-----|-----------------------------------*
*A.00.05 | 2009-03-18 | SLV | REQ-4895 audit: WS- counters        *
*        |            |     | renamed to C4- and WS-PROG-VERSION *
*        |            |     | to K-PROG-VERSION (house standard) *
*----------------------------------------------------------------*
*
* Program Description
* --------------------
*
* Reads one FILTER-REQUEST-RECORD off FILTERREQ - a status test
* (OVERSOLD, OVERBOUGHT or BOTH) and a comma list of the timeframes
* that must all satisfy it.  An empty list means all four configured
* timeframes are required.  The symbol universe currently on file in
* STOCHRSI_CURRENT is walked with a cursor; a symbol qualifies only
* when every REQUESTED timeframe has a current row and that row's
* status passes the test (a missing row on a requested timeframe is
* a miss, full stop).  Matches are held in memory, exchange-sorted
* by 24-hour volume descending (zero-volume symbols last, by symbol
* ascending within that), and written to FILTEROUT with a trailing
* match-count line.
*
******************************************************************

 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     UPSI-0 IS SHOW-VERSION-SW
         ON STATUS IS SHOW-VERSION
     UPSI-1 IS SHOW-TRACE-SW
         ON STATUS IS SHOW-TRACE
     CLASS NUMERIC-SIGN IS "+" "-".

 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT FILTERREQ-FILE ASSIGN TO "FILTERREQ"
         ORGANIZATION IS SEQUENTIAL
         FILE STATUS IS FILE-STATUS.
     SELECT FILTEROUT-FILE ASSIGN TO "FILTEROUT"
         ORGANIZATION IS SEQUENTIAL
         FILE STATUS IS FILE-STATUS.

 DATA DIVISION.
 FILE SECTION.

 FD  FILTERREQ-FILE
     LABEL RECORDS ARE STANDARD
     RECORD CONTAINS 35 CHARACTERS.
 01          FILTERREQ-IN-REC.
     COPY    RS-FLTREQ.

 FD  FILTEROUT-FILE
     LABEL RECORDS ARE STANDARD
     RECORD CONTAINS 75 CHARACTERS.
 01          FILTEROUT-OUT-REC.
     COPY    RS-FLTOUT.
*-->    Addressable view of the trailing pad - FILLER itself
*-->    cannot be MOVEd to by name
 01          FILTEROUT-OUT-PAD REDEFINES FILTEROUT-OUT-REC.
     05      FILLER              PIC X(70).
     05      FO-PAD              PIC X(05).

 WORKING-STORAGE SECTION.
*--------------------------------------------------------------------*
* REQ-4895 trace counters, shown only when UPSI-1 is ON - standalone
*--------------------------------------------------------------------*
 77          C4-LOOKUP-COUNT      PIC S9(04) COMP VALUE ZERO.
 77          C4-TABLE-FULL-COUNT  PIC S9(04) COMP VALUE ZERO.

*--------------------------------------------------------------------*
* Comp fields: prefix Cn with n = number of digits
*--------------------------------------------------------------------*
 01          COMP-FIELDS.
     05      C4-TF-IDX           PIC S9(04) COMP.
     05      C4-MATCH-N          PIC S9(04) COMP.
     05      C4-I                PIC S9(04) COMP.
     05      C4-J                PIC S9(04) COMP.
     05      C4-SCAN-PTR         PIC S9(04) COMP.

*--------------------------------------------------------------------*
* Fields with constant content: prefix K
*--------------------------------------------------------------------*
 01          CONSTANT-FIELDS.
     05      K-MODULE            PIC X(08)      VALUE "RSIFLT0O".
     05      K-PROG-VERSION      PIC X(08)      VALUE "A.00.05 ".
     05      K-MAX-MATCH         PIC S9(04) COMP VALUE 50.
     05      K-NUM-TF            PIC S9(04) COMP VALUE 4.

     05      TIMEFRAME-TABLE.
         10  FILLER              PIC X(04) VALUE "15m ".
         10  FILLER              PIC X(04) VALUE "1h  ".
         10  FILLER              PIC X(04) VALUE "4h  ".
         10  FILLER              PIC X(04) VALUE "1d  ".
     05      TIMEFRAME-TABLE-R REDEFINES TIMEFRAME-TABLE.
         10  TF-CODE             PIC X(04) OCCURS 4 TIMES.

*--------------------------------------------------------------------*
* Condition fields: prefix F / status
*--------------------------------------------------------------------*
 01          SWITCHES.
     05      FILE-STATUS         PIC X(02).
         88  FILE-OK                           VALUE "00".
         88  FILE-EOF                          VALUE "10".
     05      SYMBOL-EOF-SW       PIC X         VALUE "N".
         88  SYMBOL-EOF                        VALUE "Y".
     05      PRG-STATUS          PIC 9         VALUE ZERO.
         88  PRG-OK                            VALUE ZERO.
         88  PRG-ABBRUCH                       VALUE 1.

*--------------------------------------------------------------------*
* The four-slot requested-timeframe flag, built from FR-TF-LIST; an
* empty request list sets all four flags ON
*--------------------------------------------------------------------*
 01          REQUEST-WORK.
     05      REQ-STATUS          PIC X(10).
     05      REQ-TF-WANTED OCCURS 4 TIMES PIC X VALUE "N".
         88  REQ-TF-IS-WANTED                  VALUE "Y".
     05      W-TOKEN             PIC X(04).

*--------------------------------------------------------------------*
* One cell per symbol that matches so far - held in memory so the
* whole set can be exchange-sorted before it is written out
*--------------------------------------------------------------------*
 01          MATCH-TABLE.
     05      MATCH-ENTRY OCCURS 50 TIMES INDEXED BY MT-IDX.
         10  MT-SYMBOL           PIC X(12).
         10  MT-VOLUME           PIC S9(13)V9(04).
         10  MT-TF-STATUS OCCURS 4 TIMES PIC X(10).

*--------------------------------------------------------------------*
* Working fields for the cursor walk and the sort/write passes
*--------------------------------------------------------------------*
 01          WORK-FIELDS.
     05      W-ALL-MATCH-SW      PIC X         VALUE "Y".
         88  W-ALL-MATCH                       VALUE "Y".
     05      W-STATUS-OK-SW      PIC X         VALUE "N".
         88  W-STATUS-OK                       VALUE "Y".
     05      W-ORDER-SW          PIC X         VALUE "N".
         88  W-OUT-OF-ORDER                    VALUE "Y".
     05      W-SAVE-SYMBOL       PIC X(12).
     05      W-HOLD-SYMBOL       PIC X(12).
     05      W-HOLD-VOLUME       PIC S9(13)V9(04).
     05      W-HOLD-TF-GROUP.
         10  W-HOLD-TF-STATUS OCCURS 4 TIMES PIC X(10).
*-->    Flat view of the four status slots - lets the group be
*-->    space-filled in one MOVE instead of four
     05      W-HOLD-TF-FLAT REDEFINES W-HOLD-TF-GROUP PIC X(40).
     05      W-RPT-TOTAL         PIC ZZZ9.

 01          RPT-HEADER-LINE.
     05      FILLER              PIC X(01) VALUE SPACES.
     05      RH-TEXT             PIC X(50) VALUE SPACES.
     05      FILLER              PIC X(14) VALUE SPACES.

 01          RPT-COUNT-LINE.
     05      FILLER              PIC X(01) VALUE SPACES.
     05      RC-TOTAL            PIC ZZZ9.
     05      FILLER              PIC X(01) VALUE SPACES.
     05      RC-TEXT             PIC X(14) VALUE "SYMBOLS MATCHED".
     05      FILLER              PIC X(48) VALUE SPACES.

 EXEC SQL
     INCLUDE SQLCA
 END-EXEC

 EXEC SQL
     BEGIN DECLARE SECTION
 END-EXEC

 01          HOST-VARIABLES.
     05      H-SYMBOL            PIC X(12).
     05      H-TIMEFRAME         PIC X(04).
     05      H-STATUS            PIC X(10).
     05      H-VOLUME            PIC S9(13)V9(04).

 EXEC SQL
     END DECLARE SECTION
 END-EXEC

 EXEC SQL
     DECLARE SYMBOL_CURS CURSOR FOR
         SELECT DISTINCT SD_SYMBOL
           FROM STOCHRSI_CURRENT
          ORDER BY SD_SYMBOL
 END-EXEC

 PROCEDURE DIVISION.
******************************************************************
* Control section
******************************************************************
 A100-CONTROL SECTION.
 A100-00.
     IF  SHOW-VERSION
         DISPLAY K-MODULE " VERSION " K-PROG-VERSION
         STOP RUN
     END-IF

     PERFORM B100-INITIAL
     IF  PRG-ABBRUCH
         STOP RUN
     END-IF

     PERFORM B200-READ-REQUEST
     PERFORM B300-SCAN-SYMBOLS
     PERFORM B400-SORT-MATCHES
     PERFORM B500-WRITE-RESULTS
     PERFORM B900-FINAL

     STOP RUN
     .
 A100-99.
     EXIT.

******************************************************************
* Opening work - clear the match table, open the request and
* result files
******************************************************************
 B100-INITIAL SECTION.
 B100-00.
     INITIALIZE MATCH-TABLE
     MOVE ZERO TO C4-MATCH-N
     MOVE ZERO TO C4-LOOKUP-COUNT
     MOVE ZERO TO C4-TABLE-FULL-COUNT

     OPEN INPUT  FILTERREQ-FILE
     IF  NOT FILE-OK
         DISPLAY K-MODULE " - CANNOT OPEN FILTERREQ, STATUS "
                 FILE-STATUS
         GO TO B100-ERROR
     END-IF

     OPEN OUTPUT FILTEROUT-FILE
     IF  NOT FILE-OK
         DISPLAY K-MODULE " - CANNOT OPEN FILTEROUT, STATUS "
                 FILE-STATUS
         GO TO B100-ERROR
     END-IF

     GO TO B100-99.

 B100-ERROR.
     SET PRG-ABBRUCH TO TRUE.

 B100-99.
     EXIT.

******************************************************************
* Read the one filter request, parse the status test and build the
* requested-timeframe flags out of FR-TF-LIST
******************************************************************
 B200-READ-REQUEST SECTION.
 B200-00.
     READ FILTERREQ-FILE
         AT END
             DISPLAY K-MODULE " - NO FILTER REQUEST ON FILE"
             SET PRG-ABBRUCH TO TRUE
             EXIT SECTION
     END-READ

     IF  FR-FROM-BATCH
         DISPLAY K-MODULE " - BATCH-SOURCED REQUEST"
     END-IF

     MOVE FR-STATUS TO REQ-STATUS
     MOVE "N" TO REQ-TF-WANTED(1) REQ-TF-WANTED(2)
                 REQ-TF-WANTED(3) REQ-TF-WANTED(4)

     IF  FR-TF-LIST = SPACES
         MOVE "Y" TO REQ-TF-WANTED(1) REQ-TF-WANTED(2)
                     REQ-TF-WANTED(3) REQ-TF-WANTED(4)
     ELSE
         MOVE 1 TO C4-SCAN-PTR
         PERFORM C200-PARSE-ONE-TOKEN
             UNTIL C4-SCAN-PTR > 20
     END-IF
     .
 B200-99.
     EXIT.

******************************************************************
* Pull the next comma-delimited token out of FR-TF-LIST, match it
* against the four configured codes, and flag that slot wanted
******************************************************************
 C200-PARSE-ONE-TOKEN SECTION.
 C200-00.
     MOVE SPACES TO W-TOKEN
     UNSTRING FR-TF-LIST DELIMITED BY ","
         INTO W-TOKEN
         WITH POINTER C4-SCAN-PTR
         ON OVERFLOW MOVE 21 TO C4-SCAN-PTR
     END-UNSTRING

     IF  W-TOKEN NOT = SPACES
         PERFORM D200-FLAG-TOKEN
             VARYING C4-TF-IDX FROM 1 BY 1 UNTIL C4-TF-IDX > K-NUM-TF
     END-IF
     .
 C200-99.
     EXIT.

 D200-FLAG-TOKEN SECTION.
 D200-00.
     IF  TF-CODE(C4-TF-IDX) = W-TOKEN
         MOVE "Y" TO REQ-TF-WANTED(C4-TF-IDX)
     END-IF
     .
 D200-99.
     EXIT.

******************************************************************
* Walk every symbol that has at least one current row, decide
* whether it matches on all requested timeframes, and keep it if so
******************************************************************
 B300-SCAN-SYMBOLS SECTION.
 B300-00.
     PERFORM C300-OPEN-SYMBOL-CURSOR
     PERFORM C310-FETCH-SYMBOL-CURSOR

     PERFORM D300-TEST-ONE-SYMBOL
         UNTIL SYMBOL-EOF

     PERFORM C390-CLOSE-SYMBOL-CURSOR
     .
 B300-99.
     EXIT.

 C300-OPEN-SYMBOL-CURSOR SECTION.
 C300-00.
     EXEC SQL
         OPEN SYMBOL_CURS
     END-EXEC
     .
 C300-99.
     EXIT.

 C310-FETCH-SYMBOL-CURSOR SECTION.
 C310-00.
     EXEC SQL
         FETCH SYMBOL_CURS
          INTO :H-SYMBOL
     END-EXEC

     EVALUATE SQLCODE OF SQLCA
         WHEN ZERO
             MOVE H-SYMBOL TO W-SAVE-SYMBOL
         WHEN 100
             SET SYMBOL-EOF TO TRUE
         WHEN OTHER
             DISPLAY K-MODULE " - SQL ERROR ON SYMBOL CURSOR "
                     SQLCODE OF SQLCA
             SET SYMBOL-EOF TO TRUE
     END-EVALUATE
     .
 C310-99.
     EXIT.

 C390-CLOSE-SYMBOL-CURSOR SECTION.
 C390-00.
     EXEC SQL
         CLOSE SYMBOL_CURS
     END-EXEC
     .
 C390-99.
     EXIT.

******************************************************************
* Look up this symbol's status on every configured timeframe; the
* symbol matches only if every REQUESTED slot looked up clean and
* passed the status test
******************************************************************
 D300-TEST-ONE-SYMBOL SECTION.
 D300-00.
     SET W-ALL-MATCH TO TRUE
     MOVE ZERO TO W-HOLD-VOLUME
     MOVE SPACES TO W-HOLD-TF-FLAT

     PERFORM E300-LOOKUP-ONE-TIMEFRAME
         VARYING C4-TF-IDX FROM 1 BY 1 UNTIL C4-TF-IDX > K-NUM-TF

     IF  W-ALL-MATCH
         PERFORM F300-KEEP-MATCH
     END-IF

     PERFORM C310-FETCH-SYMBOL-CURSOR
     .
 D300-99.
     EXIT.

 E300-LOOKUP-ONE-TIMEFRAME SECTION.
 E300-00.
     ADD 1 TO C4-LOOKUP-COUNT
     MOVE W-SAVE-SYMBOL       TO H-SYMBOL
     MOVE TF-CODE(C4-TF-IDX)  TO H-TIMEFRAME

     EXEC SQL
         SELECT SD_STATUS, SD_VOLUME
           INTO :H-STATUS, :H-VOLUME
           FROM STOCHRSI_CURRENT
          WHERE SD_SYMBOL = :H-SYMBOL
            AND SD_TIMEFRAME = :H-TIMEFRAME
     END-EXEC

     EVALUATE SQLCODE OF SQLCA
         WHEN ZERO
             MOVE H-STATUS TO W-HOLD-TF-STATUS(C4-TF-IDX)
             MOVE H-VOLUME TO W-HOLD-VOLUME
             PERFORM G300-STATUS-PASSES
             IF  REQ-TF-IS-WANTED(C4-TF-IDX)
             AND NOT W-STATUS-OK
                 SET W-ALL-MATCH TO FALSE
             END-IF
         WHEN OTHER
             MOVE "NO DATA" TO W-HOLD-TF-STATUS(C4-TF-IDX)
             IF  REQ-TF-IS-WANTED(C4-TF-IDX)
                 SET W-ALL-MATCH TO FALSE
             END-IF
     END-EVALUATE
     .
 E300-99.
     EXIT.

******************************************************************
* The status test for the current timeframe's fetched H-STATUS
* against the requested REQ-STATUS
******************************************************************
 G300-STATUS-PASSES SECTION.
 G300-00.
     MOVE "N" TO W-STATUS-OK-SW
     IF  (REQ-STATUS = "OVERSOLD"   AND H-STATUS = "OVERSOLD")
      OR (REQ-STATUS = "OVERBOUGHT" AND H-STATUS = "OVERBOUGHT")
      OR (REQ-STATUS = "BOTH"       AND (H-STATUS = "OVERSOLD"
                                      OR H-STATUS = "OVERBOUGHT"))
         MOVE "Y" TO W-STATUS-OK-SW
     END-IF
     .
 G300-99.
     EXIT.

******************************************************************
* Append the current symbol to MATCH-TABLE
******************************************************************
 F300-KEEP-MATCH SECTION.
 F300-00.
     IF  C4-MATCH-N NOT LESS THAN K-MAX-MATCH
         ADD 1 TO C4-TABLE-FULL-COUNT
         EXIT SECTION
     END-IF

     ADD 1 TO C4-MATCH-N
     SET MT-IDX TO C4-MATCH-N
     MOVE W-SAVE-SYMBOL      TO MT-SYMBOL(MT-IDX)
     MOVE W-HOLD-VOLUME      TO MT-VOLUME(MT-IDX)
     MOVE W-HOLD-TF-STATUS(1) TO MT-TF-STATUS(MT-IDX, 1)
     MOVE W-HOLD-TF-STATUS(2) TO MT-TF-STATUS(MT-IDX, 2)
     MOVE W-HOLD-TF-STATUS(3) TO MT-TF-STATUS(MT-IDX, 3)
     MOVE W-HOLD-TF-STATUS(4) TO MT-TF-STATUS(MT-IDX, 4)
     .
 F300-99.
     EXIT.

******************************************************************
* Exchange sort of MATCH-TABLE: volume descending, zero-volume
* entries pushed to the tail in ascending symbol order
******************************************************************
 B400-SORT-MATCHES SECTION.
 B400-00.
     IF  C4-MATCH-N < 2
         EXIT SECTION
     END-IF

     PERFORM C400-SORT-PASS
         VARYING C4-I FROM 1 BY 1 UNTIL C4-I > C4-MATCH-N - 1
     .
 B400-99.
     EXIT.

 C400-SORT-PASS SECTION.
 C400-00.
     PERFORM D400-SORT-COMPARE
         VARYING C4-J FROM 1 BY 1 UNTIL C4-J > C4-MATCH-N - C4-I
     .
 C400-99.
     EXIT.

 D400-SORT-COMPARE SECTION.
 D400-00.
     PERFORM H400-OUT-OF-ORDER
     IF  W-OUT-OF-ORDER
         PERFORM E400-SWAP-ENTRIES
     END-IF
     .
 D400-99.
     EXIT.

******************************************************************
* Flags W-ORDER-SW "Y" when entry J should follow entry J+1 under
* the rule: higher volume first; among zero-volume entries, lower
* symbol first
******************************************************************
 H400-OUT-OF-ORDER SECTION.
 H400-00.
     MOVE "N" TO W-ORDER-SW
     IF  MT-VOLUME(C4-J) = ZERO AND MT-VOLUME(C4-J + 1) = ZERO
         IF  MT-SYMBOL(C4-J) > MT-SYMBOL(C4-J + 1)
             MOVE "Y" TO W-ORDER-SW
         END-IF
     ELSE
         IF  MT-VOLUME(C4-J) = ZERO
             MOVE "Y" TO W-ORDER-SW
         ELSE
             IF  MT-VOLUME(C4-J + 1) NOT = ZERO
             AND MT-VOLUME(C4-J) < MT-VOLUME(C4-J + 1)
                 MOVE "Y" TO W-ORDER-SW
             END-IF
         END-IF
     END-IF
     .
 H400-99.
     EXIT.

 E400-SWAP-ENTRIES SECTION.
 E400-00.
     MOVE MT-SYMBOL(C4-J)       TO W-HOLD-SYMBOL
     MOVE MT-VOLUME(C4-J)       TO W-HOLD-VOLUME
     MOVE MT-TF-STATUS(C4-J, 1) TO W-HOLD-TF-STATUS(1)
     MOVE MT-TF-STATUS(C4-J, 2) TO W-HOLD-TF-STATUS(2)
     MOVE MT-TF-STATUS(C4-J, 3) TO W-HOLD-TF-STATUS(3)
     MOVE MT-TF-STATUS(C4-J, 4) TO W-HOLD-TF-STATUS(4)

     MOVE MT-SYMBOL(C4-J + 1)       TO MT-SYMBOL(C4-J)
     MOVE MT-VOLUME(C4-J + 1)       TO MT-VOLUME(C4-J)
     MOVE MT-TF-STATUS(C4-J + 1, 1) TO MT-TF-STATUS(C4-J, 1)
     MOVE MT-TF-STATUS(C4-J + 1, 2) TO MT-TF-STATUS(C4-J, 2)
     MOVE MT-TF-STATUS(C4-J + 1, 3) TO MT-TF-STATUS(C4-J, 3)
     MOVE MT-TF-STATUS(C4-J + 1, 4) TO MT-TF-STATUS(C4-J, 4)

     MOVE W-HOLD-SYMBOL         TO MT-SYMBOL(C4-J + 1)
     MOVE W-HOLD-VOLUME         TO MT-VOLUME(C4-J + 1)
     MOVE W-HOLD-TF-STATUS(1)   TO MT-TF-STATUS(C4-J + 1, 1)
     MOVE W-HOLD-TF-STATUS(2)   TO MT-TF-STATUS(C4-J + 1, 2)
     MOVE W-HOLD-TF-STATUS(3)   TO MT-TF-STATUS(C4-J + 1, 3)
     MOVE W-HOLD-TF-STATUS(4)   TO MT-TF-STATUS(C4-J + 1, 4)
     .
 E400-99.
     EXIT.

******************************************************************
* Header, one line per matched symbol in sorted order, trailing
* match-count line
******************************************************************
 B500-WRITE-RESULTS SECTION.
 B500-00.
     MOVE SPACES TO RPT-HEADER-LINE
     STRING "STATUS=" DELIMITED BY SIZE
            REQ-STATUS DELIMITED BY SPACE
            "  TIMEFRAMES=" DELIMITED BY SIZE
            FR-TF-LIST DELIMITED BY SIZE
       INTO RH-TEXT
     MOVE RPT-HEADER-LINE TO FILTEROUT-OUT-REC
     MOVE SPACES TO FO-PAD
     WRITE FILTEROUT-OUT-REC

     PERFORM D500-WRITE-ONE-MATCH
         VARYING MT-IDX FROM 1 BY 1 UNTIL MT-IDX > C4-MATCH-N

     MOVE C4-MATCH-N TO RC-TOTAL
     MOVE RPT-COUNT-LINE TO FILTEROUT-OUT-REC
     MOVE SPACES TO FO-PAD
     WRITE FILTEROUT-OUT-REC
     .
 B500-99.
     EXIT.

 D500-WRITE-ONE-MATCH SECTION.
 D500-00.
     MOVE MT-SYMBOL(MT-IDX) TO FO-SYMBOL
     MOVE MT-VOLUME(MT-IDX) TO FO-VOLUME
     MOVE MT-TF-STATUS(MT-IDX, 1) TO FO-TF-STATUS(1)
     MOVE MT-TF-STATUS(MT-IDX, 2) TO FO-TF-STATUS(2)
     MOVE MT-TF-STATUS(MT-IDX, 3) TO FO-TF-STATUS(3)
     MOVE MT-TF-STATUS(MT-IDX, 4) TO FO-TF-STATUS(4)
     IF  MT-VOLUME(MT-IDX) = ZERO
         SET FO-ZERO-VOLUME TO TRUE
     ELSE
         SET FO-HAS-VOLUME TO TRUE
     END-IF
     MOVE SPACES TO FO-PAD
     WRITE FILTEROUT-OUT-REC
     .
 D500-99.
     EXIT.

******************************************************************
* Closing work
******************************************************************
 B900-FINAL SECTION.
 B900-00.
     CLOSE FILTERREQ-FILE
     CLOSE FILTEROUT-FILE
     PERFORM B910-TRACE-COUNTS THRU B910-99
     .
 B900-99.
     EXIT.

*-->    REQ-4895 - desk diagnostic line, UPSI-1 ON only
 B910-TRACE-COUNTS.
     IF  SHOW-TRACE
         DISPLAY K-MODULE " - LOOKUPS " C4-LOOKUP-COUNT
                 " TABLE-FULL SKIPS " C4-TABLE-FULL-COUNT
     END-IF
     .
 B910-99.
     EXIT.
