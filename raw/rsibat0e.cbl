 IDENTIFICATION DIVISION.

 PROGRAM-ID.    RSIBAT0O.
 AUTHOR.        D. KOVACH.
 INSTALLATION.  FIRST CAPITAL TRUST CO. - INVESTMENT SYSTEMS DIV.
 DATE-WRITTEN.  1986-09-15.
 DATE-COMPILED.
 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.

*****************************************************************
* Last Revision  :: 2009-03-18
* Last Version   :: A.00.08
* Short Desc.    :: PAIRCALC batch driver - runs the STOCHRSI
* Short Desc.    :: engine over the symbol/candle universe, keeps
* Short Desc.    :: the current-value and history datastore, and
* Short Desc.    :: prints the summary-by-timeframe report
* Package        :: PAIRSCRN
*
* Change history (update version/date in K-PROG-VERSION below)
*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
*----------------------------------------------------------------*
* Ver.   | Date       | By  | Description                       *
*--------|------------|-----|-----------------------------------*
*A.00.00 | 1986-09-15 | DK  | Original - SYMBOLS/CANDLES to      *
*        |            |     | CURRENT/HISTORY, summary report    *
*--------|------------|-----|-----------------------------------*
*A.00.01 | 1988-02-26 | DK  | Added stochastic smoothing to match *
*        |            |     | RSICLC0M A.00.01                   *
*--------|------------|-----|-----------------------------------*
*A.00.02 | 1990-01-18 | RLH | Datastore moved to SQL tables       *
*        |            |     | (STOCHRSI_CURRENT/STOCHRSI_HISTORY) *
*--------|------------|-----|-----------------------------------*
*A.00.03 | 1993-05-14 | RLH | Added TEST-MODE switch (first 5    *
*        |            |     | symbols only) for desk dry runs    *
*--------|------------|-----|-----------------------------------*
*A.00.04 | 1999-01-11 | CAW | Y2K review - no date fields, OK    *
*--------|------------|-----|-----------------------------------*
*A.00.05 | 2003-07-21 | JMT | MDS-0118 raised series/symbol      *
*        |            |     | limits, added volume to CURRENT    *
*--------|------------|-----|-----------------------------------*
*A.00.06 | 2007-11-02 | PDQ | REQ-4471 keep larger of stored/new  *
*        |            |     | 24h volume across runs             *
*--------|------------|-----|-----------------------------------*
*A.00.07 | 2009-03-16 | SLV | REQ-4895 a symbol with no CANDLES   *
*        |            |     | group at all for a timeframe was   *
*        |            |     | not being counted against FINAL    *
*        |            |     | SUMMARY total - closed the gap     *
*--------|------------|-----|-----------------------------------*
*A.00.08 | 2009-03-18 | SLV | REQ-4895 audit: LK- linkage prefix  *
*        |            |     | renamed to LINK- (house standard), *
*        |            |     | WS- counters renamed to C4- and    *
*        |            |     | WS-PROG-VERSION to K-PROG-VERSION  *
*----------------------------------------------------------------*
*
* Program Description
* --------------------
*
* Reads the trading-pair universe (SYMBOLS) and the closing-price
* series for each symbol/timeframe (CANDLES, sorted symbol within
* timeframe within sequence), runs the STOCHRSI engine RSICLC0M
* over each series, rounds and classifies the latest bar, and
* keeps the datastore current:  STOCHRSI_CURRENT carries the one
* live value per symbol/timeframe, STOCHRSI_HISTORY carries the
* last five.  A flat export of both is produced at end of run for
* whoever still wants to read them off tape.  Finishes with the
* summary-by-timeframe report to SUMMARY.
*
* UPSI-1 ON means test mode - only the first five symbols in the
* SYMBOLS file are processed, for a quick desk dry run.
*
******************************************************************

 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     UPSI-0 IS SHOW-VERSION-SW
         ON STATUS IS SHOW-VERSION
     UPSI-1 IS TEST-MODE-SW
         ON STATUS IS TEST-MODE
     CLASS NUMERIC-SIGN IS "+" "-".

 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT SYMBOL-FILE  ASSIGN TO "SYMBOLS"
         ORGANIZATION IS SEQUENTIAL
         FILE STATUS IS FILE-STATUS.
     SELECT CANDLE-FILE  ASSIGN TO "CANDLES"
         ORGANIZATION IS SEQUENTIAL
         FILE STATUS IS FILE-STATUS.
     SELECT CURRENT-FILE ASSIGN TO "CURRENT"
         ORGANIZATION IS SEQUENTIAL
         FILE STATUS IS FILE-STATUS.
     SELECT HISTORY-FILE ASSIGN TO "HISTORY"
         ORGANIZATION IS SEQUENTIAL
         FILE STATUS IS FILE-STATUS.
     SELECT SUMMARY-FILE ASSIGN TO "SUMMARY"
         ORGANIZATION IS SEQUENTIAL
         FILE STATUS IS FILE-STATUS.

 DATA DIVISION.
 FILE SECTION.

 FD  SYMBOL-FILE
     LABEL RECORDS ARE STANDARD
     RECORD CONTAINS 45 CHARACTERS.
 01          SYMBOL-IN-REC.
     COPY    RS-SYMBOL.

 FD  CANDLE-FILE
     LABEL RECORDS ARE STANDARD
     RECORD CONTAINS 43 CHARACTERS.
 01          CANDLE-IN-REC.
     COPY    RS-CANDLE.

 FD  CURRENT-FILE
     LABEL RECORDS ARE STANDARD
     RECORD CONTAINS 74 CHARACTERS.
 01          CURRENT-OUT-REC.
     COPY    RS-CURRNT.
*-->    Addressable view of the trailing pad - FILLER itself
*-->    cannot be MOVEd to by name
 01          CURRENT-OUT-PAD REDEFINES CURRENT-OUT-REC.
     05      FILLER              PIC X(65).
     05      CO-PAD              PIC X(09).

 FD  HISTORY-FILE
     LABEL RECORDS ARE STANDARD
     RECORD CONTAINS 44 CHARACTERS.
 01          HISTORY-OUT-REC.
     COPY    RS-HISTRY.
 01          HISTORY-OUT-PAD REDEFINES HISTORY-OUT-REC.
     05      FILLER              PIC X(39).
     05      HO-PAD              PIC X(05).

 FD  SUMMARY-FILE
     LABEL RECORDS ARE STANDARD
     RECORD CONTAINS 132 CHARACTERS.
 01          SUMMARY-LINE            PIC X(132).

 WORKING-STORAGE SECTION.
*--------------------------------------------------------------------*
* REQ-4895 run counters - standalone, not worth a group of their own
*--------------------------------------------------------------------*
 77          C4-MISSING-TF-COUNT PIC S9(04) COMP VALUE ZERO.
 77          C4-DATASTORE-WRITES PIC S9(04) COMP VALUE ZERO.

*--------------------------------------------------------------------*
* Comp fields: prefix Cn with n = number of digits
*--------------------------------------------------------------------*
 01          COMP-FIELDS.
     05      C4-SYM-N            PIC S9(04) COMP.
     05      C4-SYM-IDX          PIC S9(04) COMP.
     05      C4-TF-IDX           PIC S9(04) COMP.
     05      C4-BAR-IDX          PIC S9(04) COMP.
     05      C4-HIST-IDX         PIC S9(04) COMP.
     05      C4-RPT-RANK         PIC S9(04) COMP.
     05      C4-FOUND-TF         PIC S9(04) COMP.

*--------------------------------------------------------------------*
* Fields with constant content: prefix K
*--------------------------------------------------------------------*
 01          CONSTANT-FIELDS.
     05      K-MODULE            PIC X(08)      VALUE "RSIBAT0O".
     05      K-PROG-VERSION      PIC X(08)      VALUE "A.00.08 ".
     05      K-MAX-SYM           PIC S9(04) COMP VALUE 50.
     05      K-MAX-BARS          PIC S9(04) COMP VALUE 100.
     05      K-NUM-TF            PIC S9(04) COMP VALUE 4.
     05      K-TEST-LIMIT        PIC S9(04) COMP VALUE 5.
     05      K-RPT-MAX           PIC S9(04) COMP VALUE 20.
     05      K-HIST-DEEP         PIC S9(04) COMP VALUE 5.
     05      K-OVERSOLD-LIM      PIC S9(03)V9(04) VALUE 20.0000.
     05      K-OVERBOT-LIM       PIC S9(03)V9(04) VALUE 80.0000.

     05      TIMEFRAME-TABLE.
         10  FILLER              PIC X(04) VALUE "15m ".
         10  FILLER              PIC X(04) VALUE "1h  ".
         10  FILLER              PIC X(04) VALUE "4h  ".
         10  FILLER              PIC X(04) VALUE "1d  ".
     05      TIMEFRAME-TABLE-R REDEFINES TIMEFRAME-TABLE.
         10  TF-CODE             PIC X(04) OCCURS 4 TIMES.

*--------------------------------------------------------------------*
* Condition fields: prefix F / status
*--------------------------------------------------------------------*
 01          SWITCHES.
     05      FILE-STATUS         PIC X(02).
         88  FILE-OK                           VALUE "00".
         88  FILE-EOF                          VALUE "10".
     05      SYM-EOF-SW          PIC X         VALUE "N".
         88  SYM-EOF                           VALUE "Y".
     05      CAN-EOF-SW          PIC X         VALUE "N".
         88  CAN-EOF                           VALUE "Y".
     05      PRG-STATUS          PIC 9         VALUE ZERO.
         88  PRG-OK                            VALUE ZERO.
         88  PRG-ABBRUCH                       VALUE 1.

*--------------------------------------------------------------------*
* Symbol universe, held in memory for the run
*--------------------------------------------------------------------*
 01          SYMBOL-TABLE.
     05      SYM-ENTRY OCCURS 50 TIMES INDEXED BY SYM-IDX.
         10  SYM-CODE            PIC X(12).
         10  SYM-BASE            PIC X(08).
         10  SYM-QUOTE           PIC X(08).
         10  SYM-VOLUME          PIC S9(13)V9(04).

*--------------------------------------------------------------------*
* One result cell per symbol/timeframe
*--------------------------------------------------------------------*
 01          RESULT-TABLE.
     05      RESULT-SYM OCCURS 50 TIMES INDEXED BY RS-SYM-IDX.
         10  RESULT-TF OCCURS 4 TIMES INDEXED BY RS-TF-IDX.
             15  RES-FOUND       PIC X       VALUE "N".
                 88  RES-HAS-DATA            VALUE "Y".
             15  RES-K           PIC S9(03)V9(04).
             15  RES-D           PIC S9(03)V9(04).
             15  RES-RSI         PIC S9(03)V9(04).
             15  RES-STATUS      PIC X(10).
             15  RES-HIST-N      PIC S9(04) COMP.
             15  RES-HIST-K      PIC S9(03)V9(04) OCCURS 5 TIMES.
             15  RES-HIST-D      PIC S9(03)V9(04) OCCURS 5 TIMES.
             15  RES-HIST-RSI    PIC S9(03)V9(04) OCCURS 5 TIMES.

*--------------------------------------------------------------------*
* Per-timeframe run counters
*--------------------------------------------------------------------*
 01          TF-COUNTERS.
     05      TF-COUNT OCCURS 4 TIMES.
         10  TF-SUCCESS          PIC S9(04) COMP.
         10  TF-TOTAL            PIC S9(04) COMP.

*--------------------------------------------------------------------*
* Parameter block passed to RSICLC0M - shape shared via copybook
*--------------------------------------------------------------------*
 01          CALC-PARM.
     COPY    RS-CALCPM.

*--------------------------------------------------------------------*
* Working fields for the symbol/candle merge and rounding step
*--------------------------------------------------------------------*
 01          WORK-FIELDS.
     05      W-SAVE-SYMBOL       PIC X(12).
     05      W-SAVE-TF           PIC X(04).
     05      W-LAST-BAR          PIC S9(04) COMP.
     05      W-LAST-K            PIC S9(03)V9(04).
     05      W-LAST-D            PIC S9(03)V9(04).
     05      W-LAST-RSI          PIC S9(03)V9(04).
     05      W-RPT-K             PIC ZZZ9.9999.
     05      W-RPT-D             PIC ZZZ9.9999.
     05      W-RPT-RSI           PIC ZZZ9.9999.
     05      W-RPT-RANK          PIC ZZ9.
     05      W-RPT-SUCCESS       PIC ZZZ9.
     05      W-RPT-TOTAL         PIC ZZZ9.
*-->    REQ-4895 - one flag per configured timeframe, set when a
*-->    CANDLES group was actually seen for the symbol in hand
     05      W-TF-SEEN-TAB.
         10  W-TF-SEEN           PIC X OCCURS 4 TIMES.
             88  W-TF-IS-SEEN                VALUE "Y".

 01          RPT-DETAIL-LINE.
     05      FILLER              PIC X(04) VALUE SPACES.
     05      RD-RANK             PIC ZZ9.
     05      FILLER              PIC X(02) VALUE SPACES.
     05      RD-SYMBOL           PIC X(12).
     05      FILLER              PIC X(02) VALUE SPACES.
     05      RD-K                PIC X(12).
     05      FILLER              PIC X(02) VALUE SPACES.
     05      RD-D                PIC X(12).
     05      FILLER              PIC X(02) VALUE SPACES.
     05      RD-RSI              PIC X(12).
     05      FILLER              PIC X(69) VALUE SPACES.

*-->    Alternate view of the same line for the NO DATA / error
*-->    case - rank and symbol share the same bytes as above, the
*-->    message just replaces the three numeric columns
 01          RPT-DETAIL-ERR-LINE REDEFINES RPT-DETAIL-LINE.
     05      FILLER              PIC X(04).
     05      FILLER              PIC X(03).
     05      FILLER              PIC X(02).
     05      FILLER              PIC X(12).
     05      FILLER              PIC X(02).
     05      RDE-TEXT            PIC X(40).
     05      FILLER              PIC X(69).

 01          RPT-TF-HEADER.
     05      FILLER              PIC X(01) VALUE SPACES.
     05      RH-TEXT             PIC X(30) VALUE SPACES.
     05      FILLER              PIC X(101) VALUE SPACES.

 01          RPT-TITLE-LINE.
     05      FILLER              PIC X(01) VALUE SPACES.
     05      RT-TEXT             PIC X(40)
             VALUE "STOCHASTIC RSI - SUMMARY BY TIMEFRAME".
     05      FILLER              PIC X(91) VALUE SPACES.

 01          RPT-COUNT-LINE.
     05      FILLER              PIC X(04) VALUE SPACES.
     05      RC-TF               PIC X(04).
     05      FILLER              PIC X(02) VALUE SPACES.
     05      RC-SUCCESS          PIC ZZZ9.
     05      FILLER              PIC X(01) VALUE "/".
     05      RC-TOTAL            PIC ZZZ9.
     05      FILLER              PIC X(113) VALUE SPACES.

 EXEC SQL
     INCLUDE SQLCA
 END-EXEC

 EXEC SQL
     BEGIN DECLARE SECTION
 END-EXEC

 01          HOST-VARIABLES.
     05      H-SYMBOL            PIC X(12).
     05      H-TIMEFRAME         PIC X(04).
     05      H-K                 PIC S9(03)V9(04).
     05      H-D                 PIC S9(03)V9(04).
     05      H-RSI               PIC S9(03)V9(04).
     05      H-STATUS            PIC X(10).
     05      H-VOLUME            PIC S9(13)V9(04).
     05      H-SEQUENCE          PIC 9(01).
     05      H-MAX-VOLUME        PIC S9(13)V9(04).
     05      H-SQLIND            PIC S9(04) COMP.

 EXEC SQL
     END DECLARE SECTION
 END-EXEC

 PROCEDURE DIVISION.
******************************************************************
* Control section
******************************************************************
 A100-CONTROL SECTION.
 A100-00.
     IF  SHOW-VERSION
         DISPLAY K-MODULE " VERSION " K-PROG-VERSION
         STOP RUN
     END-IF

     PERFORM B100-INITIAL
     IF  PRG-ABBRUCH
         STOP RUN
     END-IF

     PERFORM B200-LOAD-SYMBOLS
     PERFORM B300-PROCESS-SYMBOLS
     PERFORM B400-WRITE-DATASTORE
     PERFORM B500-PRINT-SUMMARY
     PERFORM B900-FINAL

     STOP RUN
     .
 A100-99.
     EXIT.

******************************************************************
* Opening work - clear tables/counters, open the files we use
* for the whole run
******************************************************************
 B100-INITIAL SECTION.
 B100-00.
     INITIALIZE SYMBOL-TABLE RESULT-TABLE TF-COUNTERS
     MOVE ZERO TO C4-SYM-N
     MOVE ZERO TO C4-MISSING-TF-COUNT
     MOVE ZERO TO C4-DATASTORE-WRITES

     OPEN INPUT  SYMBOL-FILE
     IF  NOT FILE-OK
         DISPLAY K-MODULE " - CANNOT OPEN SYMBOLS, STATUS "
                 FILE-STATUS
         GO TO B100-ERROR
     END-IF

     OPEN INPUT  CANDLE-FILE
     IF  NOT FILE-OK
         DISPLAY K-MODULE " - CANNOT OPEN CANDLES, STATUS "
                 FILE-STATUS
         GO TO B100-ERROR
     END-IF

     OPEN OUTPUT SUMMARY-FILE
     IF  NOT FILE-OK
         DISPLAY K-MODULE " - CANNOT OPEN SUMMARY, STATUS "
                 FILE-STATUS
         GO TO B100-ERROR
     END-IF

     GO TO B100-99.

 B100-ERROR.
     SET PRG-ABBRUCH TO TRUE.

 B100-99.
     EXIT.

******************************************************************
* Load the symbol universe into SYMBOL-TABLE; under TEST-MODE-SW
* only the first K-TEST-LIMIT symbols are kept
******************************************************************
 B200-LOAD-SYMBOLS SECTION.
 B200-00.
     PERFORM C200-READ-SYMBOL
     PERFORM C210-KEEP-SYMBOL
         UNTIL SYM-EOF
            OR C4-SYM-N NOT LESS THAN K-MAX-SYM
            OR (TEST-MODE AND C4-SYM-N NOT LESS THAN K-TEST-LIMIT)
     .
 B200-99.
     EXIT.

 C200-READ-SYMBOL SECTION.
 C200-00.
     READ SYMBOL-FILE
         AT END SET SYM-EOF TO TRUE
     END-READ
     .
 C200-99.
     EXIT.

 C210-KEEP-SYMBOL SECTION.
 C210-00.
     ADD 1 TO C4-SYM-N
     SET SYM-IDX TO C4-SYM-N
     MOVE SY-SYMBOL  TO SYM-CODE(SYM-IDX)
     MOVE SY-BASE    TO SYM-BASE(SYM-IDX)
     MOVE SY-QUOTE   TO SYM-QUOTE(SYM-IDX)
     MOVE SY-VOLUME  TO SYM-VOLUME(SYM-IDX)

*-->    REQ-4471 - keep the larger of the stored and new volume
     PERFORM D210-MAX-STORED-VOLUME

     PERFORM C200-READ-SYMBOL
     .
 C210-99.
     EXIT.

******************************************************************
* Look up the highest volume already on file for this symbol in
* the datastore and keep it if it beats today's figure
******************************************************************
 D210-MAX-STORED-VOLUME SECTION.
 D210-00.
     MOVE SY-SYMBOL TO H-SYMBOL
     MOVE ZERO      TO H-MAX-VOLUME

     EXEC SQL
         SELECT MAX(SD_VOLUME)
           INTO :H-MAX-VOLUME
           FROM STOCHRSI_CURRENT
          WHERE SD_SYMBOL = :H-SYMBOL
     END-EXEC

     EVALUATE SQLCODE OF SQLCA
         WHEN ZERO
             IF  H-MAX-VOLUME > SYM-VOLUME(SYM-IDX)
                 MOVE H-MAX-VOLUME TO SYM-VOLUME(SYM-IDX)
             END-IF
         WHEN 100
             CONTINUE
         WHEN OTHER
             DISPLAY K-MODULE " - SQL ERROR ON VOLUME LOOKUP "
                     SQLCODE OF SQLCA
     END-EVALUATE
     .
 D210-99.
     EXIT.

******************************************************************
* Run the indicator for every symbol/timeframe; CANDLES is read
* once, straight through, sorted symbol within timeframe within
* sequence - a classic control-break merge against SYMBOL-TABLE
******************************************************************
 B300-PROCESS-SYMBOLS SECTION.
 B300-00.
     PERFORM C300-READ-CANDLE
     PERFORM D300-PROCESS-ONE-SYMBOL
         VARYING C4-SYM-IDX FROM 1 BY 1 UNTIL C4-SYM-IDX > C4-SYM-N
     .
 B300-99.
     EXIT.

 C300-READ-CANDLE SECTION.
 C300-00.
     READ CANDLE-FILE
         AT END SET CAN-EOF TO TRUE
     END-READ
     .
 C300-99.
     EXIT.

******************************************************************
* All the candle-file groups for one symbol (one group per
* timeframe the symbol appears under) are consumed here before
* the outer loop moves to the next symbol
******************************************************************
 D300-PROCESS-ONE-SYMBOL SECTION.
 D300-00.
     SET SYM-IDX    TO C4-SYM-IDX
     SET RS-SYM-IDX TO C4-SYM-IDX
     MOVE SPACES TO W-TF-SEEN-TAB

     PERFORM E300-PROCESS-CANDLE-GROUP
         UNTIL CAN-EOF
            OR CR-SYMBOL NOT = SYM-CODE(SYM-IDX)

*-->    REQ-4895 - a timeframe this symbol never showed up under in
*-->    CANDLES at all still owes the FINAL SUMMARY an error count
     PERFORM D390-CHECK-MISSING-TF THRU D390-99
         VARYING C4-TF-IDX FROM 1 BY 1 UNTIL C4-TF-IDX > K-NUM-TF
     .
 D300-99.
     EXIT.

 D390-CHECK-MISSING-TF.
     IF  NOT W-TF-IS-SEEN(C4-TF-IDX)
         ADD 1 TO TF-TOTAL(C4-TF-IDX)
         ADD 1 TO C4-MISSING-TF-COUNT
         SET RS-TF-IDX TO C4-TF-IDX
         MOVE "N" TO RES-FOUND(RS-SYM-IDX, RS-TF-IDX)
     END-IF
     .
 D390-99.
     EXIT.

******************************************************************
* Collect one symbol/timeframe's close series out of CANDLES,
* run the engine, round and classify, save the result cell
******************************************************************
 E300-PROCESS-CANDLE-GROUP SECTION.
 E300-00.
     MOVE CR-SYMBOL    TO W-SAVE-SYMBOL
     MOVE CR-TIMEFRAME TO W-SAVE-TF
     MOVE ZERO         TO LINK-N

     PERFORM F300-COLLECT-BAR
         UNTIL CAN-EOF
            OR CR-SYMBOL    NOT = W-SAVE-SYMBOL
            OR CR-TIMEFRAME NOT = W-SAVE-TF

     PERFORM G300-RUN-ENGINE
     .
 E300-99.
     EXIT.

 F300-COLLECT-BAR SECTION.
 F300-00.
     IF  LINK-N < K-MAX-BARS
         ADD 1 TO LINK-N
         MOVE CR-CLOSE TO LINK-CLOSE(LINK-N)
     END-IF

     PERFORM C300-READ-CANDLE
     .
 F300-99.
     EXIT.

******************************************************************
* Locate the timeframe slot for W-SAVE-TF, call RSICLC0M, then
* pick off the current bar and the last five defined bars
******************************************************************
 G300-RUN-ENGINE SECTION.
 G300-00.
     MOVE ZERO TO C4-FOUND-TF
     PERFORM H300-FIND-TF
         VARYING C4-TF-IDX FROM 1 BY 1 UNTIL C4-TF-IDX > K-NUM-TF

     IF  C4-FOUND-TF = ZERO
         EXIT SECTION
     END-IF

     SET RS-TF-IDX TO C4-FOUND-TF
     ADD 1 TO TF-TOTAL(C4-FOUND-TF)
     SET W-TF-IS-SEEN(C4-FOUND-TF) TO TRUE

     CALL "RSICLC0M" USING CALC-PARM

     MOVE LINK-N TO W-LAST-BAR
     IF  LINK-K-DEF(W-LAST-BAR) = "Y"
     AND LINK-D-DEF(W-LAST-BAR) = "Y"
         PERFORM I300-SAVE-CURRENT
         PERFORM J300-SAVE-HISTORY
         ADD 1 TO TF-SUCCESS(C4-FOUND-TF)
     ELSE
         MOVE "N" TO RES-FOUND(RS-SYM-IDX, RS-TF-IDX)
     END-IF
     .
 G300-99.
     EXIT.

 H300-FIND-TF SECTION.
 H300-00.
     IF  TF-CODE(C4-TF-IDX) = W-SAVE-TF
         MOVE C4-TF-IDX TO C4-FOUND-TF
     END-IF
     .
 H300-99.
     EXIT.

******************************************************************
* Round the current bar to 4 decimals (half-up) and classify
******************************************************************
 I300-SAVE-CURRENT SECTION.
 I300-00.
     COMPUTE W-LAST-K   ROUNDED = LINK-K(W-LAST-BAR)
     COMPUTE W-LAST-D   ROUNDED = LINK-D(W-LAST-BAR)
     IF  LINK-RSI-DEF(W-LAST-BAR) = "Y"
         COMPUTE W-LAST-RSI ROUNDED = LINK-RSI(W-LAST-BAR)
     ELSE
         MOVE ZERO TO W-LAST-RSI
     END-IF

     MOVE "Y"         TO RES-FOUND(RS-SYM-IDX, RS-TF-IDX)
     MOVE W-LAST-K     TO RES-K(RS-SYM-IDX, RS-TF-IDX)
     MOVE W-LAST-D     TO RES-D(RS-SYM-IDX, RS-TF-IDX)
     MOVE W-LAST-RSI   TO RES-RSI(RS-SYM-IDX, RS-TF-IDX)

     EVALUATE TRUE
         WHEN W-LAST-K < K-OVERSOLD-LIM
             MOVE "OVERSOLD"   TO RES-STATUS(RS-SYM-IDX, RS-TF-IDX)
         WHEN W-LAST-K > K-OVERBOT-LIM
             MOVE "OVERBOUGHT" TO RES-STATUS(RS-SYM-IDX, RS-TF-IDX)
         WHEN OTHER
             MOVE "NEUTRAL"    TO RES-STATUS(RS-SYM-IDX, RS-TF-IDX)
     END-EVALUATE
     .
 I300-99.
     EXIT.

******************************************************************
* Collect the last up-to-5 bars with K and D both defined, oldest
* first, for the history slice of this symbol/timeframe
******************************************************************
 J300-SAVE-HISTORY SECTION.
 J300-00.
     MOVE ZERO TO RES-HIST-N(RS-SYM-IDX, RS-TF-IDX)

     PERFORM K300-SCAN-FOR-HISTORY
         VARYING C4-BAR-IDX FROM 1 BY 1
             UNTIL C4-BAR-IDX > LINK-N
     .
 J300-99.
     EXIT.

******************************************************************
* Shift-and-append: keep only the newest K-HIST-DEEP entries by
* sliding the table down one slot whenever it is already full
******************************************************************
 K300-SCAN-FOR-HISTORY SECTION.
 K300-00.
     IF  LINK-K-DEF(C4-BAR-IDX) NOT = "Y"
      OR LINK-D-DEF(C4-BAR-IDX) NOT = "Y"
         EXIT SECTION
     END-IF

     IF  RES-HIST-N(RS-SYM-IDX, RS-TF-IDX) = K-HIST-DEEP
         PERFORM L300-SHIFT-HISTORY
             VARYING C4-HIST-IDX FROM 1 BY 1
                 UNTIL C4-HIST-IDX > K-HIST-DEEP - 1
     ELSE
         ADD 1 TO RES-HIST-N(RS-SYM-IDX, RS-TF-IDX)
     END-IF

     MOVE RES-HIST-N(RS-SYM-IDX, RS-TF-IDX) TO C4-HIST-IDX
     COMPUTE RES-HIST-K(RS-SYM-IDX, RS-TF-IDX, C4-HIST-IDX)
             ROUNDED = LINK-K(C4-BAR-IDX)
     COMPUTE RES-HIST-D(RS-SYM-IDX, RS-TF-IDX, C4-HIST-IDX)
             ROUNDED = LINK-D(C4-BAR-IDX)
     IF  LINK-RSI-DEF(C4-BAR-IDX) = "Y"
         COMPUTE RES-HIST-RSI(RS-SYM-IDX, RS-TF-IDX, C4-HIST-IDX)
                 ROUNDED = LINK-RSI(C4-BAR-IDX)
     ELSE
         MOVE ZERO TO RES-HIST-RSI(RS-SYM-IDX, RS-TF-IDX, C4-HIST-IDX)
     END-IF
     .
 K300-99.
     EXIT.

 L300-SHIFT-HISTORY SECTION.
 L300-00.
     MOVE RES-HIST-K(RS-SYM-IDX, RS-TF-IDX, C4-HIST-IDX + 1)
       TO RES-HIST-K(RS-SYM-IDX, RS-TF-IDX, C4-HIST-IDX)
     MOVE RES-HIST-D(RS-SYM-IDX, RS-TF-IDX, C4-HIST-IDX + 1)
       TO RES-HIST-D(RS-SYM-IDX, RS-TF-IDX, C4-HIST-IDX)
     MOVE RES-HIST-RSI(RS-SYM-IDX, RS-TF-IDX, C4-HIST-IDX + 1)
       TO RES-HIST-RSI(RS-SYM-IDX, RS-TF-IDX, C4-HIST-IDX)
     .
 L300-99.
     EXIT.

******************************************************************
* Persist the whole result table: SQL datastore first (so the
* screen and statistics jobs see it immediately), then the flat
* CURRENT/HISTORY export for the tape-oriented downstream jobs
******************************************************************
 B400-WRITE-DATASTORE SECTION.
 B400-00.
     PERFORM U100-BEGIN

     PERFORM D400-WRITE-SYMBOL-ROWS
         VARYING C4-SYM-IDX FROM 1 BY 1 UNTIL C4-SYM-IDX > C4-SYM-N

     PERFORM U110-COMMIT

     OPEN OUTPUT CURRENT-FILE
     OPEN OUTPUT HISTORY-FILE

     PERFORM D410-EXPORT-SYMBOL-ROWS
         VARYING C4-SYM-IDX FROM 1 BY 1 UNTIL C4-SYM-IDX > C4-SYM-N

     CLOSE CURRENT-FILE
     CLOSE HISTORY-FILE
     .
 B400-99.
     EXIT.

 D400-WRITE-SYMBOL-ROWS SECTION.
 D400-00.
     SET RS-SYM-IDX TO C4-SYM-IDX
     SET SYM-IDX    TO C4-SYM-IDX

     PERFORM E400-WRITE-TF-ROW
         VARYING RS-TF-IDX FROM 1 BY 1 UNTIL RS-TF-IDX > K-NUM-TF
     .
 D400-99.
     EXIT.

 E400-WRITE-TF-ROW SECTION.
 E400-00.
     IF  NOT RES-HAS-DATA(RS-SYM-IDX, RS-TF-IDX)
         EXIT SECTION
     END-IF

     MOVE SYM-CODE(SYM-IDX)                       TO H-SYMBOL
     MOVE TF-CODE(RS-TF-IDX)                  TO H-TIMEFRAME
     MOVE RES-K(RS-SYM-IDX, RS-TF-IDX)             TO H-K
     MOVE RES-D(RS-SYM-IDX, RS-TF-IDX)             TO H-D
     MOVE RES-RSI(RS-SYM-IDX, RS-TF-IDX)           TO H-RSI
     MOVE RES-STATUS(RS-SYM-IDX, RS-TF-IDX)        TO H-STATUS
     MOVE SYM-VOLUME(SYM-IDX)                      TO H-VOLUME
     ADD 1 TO C4-DATASTORE-WRITES

     EXEC SQL
         DELETE FROM STOCHRSI_CURRENT
          WHERE SD_SYMBOL = :H-SYMBOL
            AND SD_TIMEFRAME = :H-TIMEFRAME
     END-EXEC

     EXEC SQL
         INSERT INTO STOCHRSI_CURRENT
                ( SD_SYMBOL, SD_TIMEFRAME, SD_K, SD_D, SD_RSI
                , SD_STATUS, SD_VOLUME )
         VALUES ( :H-SYMBOL, :H-TIMEFRAME, :H-K, :H-D, :H-RSI
                , :H-STATUS, :H-VOLUME )
     END-EXEC

     IF  SQLCODE OF SQLCA NOT = ZERO
         DISPLAY K-MODULE " - SQL ERROR ON CURRENT INSERT "
                 SQLCODE OF SQLCA
     END-IF

     EXEC SQL
         DELETE FROM STOCHRSI_HISTORY
          WHERE SH_SYMBOL = :H-SYMBOL
            AND SH_TIMEFRAME = :H-TIMEFRAME
     END-EXEC

     PERFORM F400-WRITE-HISTORY-ROW
         VARYING C4-HIST-IDX FROM 1 BY 1
             UNTIL C4-HIST-IDX > RES-HIST-N(RS-SYM-IDX, RS-TF-IDX)
     .
 E400-99.
     EXIT.

 F400-WRITE-HISTORY-ROW SECTION.
 F400-00.
     MOVE C4-HIST-IDX TO H-SEQUENCE
     MOVE RES-HIST-K(RS-SYM-IDX, RS-TF-IDX, C4-HIST-IDX)   TO H-K
     MOVE RES-HIST-D(RS-SYM-IDX, RS-TF-IDX, C4-HIST-IDX)   TO H-D
     MOVE RES-HIST-RSI(RS-SYM-IDX, RS-TF-IDX, C4-HIST-IDX) TO H-RSI

     EXEC SQL
         INSERT INTO STOCHRSI_HISTORY
                ( SH_SYMBOL, SH_TIMEFRAME, SH_SEQUENCE
                , SH_K, SH_D, SH_RSI )
         VALUES ( :H-SYMBOL, :H-TIMEFRAME, :H-SEQUENCE
                , :H-K, :H-D, :H-RSI )
     END-EXEC

     IF  SQLCODE OF SQLCA NOT = ZERO
         DISPLAY K-MODULE " - SQL ERROR ON HISTORY INSERT "
                 SQLCODE OF SQLCA
     END-IF
     .
 F400-99.
     EXIT.

******************************************************************
* Flat CURRENT/HISTORY export - same data, fixed sequential
* layout, for jobs that still read off the old files
******************************************************************
 D410-EXPORT-SYMBOL-ROWS SECTION.
 D410-00.
     SET RS-SYM-IDX TO C4-SYM-IDX
     SET SYM-IDX    TO C4-SYM-IDX

     PERFORM E410-EXPORT-TF-ROW
         VARYING RS-TF-IDX FROM 1 BY 1 UNTIL RS-TF-IDX > K-NUM-TF
     .
 D410-99.
     EXIT.

 E410-EXPORT-TF-ROW SECTION.
 E410-00.
     IF  NOT RES-HAS-DATA(RS-SYM-IDX, RS-TF-IDX)
         EXIT SECTION
     END-IF

     MOVE SYM-CODE(SYM-IDX)                TO SD-SYMBOL
     MOVE TF-CODE(RS-TF-IDX)          TO SD-TIMEFRAME
     MOVE RES-K(RS-SYM-IDX, RS-TF-IDX)     TO SD-K
     MOVE RES-D(RS-SYM-IDX, RS-TF-IDX)     TO SD-D
     MOVE RES-RSI(RS-SYM-IDX, RS-TF-IDX)   TO SD-RSI
     MOVE RES-STATUS(RS-SYM-IDX, RS-TF-IDX) TO SD-STATUS
     EVALUATE RES-STATUS(RS-SYM-IDX, RS-TF-IDX)
         WHEN "OVERSOLD"
             SET SD-IS-OVERSOLD   TO TRUE
         WHEN "OVERBOUGHT"
             SET SD-IS-OVERBOUGHT TO TRUE
         WHEN OTHER
             SET SD-IS-NEUTRAL    TO TRUE
     END-EVALUATE
     MOVE SYM-VOLUME(SYM-IDX)              TO SD-VOLUME
     MOVE SPACES                           TO CO-PAD
     WRITE CURRENT-OUT-REC

     PERFORM F410-EXPORT-HISTORY-ROW
         VARYING C4-HIST-IDX FROM 1 BY 1
             UNTIL C4-HIST-IDX > RES-HIST-N(RS-SYM-IDX, RS-TF-IDX)
     .
 E410-99.
     EXIT.

 F410-EXPORT-HISTORY-ROW SECTION.
 F410-00.
     MOVE SYM-CODE(SYM-IDX)      TO SH-SYMBOL
     MOVE TF-CODE(RS-TF-IDX) TO SH-TIMEFRAME
     MOVE C4-HIST-IDX            TO SH-SEQUENCE
     MOVE RES-HIST-K(RS-SYM-IDX, RS-TF-IDX, C4-HIST-IDX)   TO SH-K
     MOVE RES-HIST-D(RS-SYM-IDX, RS-TF-IDX, C4-HIST-IDX)   TO SH-D
     MOVE RES-HIST-RSI(RS-SYM-IDX, RS-TF-IDX, C4-HIST-IDX) TO SH-RSI
     IF  C4-HIST-IDX = 1
         SET SH-IS-OLDEST TO TRUE
     ELSE
         IF  C4-HIST-IDX = RES-HIST-N(RS-SYM-IDX, RS-TF-IDX)
             SET SH-IS-LATEST TO TRUE
         ELSE
             MOVE SPACE TO SH-ENTRY-SW
         END-IF
     END-IF
     MOVE SPACES                 TO HO-PAD
     WRITE HISTORY-OUT-REC
     .
 F410-99.
     EXIT.

******************************************************************
* Summary report - control break on timeframe, up to K-RPT-MAX
* symbols printed per timeframe, then the final count section
******************************************************************
 B500-PRINT-SUMMARY SECTION.
 B500-00.
     MOVE RPT-TITLE-LINE TO SUMMARY-LINE
     WRITE SUMMARY-LINE
     MOVE SPACES TO SUMMARY-LINE
     WRITE SUMMARY-LINE

     PERFORM C500-PRINT-ONE-TIMEFRAME
         VARYING C4-TF-IDX FROM 1 BY 1 UNTIL C4-TF-IDX > K-NUM-TF

     MOVE SPACES TO RPT-TF-HEADER
     MOVE "FINAL SUMMARY" TO RH-TEXT
     MOVE RPT-TF-HEADER TO SUMMARY-LINE
     WRITE SUMMARY-LINE

     PERFORM D500-PRINT-FINAL-COUNT
         VARYING C4-TF-IDX FROM 1 BY 1 UNTIL C4-TF-IDX > K-NUM-TF
     .
 B500-99.
     EXIT.

 C500-PRINT-ONE-TIMEFRAME SECTION.
 C500-00.
     MOVE SPACES TO RPT-TF-HEADER
     STRING "TIMEFRAME " DELIMITED BY SIZE
            TF-CODE(C4-TF-IDX) DELIMITED BY SPACE
       INTO RH-TEXT
     MOVE RPT-TF-HEADER TO SUMMARY-LINE
     WRITE SUMMARY-LINE

     MOVE ZERO TO C4-RPT-RANK
     PERFORM D520-PRINT-DETAIL-ROW
         VARYING RS-SYM-IDX FROM 1 BY 1
             UNTIL RS-SYM-IDX > C4-SYM-N
                OR C4-RPT-RANK NOT LESS THAN K-RPT-MAX

     MOVE SPACES TO SUMMARY-LINE
     WRITE SUMMARY-LINE
     .
 C500-99.
     EXIT.

 D520-PRINT-DETAIL-ROW SECTION.
 D520-00.
     SET RS-TF-IDX TO C4-TF-IDX
     ADD 1 TO C4-RPT-RANK
     SET SYM-IDX TO RS-SYM-IDX

     MOVE SPACES TO RPT-DETAIL-LINE
     MOVE C4-RPT-RANK TO RD-RANK
     MOVE SYM-CODE(SYM-IDX) TO RD-SYMBOL

     IF  RES-HAS-DATA(RS-SYM-IDX, RS-TF-IDX)
         MOVE RES-K(RS-SYM-IDX, RS-TF-IDX)   TO W-RPT-K
         MOVE RES-D(RS-SYM-IDX, RS-TF-IDX)   TO W-RPT-D
         MOVE RES-RSI(RS-SYM-IDX, RS-TF-IDX) TO W-RPT-RSI
         MOVE W-RPT-K   TO RD-K
         MOVE W-RPT-D   TO RD-D
         MOVE W-RPT-RSI TO RD-RSI
     ELSE
         MOVE "NO DATA" TO RDE-TEXT
     END-IF

     MOVE RPT-DETAIL-LINE TO SUMMARY-LINE
     WRITE SUMMARY-LINE
     .
 D520-99.
     EXIT.

 D500-PRINT-FINAL-COUNT SECTION.
 D500-00.
     MOVE SPACES TO RPT-COUNT-LINE
     MOVE TF-CODE(C4-TF-IDX)        TO RC-TF
     MOVE TF-SUCCESS(C4-TF-IDX)     TO RC-SUCCESS
     MOVE TF-TOTAL(C4-TF-IDX)       TO RC-TOTAL
     MOVE RPT-COUNT-LINE TO SUMMARY-LINE
     WRITE SUMMARY-LINE
     .
 D500-99.
     EXIT.

******************************************************************
* Closing work
******************************************************************
 B900-FINAL SECTION.
 B900-00.
     CLOSE SYMBOL-FILE
     CLOSE CANDLE-FILE
     CLOSE SUMMARY-FILE

     DISPLAY K-MODULE " - DATASTORE ROWS WRITTEN  " C4-DATASTORE-WRITES
     DISPLAY K-MODULE " - MISSING TIMEFRAME GROUPS " C4-MISSING-TF-COUNT
     .
 B900-99.
     EXIT.

******************************************************************
* Transaction boundaries
******************************************************************
 U100-BEGIN SECTION.
 U100-00.
     EXEC SQL
         BEGIN WORK
     END-EXEC
     .
 U100-99.
     EXIT.

 U110-COMMIT SECTION.
 U110-00.
     EXEC SQL
         COMMIT WORK
     END-EXEC
     .
 U110-99.
     EXIT.
