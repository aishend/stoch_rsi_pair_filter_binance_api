*****************************************************************
* Copy member    :: RS-CANDLE
* Last Revision  :: 2009-03-16
* Record layout  :: one closing-price bar for a symbol/timeframe
*-----------------------------------------------------------------*
* Ver.   | Date       | By  | Description
*--------|------------|-----|----------------------------------
* A.00.00| 1986-09-10 | DK  | Original layout (CANDLES file)
* A.00.01| 1993-05-14 | RLH | Widened CR-CLOSE, added CR-TIMEFRAME
* A.00.02| 1999-01-08 | CAW | Y2K review - no date fields, OK
* A.00.03| 2009-03-16 | SLV | REQ-4895 widened for CR-STATUS-SW and
*        |            |     | reserve filler; added whole/fraction
*        |            |     | view of CR-CLOSE
*-----------------------------------------------------------------*
     05      CR-SYMBOL           PIC X(12).
     05      CR-TIMEFRAME        PIC X(04).
     05      CR-SEQ              PIC 9(04).
     05      CR-CLOSE            PIC S9(10)V9(08).
*-->    Whole/fraction view - used by the desk reconciliation
*-->    extract, not by this suite
     05      CR-CLOSE-R REDEFINES CR-CLOSE.
         10  CR-CLOSE-WHOLE      PIC S9(10).
         10  CR-CLOSE-FRAC       PIC 9(08).
     05      CR-STATUS-SW        PIC X(01) VALUE "N".
         88  CR-IS-RESTATED                  VALUE "R".
         88  CR-IS-NORMAL                    VALUE "N".
     05      FILLER              PIC X(04).
