*****************************************************************
* Copy member    :: RS-SYMBOL
* Last Revision  :: 2009-03-16
* Record layout  :: trading-pair universe with 24-hour volume
*-----------------------------------------------------------------*
* Ver.   | Date       | By  | Description
*--------|------------|-----|----------------------------------
* A.00.00| 1986-09-10 | DK  | Original layout (SYMBOLS file)
* A.00.01| 1993-05-14 | RLH | Added SY-BASE, SY-QUOTE asset codes
* A.00.02| 1999-01-08 | CAW | Y2K review - no date fields, OK
* A.00.03| 2009-03-16 | SLV | REQ-4895 zero-volume flag and whole/
*        |            |     | fraction view on SY-VOLUME - no bytes
*        |            |     | added, record stays packed at 45
*-----------------------------------------------------------------*
*    NOTE - this 45-byte record is packed edge-to-edge; there is
*    no room left for a trailing filler without breaking the
*    file layout the downstream load jobs depend on.
     05      SY-SYMBOL           PIC X(12).
     05      SY-BASE             PIC X(08).
     05      SY-QUOTE            PIC X(08).
     05      SY-VOLUME           PIC S9(13)V9(04).
         88  SY-NO-VOLUME                    VALUE ZERO.
*-->    Whole/fraction view - lets a caller test the integer 24h
*-->    volume without going through the V9(04) scale factor
     05      SY-VOLUME-R REDEFINES SY-VOLUME.
         10  SY-VOLUME-WHOLE     PIC S9(13).
         10  SY-VOLUME-FRAC      PIC 9(04).
