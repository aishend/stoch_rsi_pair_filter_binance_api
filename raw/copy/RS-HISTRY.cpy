*****************************************************************
* Copy member    :: RS-HISTRY
* Last Revision  :: 2009-03-16
* Record layout  :: last 5 STOCHRSI values, oldest bar first
*-----------------------------------------------------------------*
* Ver.   | Date       | By  | Description
*--------|------------|-----|----------------------------------
* A.00.00| 1986-09-12 | DK  | Original layout (HISTORY file)
* A.00.01| 1993-05-20 | RLH | Added SH-RSI (was K/D only)
* A.00.02| 1999-01-11 | CAW | Y2K review - no date fields, OK
* A.00.03| 2009-03-16 | SLV | REQ-4895 added SH-ENTRY-SW indicator
*        |            |     | and flat-byte redefine of the K/D/RSI
*        |            |     | triple for the recon extract
*-----------------------------------------------------------------*
     05      SH-SYMBOL           PIC X(12).
     05      SH-TIMEFRAME        PIC X(04).
     05      SH-SEQUENCE         PIC 9(01).
     05      SH-KDR-TRIPLE.
         10  SH-K                PIC S9(03)V9(04).
         10  SH-D                PIC S9(03)V9(04).
         10  SH-RSI              PIC S9(03)V9(04).
*-->    Flat-byte view of the K/D/RSI triple - recon extract reads
*-->    this as one opaque field, it does not care about the scale
     05      SH-KDR-TRIPLE-R REDEFINES SH-KDR-TRIPLE
                                 PIC X(21).
     05      SH-ENTRY-SW         PIC X(01) VALUE SPACE.
         88  SH-IS-OLDEST                    VALUE "O".
         88  SH-IS-LATEST                    VALUE "L".
     05      FILLER              PIC X(05).
