*****************************************************************
* Copy member    :: RS-FLTREQ
* Last Revision  :: 2009-03-16
* Record layout  :: screen request - status and timeframe list
*-----------------------------------------------------------------*
* Ver.   | Date       | By  | Description
*--------|------------|-----|----------------------------------
* A.00.00| 1990-01-18 | RLH | Original layout (FILTERREQ file)
* A.00.01| 1999-01-11 | CAW | Y2K review - no date fields, OK
* A.00.02| 2009-03-16 | SLV | REQ-4895 added FR-STATUS 88-levels,
*        |            |     | FR-TF-LIST-R fixed-slot view, and
*        |            |     | FR-SOURCE-SW carved from FILLER
*-----------------------------------------------------------------*
     05      FR-STATUS           PIC X(10).
         88  FR-WANT-OVERSOLD                VALUE "OVERSOLD".
         88  FR-WANT-OVERBOT                 VALUE "OVERBOUGHT".
         88  FR-WANT-BOTH                    VALUE "BOTH".
     05      FR-TF-LIST          PIC X(20).
*-->    Fixed-slot view - desk screen paints the four timeframe
*-->    picks into fixed 5-byte slots rather than the scanned list
     05      FR-TF-LIST-R REDEFINES FR-TF-LIST.
         10  FR-TF-SLOT          PIC X(05) OCCURS 4 TIMES.
     05      FR-SOURCE-SW        PIC X(01) VALUE "D".
         88  FR-FROM-DESK                    VALUE "D".
         88  FR-FROM-BATCH                   VALUE "B".
     05      FILLER              PIC X(04).
