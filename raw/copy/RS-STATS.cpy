*****************************************************************
* Copy member    :: RS-STATS
* Last Revision  :: 2009-03-16
* Record layout  :: avg/min/max of K, D, RSI for one symbol/tf
*-----------------------------------------------------------------*
* Ver.   | Date       | By  | Description
*--------|------------|-----|----------------------------------
* A.00.00| 1990-02-02 | RLH | Original layout (STATREQ/STATOUT)
* A.00.01| 1999-01-11 | CAW | Y2K review - no date fields, OK
* A.00.02| 2009-03-16 | SLV | REQ-4895 added ST-COUNT-SW and a
*        |            |     | flat-byte view of the nine agg fields
*-----------------------------------------------------------------*
     05      ST-SYMBOL           PIC X(12).
     05      ST-TIMEFRAME        PIC X(04).
     05      ST-AGG-GROUP.
         10  ST-K-AVG            PIC S9(03)V9(04).
         10  ST-K-MIN            PIC S9(03)V9(04).
         10  ST-K-MAX            PIC S9(03)V9(04).
         10  ST-D-AVG            PIC S9(03)V9(04).
         10  ST-D-MIN            PIC S9(03)V9(04).
         10  ST-D-MAX            PIC S9(03)V9(04).
         10  ST-RSI-AVG          PIC S9(03)V9(04).
         10  ST-RSI-MIN          PIC S9(03)V9(04).
         10  ST-RSI-MAX          PIC S9(03)V9(04).
*-->    Flat-byte view of the nine aggregate fields - the nightly
*-->    extract diffs this against yesterday's row byte for byte
     05      ST-AGG-GROUP-R REDEFINES ST-AGG-GROUP
                                 PIC X(63).
     05      ST-COUNT            PIC 9(05).
     05      ST-COUNT-SW         PIC X(01) VALUE "Z".
         88  ST-NO-HISTORY-FLAG              VALUE "Z".
         88  ST-HAS-HISTORY-FLAG             VALUE "N".
     05      FILLER              PIC X(03).
