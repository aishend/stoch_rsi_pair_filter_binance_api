*****************************************************************
* Copy member    :: RS-CURRNT
* Last Revision  :: 2009-03-16
* Record layout  :: latest STOCHRSI value for one symbol/timeframe
*-----------------------------------------------------------------*
* Ver.   | Date       | By  | Description
*--------|------------|-----|----------------------------------
* A.00.00| 1986-09-12 | DK  | Original layout (CURRENT file)
* A.00.01| 1993-05-14 | RLH | Added SD-STATUS classification byte
* A.00.02| 1999-01-11 | CAW | Y2K review - no date fields, OK
* A.00.03| 2003-07-21 | JMT | Added SD-VOLUME for filter ordering
* A.00.04| 2009-03-16 | SLV | REQ-4895 added SD-STATUS-SW indicator
*        |            |     | and grouped K/D/RSI for a flat-byte
*        |            |     | redefine used by the recon extract
*-----------------------------------------------------------------*
     05      SD-SYMBOL           PIC X(12).
     05      SD-TIMEFRAME        PIC X(04).
     05      SD-KDR-TRIPLE.
         10  SD-K                PIC S9(03)V9(04).
         10  SD-D                PIC S9(03)V9(04).
         10  SD-RSI              PIC S9(03)V9(04).
*-->    Flat-byte view of the K/D/RSI triple - recon extract reads
*-->    this as one opaque field, it does not care about the scale
     05      SD-KDR-TRIPLE-R REDEFINES SD-KDR-TRIPLE
                                 PIC X(21).
     05      SD-STATUS           PIC X(10).
     05      SD-STATUS-SW        PIC X(01) VALUE "N".
         88  SD-IS-OVERSOLD                  VALUE "O".
         88  SD-IS-OVERBOUGHT                VALUE "B".
         88  SD-IS-NEUTRAL                   VALUE "N".
     05      SD-VOLUME           PIC S9(13)V9(04).
     05      FILLER              PIC X(09).
