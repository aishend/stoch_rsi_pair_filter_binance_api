*****************************************************************
* Copy member    :: RS-CALCPM
* Last Revision  :: 2009-03-16
* Record layout  :: parameter block for the STOCHRSI calc engine,
* Record layout  :: shared between RSICLC0M's linkage and the
* Record layout  :: working-storage of whatever calls it
*-----------------------------------------------------------------*
* Ver.   | Date       | By  | Description
*--------|------------|-----|----------------------------------
* A.00.00| 1986-09-10 | DK  | Original layout (RSICLC0M linkage)
* A.00.01| 2003-07-21 | JMT | MDS-0118 raised series limit to 100
* A.00.02| 2009-03-16 | SLV | REQ-4895 renamed LK- fields to LINK-
*        |            |     | to match the shop's linkage-block
*        |            |     | naming used elsewhere in the house
*-----------------------------------------------------------------*
     05      LINK-N                PIC S9(04) COMP.
     05      LINK-CLOSE-TAB.
         10  LINK-CLOSE            PIC S9(10)V9(08) OCCURS 100 TIMES.
     05      LINK-RSI-TAB.
         10  LINK-RSI              PIC S9(03)V9(08) OCCURS 100 TIMES.
     05      LINK-RSI-DEF-TAB.
         10  LINK-RSI-DEF          PIC X            OCCURS 100 TIMES.
     05      LINK-K-TAB.
         10  LINK-K                PIC S9(03)V9(08) OCCURS 100 TIMES.
     05      LINK-K-DEF-TAB.
         10  LINK-K-DEF            PIC X            OCCURS 100 TIMES.
     05      LINK-D-TAB.
         10  LINK-D                PIC S9(03)V9(08) OCCURS 100 TIMES.
     05      LINK-D-DEF-TAB.
         10  LINK-D-DEF            PIC X            OCCURS 100 TIMES.
     05      FILLER                PIC X(04).
