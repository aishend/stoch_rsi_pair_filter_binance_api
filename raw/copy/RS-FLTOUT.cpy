*****************************************************************
* Copy member    :: RS-FLTOUT
* Last Revision  :: 2009-03-16
* Record layout  :: one symbol qualifying the status screen
*-----------------------------------------------------------------*
* Ver.   | Date       | By  | Description
*--------|------------|-----|----------------------------------
* A.00.00| 1990-01-18 | RLH | Original layout (FILTEROUT file)
* A.00.01| 1999-01-11 | CAW | Y2K review - no date fields, OK
* A.00.02| 2003-07-21 | JMT | Added FO-VOLUME for output ordering
* A.00.03| 2009-03-16 | SLV | REQ-4895 added FO-VOLUME-SW and a
*        |            |     | flat-byte view of the status OCCURS
*-----------------------------------------------------------------*
     05      FO-SYMBOL           PIC X(12).
     05      FO-VOLUME           PIC S9(13)V9(04).
     05      FO-TF-STATUS        PIC X(10) OCCURS 4 TIMES.
*-->    Flat-byte view - used by the screen-paint routine to blit
*-->    all four status cells in a single MOVE
     05      FO-TF-STATUS-R REDEFINES FO-TF-STATUS
                                 PIC X(40).
     05      FO-VOLUME-SW        PIC X(01) VALUE "Z".
         88  FO-ZERO-VOLUME                  VALUE "Z".
         88  FO-HAS-VOLUME                   VALUE "H".
     05      FILLER              PIC X(05).
